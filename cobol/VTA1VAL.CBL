000100******************************************************************
000200* FECHA       : 02/09/1992                                       *
000300* PROGRAMADOR : JORGE CASTILLO VIDAL (JCV)                       *
000400* APLICACION  : ALMACEN DE DATOS VENTAS (VTA1)                   *
000500* PROGRAMA    : VTA1VAL                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDADOR/RESUMEN DE LA CAPA CRUDA (RAWSTOR).    *
000800*             : CUENTA TOTAL DE RENGLONES, FALTANTES POR CAMPO Y *
000900*             : DUPLICADOS EXACTOS, Y LOS DESPLIEGA AL JOBLOG    *
001000*             : COMO AUDITORIA INDEPENDIENTE DE LO QUE RECIBIO EL*
001100*             : LOTE, ANTES DE QUE VTA1CLN SUSTITUYA O ELIMINE   *
001200*             : NADA.                                            *
001300* ARCHIVOS    : RAWSTOR(ENTRADA)                                 *
001400* PROGRAMA(S) : LLAMADO POR VTA1DRV, PASO 2 DEL PROCESO NOCTURNO *
001500******************************************************************
001600*
001700* B I T A C O R A   D E   C A M B I O S
001800* 02/09/1992 JCV  SIN TICKET  VERSION ORIGINAL DEL VALIDADOR      CL00001 
001900* 14/05/1993 JCV  TKT-00205   SE AGREGA CONTEO DE FALTANTES       CL00002 
002000*             POR CAMPO (ANTES SOLO SE CONTABA EL TOTAL)          CL00003 
002100* 02/10/1995 RAL  TKT-00388   SE AGREGA CONTEO DE DUPLICADOS      CL00004 
002200*             EXACTOS SOBRE LA CAPA CRUDA                         CL00005 
002300* 23/02/1999 RAL  TKT-00701   AMPLIACION CANAL INTERNET: NINGUN   CL00006 
002400*             CAMBIO DE LOGICA, SOLO SE AJUSTA EL COMENTARIO      CL00007 
002500* 30/09/1999 RAL  TKT-00788-Y2K  REVISION FIN DE SIGLO: SE        CL00008 
002600*             CONFIRMA QUE RAW-DATE-YYYY TRAE LAS 4 POSICIONES    CL00009 
002700* 19/02/2002 PDH  TKT-01022   SE AUMENTA WKS-MAX-TRANS DE 2000    CL00010 
002800*             A 5000 PARA IGUALAR A VTA1CLN                       CL00011 
002900* 04/02/2004 PDH  TKT-01344   SE CONVIERTE A SUBPROGRAMA: TERMINA CL00012 
003000*             CON GOBACK Y RETURN-CODE EN VEZ DE STOP RUN, PARA   CL00013 
003100*             SER INVOCADO COMO PASO 2 DESDE VTA1DRV              CL00014 
003200******************************************************************
003300*
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.                    VTA1VAL.
003600 AUTHOR.                        JORGE CASTILLO VIDAL.
003700 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS - ALMACEN.
003800 DATE-WRITTEN.                  02/09/1992.
003900 DATE-COMPILED.                 04/02/2004.
004000 SECURITY.                      USO INTERNO DEPARTAMENTO DE DATOS.
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT RAWSTOR ASSIGN TO RAWSTOR
005000                    FILE STATUS IS FS-RAWSTOR.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400* CAPA CRUDA ESCRITA POR VTA1CLN, SIN TOCAR, MISMO LAYOUT
005500 FD  RAWSTOR.
005600     COPY RAWTRAN.
005700*
005800 WORKING-STORAGE SECTION.
005900 01  WKS-MAX-TRANS              PIC 9(05) COMP VALUE 5000.
006000*
006100 01  FS-RAWSTOR                 PIC X(02) VALUE SPACES.
006200 01  FS-RAWSTOR-R REDEFINES FS-RAWSTOR.
006300     05  FS-RAWSTOR-CLASE       PIC X(01).
006400     05  FS-RAWSTOR-DETALLE     PIC X(01).
006500*
006600 01  WKS-SWITCHES.
006700     05  WKS-EOF-RAWSTOR        PIC X(01) VALUE "N".
006800         88  FIN-RAWSTOR                  VALUE "S".
006900*
007000* CONTADORES (TODOS COMP)
007100 01  WKS-CONTADORES.
007200     05  WKS-REG-LEIDOS         PIC 9(05) COMP VALUE ZEROS.
007300     05  WKS-REG-DUPLICADOS     PIC 9(05) COMP VALUE ZEROS.
007400     05  WKS-FALTA-STOCK-CODE   PIC 9(05) COMP VALUE ZEROS.
007500     05  WKS-FALTA-DESCRIPCION  PIC 9(05) COMP VALUE ZEROS.
007600     05  WKS-FALTA-QUANTITY     PIC 9(05) COMP VALUE ZEROS.
007700     05  WKS-FALTA-INV-DATE     PIC 9(05) COMP VALUE ZEROS.
007800     05  WKS-FALTA-UNIT-PRICE   PIC 9(05) COMP VALUE ZEROS.
007900     05  WKS-FALTA-CUSTOMER-ID  PIC 9(05) COMP VALUE ZEROS.
008000     05  WKS-FALTA-COUNTRY      PIC 9(05) COMP VALUE ZEROS.
008100*
008200* TABLA DE TRANSACCIONES EN MEMORIA (UN RENGLON CRUDO POR FILA)
008300 01  WKS-TABLA-RAW.
008400     05  WKS-R-ROW OCCURS 5000 TIMES
008500                   INDEXED BY IDX-R, IDX-R2.
008600         10  WKS-R-INVOICE-NO   PIC X(10).
008700         10  WKS-R-STOCK-CODE   PIC X(12).
008800         10  WKS-R-DESCRIPTION  PIC X(40).
008900         10  WKS-R-QUANTITY     PIC X(07).
009000         10  WKS-R-INVOICE-DATE PIC X(08).
009100         10  WKS-R-INVOICE-DATE-R REDEFINES WKS-R-INVOICE-DATE.
009200             15  WKS-R-DATE-YYYY PIC X(04).
009300             15  WKS-R-DATE-MM   PIC X(02).
009400             15  WKS-R-DATE-DD   PIC X(02).
009500         10  WKS-R-UNIT-PRICE   PIC X(09).
009600         10  WKS-R-CUSTOMER-ID  PIC X(10).
009700         10  WKS-R-COUNTRY      PIC X(20).
009800         10  WKS-R-DUP-FLAG     PIC 9(01).
009900*
010000* VISTA NUMERICA DE LOS CAMPOS CRUDOS USADA SOLO PARA LA PRUEBA
010100* DE "NOT NUMERIC" (EL MISMO BYTE, REDEFINIDO COMO 9 EN VEZ DE X)
010200 01  WKS-TABLA-RAW-R REDEFINES WKS-TABLA-RAW.
010300     05  WKS-N-ROW OCCURS 5000 TIMES.
010400         10  FILLER             PIC X(22).
010500         10  WKS-N-QUANTITY     PIC 9(07).
010600         10  FILLER             PIC X(08).
010700         10  WKS-N-UNIT-PRICE   PIC 9(09).
010800         10  FILLER             PIC X(31).
010900*
011000 PROCEDURE DIVISION.
011100* ================================================================
011200* PARRAFO PRINCIPAL
011300* ================================================================
011400 100-SECCION-PRINCIPAL SECTION.
011500     PERFORM 110-ABRIR-ARCHIVOS THRU 110-ABRIR-ARCHIVOS-E
011600     PERFORM 200-LEER-Y-CONTAR THRU 200-LEER-Y-CONTAR-E
011700     PERFORM 250-CONTAR-DUPLICADOS THRU 250-CONTAR-DUPLICADOS-E
011800     PERFORM 300-REPORTAR-RESUMEN THRU 300-REPORTAR-RESUMEN-E
011900     PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
012000     MOVE 0 TO RETURN-CODE.
012100     GOBACK.
012200 100-SECCION-PRINCIPAL-E. EXIT.
012300*
012400 110-ABRIR-ARCHIVOS SECTION.
012500     OPEN INPUT RAWSTOR
012600     IF FS-RAWSTOR NOT = "00"
012700         DISPLAY "VTA1VAL - ERROR AL ABRIR RAWSTOR, FS = "
012800                 FS-RAWSTOR-CLASE "/" FS-RAWSTOR-DETALLE
012900         MOVE 91 TO RETURN-CODE
013000         GOBACK
013100     END-IF.
013200 110-ABRIR-ARCHIVOS-E. EXIT.
013300*
013400* ----------------------------------------------------------------
013500* LEE RAWSTOR COMPLETO, CARGA LA TABLA Y ACUMULA FALTANTES POR
013600* CAMPO (NUMERICOS VIA NOT NUMERIC, ALFANUMERICOS VIA = SPACES)
013700* ----------------------------------------------------------------
013800 200-LEER-Y-CONTAR SECTION.
013900     READ RAWSTOR
014000         AT END SET FIN-RAWSTOR TO TRUE
014100     END-READ.
014200     PERFORM 210-CONTAR-UN-REGISTRO THRU 210-CONTAR-UN-REGISTRO-E
014300             UNTIL FIN-RAWSTOR.
014400 200-LEER-Y-CONTAR-E. EXIT.
014500*
014600 210-CONTAR-UN-REGISTRO SECTION.
014700     ADD 1 TO WKS-REG-LEIDOS
014800     SET IDX-R TO WKS-REG-LEIDOS
014900     MOVE REG-RAW-TRAN TO WKS-R-ROW(IDX-R)
015000     MOVE ZEROS TO WKS-R-DUP-FLAG(IDX-R).
015100*
015200     IF RAW-STOCK-CODE = SPACES
015300         ADD 1 TO WKS-FALTA-STOCK-CODE
015400     END-IF.
015500     IF RAW-DESCRIPTION = SPACES
015600         ADD 1 TO WKS-FALTA-DESCRIPCION
015700     END-IF.
015800     IF RAW-QUANTITY NOT NUMERIC
015900         ADD 1 TO WKS-FALTA-QUANTITY
016000     END-IF.
016100     IF RAW-INVOICE-DATE = SPACES
016200         ADD 1 TO WKS-FALTA-INV-DATE
016300     END-IF.
016400     IF RAW-UNIT-PRICE NOT NUMERIC
016500         ADD 1 TO WKS-FALTA-UNIT-PRICE
016600     END-IF.
016700     IF RAW-CUSTOMER-ID = SPACES
016800         ADD 1 TO WKS-FALTA-CUSTOMER-ID
016900     END-IF.
017000     IF RAW-COUNTRY = SPACES
017100         ADD 1 TO WKS-FALTA-COUNTRY
017200     END-IF.
017300*
017400     READ RAWSTOR
017500         AT END SET FIN-RAWSTOR TO TRUE
017600     END-READ.
017700 210-CONTAR-UN-REGISTRO-E. EXIT.
017800*
017900* ----------------------------------------------------------------
018000* CUENTA DUPLICADOS EXACTOS SOBRE LOS 8 CAMPOS CRUDOS (O(N**2))
018100* ----------------------------------------------------------------
018200 250-CONTAR-DUPLICADOS SECTION.
018300     PERFORM 260-COMPARAR-CONTRA-ANTERIORES
018400             THRU 260-COMPARAR-CONTRA-ANTERIORES-E
018500             VARYING IDX-R FROM 2 BY 1
018600             UNTIL IDX-R > WKS-REG-LEIDOS.
018700 250-CONTAR-DUPLICADOS-E. EXIT.
018800*
018900 260-COMPARAR-CONTRA-ANTERIORES SECTION.
019000     IF WKS-R-DUP-FLAG(IDX-R) = 0
019100         PERFORM 270-COMPARAR-UN-PAR THRU 270-COMPARAR-UN-PAR-E
019200                 VARYING IDX-R2 FROM 1 BY 1
019300                 UNTIL IDX-R2 >= IDX-R OR WKS-R-DUP-FLAG(IDX-R) = 1
019400     END-IF.
019500 260-COMPARAR-CONTRA-ANTERIORES-E. EXIT.
019600*
019700 270-COMPARAR-UN-PAR SECTION.
019800     IF WKS-R-DUP-FLAG(IDX-R2) = 0
019900         IF WKS-R-INVOICE-NO(IDX-R)    = WKS-R-INVOICE-NO(IDX-R2)
020000            AND WKS-R-STOCK-CODE(IDX-R)  = WKS-R-STOCK-CODE(IDX-R2)
020100            AND WKS-R-DESCRIPTION(IDX-R) = WKS-R-DESCRIPTION(IDX-R2)
020200            AND WKS-R-QUANTITY(IDX-R)    = WKS-R-QUANTITY(IDX-R2)
020300            AND WKS-R-INVOICE-DATE(IDX-R)= WKS-R-INVOICE-DATE(IDX-R2)
020400            AND WKS-R-UNIT-PRICE(IDX-R)  = WKS-R-UNIT-PRICE(IDX-R2)
020500            AND WKS-R-CUSTOMER-ID(IDX-R) = WKS-R-CUSTOMER-ID(IDX-R2)
020600            AND WKS-R-COUNTRY(IDX-R)     = WKS-R-COUNTRY(IDX-R2)
020700             MOVE 1 TO WKS-R-DUP-FLAG(IDX-R)
020800             ADD  1 TO WKS-REG-DUPLICADOS
020900         END-IF
021000     END-IF.
021100 270-COMPARAR-UN-PAR-E. EXIT.
021200*
021300* ----------------------------------------------------------------
021400* IMPRIME EL RESUMEN AL JOBLOG
021500* ----------------------------------------------------------------
021600 300-REPORTAR-RESUMEN SECTION.
021700     DISPLAY "============ VTA1VAL - RESUMEN DE CALIDAD ======="
021800     DISPLAY "TOTAL DE RENGLONES LEIDOS   : " WKS-REG-LEIDOS
021900     DISPLAY "FALTANTE STOCK-CODE         : " WKS-FALTA-STOCK-CODE
022000     DISPLAY "FALTANTE DESCRIPTION        : " WKS-FALTA-DESCRIPCION
022100     DISPLAY "FALTANTE QUANTITY           : " WKS-FALTA-QUANTITY
022200     DISPLAY "FALTANTE INVOICE-DATE       : " WKS-FALTA-INV-DATE
022300     DISPLAY "FALTANTE UNIT-PRICE         : " WKS-FALTA-UNIT-PRICE
022400     DISPLAY "FALTANTE CUSTOMER-ID        : " WKS-FALTA-CUSTOMER-ID
022500     DISPLAY "FALTANTE COUNTRY            : " WKS-FALTA-COUNTRY
022600     DISPLAY "RENGLONES DUPLICADOS        : " WKS-REG-DUPLICADOS
022700     DISPLAY "===================================================".
022800 300-REPORTAR-RESUMEN-E. EXIT.
022900*
023000 900-CERRAR-ARCHIVOS SECTION.
023100     CLOSE RAWSTOR.
023200 900-CERRAR-ARCHIVOS-E. EXIT.
