000100******************************************************************
000200* FECHA       : 15/03/1991                                       *
000300* PROGRAMADOR : MARIA ELENA GUTIERREZ SOTO (MEGS)                *
000400* APLICACION  : ALMACEN DE DATOS VENTAS (VTA1)                   *
000500* PROGRAMA    : VTA1CLN                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DEPURADOR DE TRANSACCIONES DE VENTA. SUSTITUYE   *
000800*             : VALORES FALTANTES (MEDIANA EN CAMPOS NUMERICOS,  *
000900*             : "UNKNOWN" EN CAMPOS ALFANUMERICOS), ELIMINA      *
001000*             : DUPLICADOS EXACTOS Y MARCA REGISTROS ATIPICOS POR*
001100*             : RANGO INTERCUARTIL (IQR). ORIGINALMENTE ESCRITO  *
001200*             : PARA EL LOTE DE VENTAS POR CATALOGO; AMPLIADO EN *
001300*             : 1999 PARA TAMBIEN RECIBIR EL CANAL DE VENTAS POR *
001400*             : INTERNET (VER BITACORA DE CAMBIOS).              *
001500* ARCHIVOS    : RAWTRAN(ENTRADA), RAWSTOR(SALIDA),               *
001600*             : CLNSTOR(SALIDA)                                  *
001700* PROGRAMA(S) : LLAMADO POR VTA1DRV, PASO 1 DEL PROCESO NOCTURNO *
001800******************************************************************
001900*
002000* B I T A C O R A   D E   C A M B I O S
002100* 15/03/1991 MEGS SIN TICKET  VERSION ORIGINAL DEL DEPURADOR      CL00001 
002200* 02/09/1992 MEGS TKT-00118   SE AGREGA SUSTITUCION DE MEDIANA    CL00002 
002300*             EN CAMPOS NUMERICOS (ANTES SE USABA CERO)           CL00003 
002400* 11/04/1994 JCV  TKT-00340   SE AGREGA MARCADO DE ATIPICOS IQR   CL00004 
002500* 19/07/1996 JCV  TKT-00512   SE CORRIGE CALCULO DE CUARTILES     CL00005 
002600*             CUANDO LA POSICION INTERPOLADA CAE EXACTA           CL00006 
002700* 23/02/1999 RAL  TKT-00701   AMPLIACION CANAL INTERNET: SE       CL00007 
002800*             ACEPTA INVOICE-NO QUE INICIA CON "C" (CANCELA-      CL00008 
002900*             CION) SIN RECHAZAR EL REGISTRO                      CL00009 
003000* 30/09/1999 RAL  TKT-00788-Y2K  REVISION FIN DE SIGLO: SE        CL00010 
003100*             VERIFICA QUE RAW-DATE-YYYY ACEPTE 4 POSICIONES      CL00011 
003200*             Y QUE NINGUNA RUTINA ASUMA SIGLO 19 POR DEFECTO     CL00012 
003300* 14/01/2001 PDH  TKT-00955   SE AGREGA CONTEO DE DUPLICADOS      CL00013 
003400*             AL BLOQUE DE ESTADISTICAS FINAL                     CL00014 
003500* 08/11/2003 PDH  TKT-01204   SE AUMENTA WKS-MAX-TRANS DE 2000    CL00015 
003600*             A 5000 POR CRECIMIENTO DEL VOLUMEN DIARIO           CL00016 
003700* 04/02/2004 PDH  TKT-01344   SE CONVIERTE A SUBPROGRAMA: TERMINA CL00017 
003800*             CON GOBACK Y RETURN-CODE EN VEZ DE STOP RUN, PARA   CL00018 
003900*             SER INVOCADO COMO PASO 1 DESDE VTA1DRV              CL00019 
004000******************************************************************
004100*
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.                    VTA1CLN.
004400 AUTHOR.                        MARIA ELENA GUTIERREZ SOTO.
004500 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS - ALMACEN.
004600 DATE-WRITTEN.                  15/03/1991.
004700 DATE-COMPILED.                 04/02/2004.
004800 SECURITY.                      USO INTERNO DEPARTAMENTO DE DATOS.
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT RAWTRAN ASSIGN TO RAWTRAN
005800                    FILE STATUS IS FS-RAWTRAN.
005900     SELECT RAWSTOR ASSIGN TO RAWSTOR
006000                    FILE STATUS IS FS-RAWSTOR.
006100     SELECT CLNSTOR ASSIGN TO CLNSTOR
006200                    FILE STATUS IS FS-CLNSTOR.
006300     SELECT SRTVALS ASSIGN TO SORTWK1.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700* ARCHIVO DE TRANSACCIONES CRUDAS (ENTRADA DEL LOTE NOCTURNO)
006800 FD  RAWTRAN.
006900     COPY RAWTRAN.
007000* CAPA CRUDA SIN TOCAR (SOLO RESPALDO, MISMO LAYOUT)
007100 FD  RAWSTOR.
007200 01  REG-RAW-STOR              PIC X(120).
007300* CAPA DEPURADA (SALIDA DEL DEPURADOR, ENTRADA DEL TRANSFORMADOR)
007400 FD  CLNSTOR.
007500     COPY CLNTRAN.
007600* ARCHIVO DE TRABAJO PARA ORDENAR VALORES Y SACAR MEDIANA/CUARTILES
007700 SD  SRTVALS.
007800 01  REG-SRTVALS.
007900     05  SRT-VALOR               PIC S9(9)V99.
008000     05  SRT-VALOR-R REDEFINES SRT-VALOR.
008100         10  FILLER               PIC X(09).
008200         10  SRT-VALOR-DEC        PIC 9(02).
008300     05  FILLER                   PIC X(05).
008400*
008500 WORKING-STORAGE SECTION.
008600* LIMITE DE TRANSACCIONES QUE EL LOTE PUEDE CARGAR EN MEMORIA
008700 01  WKS-MAX-TRANS              PIC 9(05) COMP VALUE 5000.
008800*
008900* VARIABLES DE FILE STATUS
009000 01  FS-RAWTRAN                 PIC X(02) VALUE SPACES.
009100 01  FS-RAWSTOR                 PIC X(02) VALUE SPACES.
009200 01  FS-CLNSTOR                 PIC X(02) VALUE SPACES.
009300*
009400* INDICADORES DE FIN DE ARCHIVO Y CONTROLES
009500 01  WKS-SWITCHES.
009600     05  WKS-EOF-RAWTRAN        PIC X(01) VALUE "N".
009700         88  FIN-RAWTRAN                  VALUE "S".
009800     05  WKS-EOF-SORT           PIC X(01) VALUE "N".
009900         88  FIN-SORT                     VALUE "S".
010000*
010100* CONTADORES DE ESTADISTICA (TODOS COMP POR SER ACUMULADORES)
010200 01  WKS-CONTADORES.
010300     05  WKS-REG-LEIDOS         PIC 9(05) COMP VALUE ZEROS.
010400     05  WKS-REG-ESCRITOS       PIC 9(05) COMP VALUE ZEROS.
010500     05  WKS-REG-DUPLICADOS     PIC 9(05) COMP VALUE ZEROS.
010600     05  WKS-REG-ATIPICOS       PIC 9(05) COMP VALUE ZEROS.
010700     05  WKS-QTY-FALTANTES      PIC 9(05) COMP VALUE ZEROS.
010800     05  WKS-PRC-FALTANTES      PIC 9(05) COMP VALUE ZEROS.
010900*
011000* TABLA DE TRANSACCIONES EN MEMORIA (UNA FILA POR REGISTRO LEIDO)
011100 01  WKS-TABLA-TRANS.
011200     05  WKS-TRANS-ROW OCCURS 5000 TIMES
011300                       INDEXED BY IDX-T, IDX-T2.
011400         10  WKS-T-INVOICE-NO   PIC X(10).
011500         10  WKS-T-STOCK-CODE   PIC X(12).
011600         10  WKS-T-DESCRIPTION  PIC X(40).
011700         10  WKS-T-QUANTITY     PIC S9(7).
011800         10  WKS-T-QTY-MISSING  PIC 9(01).
011900         10  WKS-T-INVOICE-DATE PIC X(08).
012000         10  WKS-T-INVOICE-DATE-R REDEFINES WKS-T-INVOICE-DATE.
012100             15  WKS-T-DATE-YYYY PIC 9(04).
012200             15  WKS-T-DATE-MM   PIC 9(02).
012300             15  WKS-T-DATE-DD   PIC 9(02).
012400         10  WKS-T-UNIT-PRICE   PIC S9(7)V99.
012500         10  WKS-T-PRC-MISSING  PIC 9(01).
012600         10  WKS-T-CUSTOMER-ID  PIC X(10).
012700         10  WKS-T-COUNTRY      PIC X(20).
012800         10  WKS-T-DUP-FLAG     PIC 9(01).
012900         10  WKS-T-IS-VALID     PIC 9(01).
013000*
013100* CAMPOS DE TRABAJO PARA MEDIANA Y CUARTILES (QUANTITY Y PRICE)
013200 01  WKS-CALCULO-ESTADISTICO.
013300     05  WKS-N                  PIC 9(05) COMP VALUE ZEROS.
013400     05  WKS-N-COCIENTE         PIC 9(05) COMP VALUE ZEROS.
013500     05  WKS-N-RESTO            PIC 9(05) COMP VALUE ZEROS.
013600     05  WKS-POS-ENTERA         PIC 9(05) COMP VALUE ZEROS.
013700     05  WKS-POS-P              PIC S9(07)V9999 VALUE ZEROS.
013800     05  WKS-FRACCION           PIC S9(07)V9999 VALUE ZEROS.
013900     05  WKS-VALOR-BAJO         PIC S9(09)V99 VALUE ZEROS.
014000     05  WKS-VALOR-ALTO         PIC S9(09)V99 VALUE ZEROS.
014100     05  WKS-MEDIANA-QTY        PIC S9(09)V99 VALUE ZEROS.
014200     05  WKS-MEDIANA-PRC        PIC S9(09)V99 VALUE ZEROS.
014300     05  WKS-Q1-QTY             PIC S9(09)V99 VALUE ZEROS.
014400     05  WKS-Q3-QTY             PIC S9(09)V99 VALUE ZEROS.
014500     05  WKS-IQR-QTY            PIC S9(09)V99 VALUE ZEROS.
014600     05  WKS-LIM-BAJO-QTY       PIC S9(09)V99 VALUE ZEROS.
014700     05  WKS-LIM-ALTO-QTY       PIC S9(09)V99 VALUE ZEROS.
014800     05  WKS-Q1-PRC             PIC S9(09)V99 VALUE ZEROS.
014900     05  WKS-Q3-PRC             PIC S9(09)V99 VALUE ZEROS.
015000     05  WKS-IQR-PRC            PIC S9(09)V99 VALUE ZEROS.
015100     05  WKS-LIM-BAJO-PRC       PIC S9(09)V99 VALUE ZEROS.
015200     05  WKS-LIM-ALTO-PRC       PIC S9(09)V99 VALUE ZEROS.
015300     05  WKS-CUAL-CAMPO         PIC X(01) VALUE SPACES.
015400         88  CAMPO-ES-QTY                 VALUE "Q".
015500         88  CAMPO-ES-PRC                 VALUE "P".
015600     05  WKS-CUAL-CONJUNTO      PIC X(01) VALUE SPACES.
015700         88  CONJ-NO-FALTANTES            VALUE "M".
015800         88  CONJ-SOBREVIVIENTES          VALUE "S".
015900*
016000* TABLA AUXILIAR DE VALORES ORDENADOS (SALIDA DEL SORT)
016100 01  WKS-TABLA-ORDENADA.
016200     05  WKS-ORD-VALOR OCCURS 5000 TIMES PIC S9(09)V99
016300                       INDEXED BY IDX-O.
016400*
016500 01  WKS-MENSAJE-ABORTO          PIC X(48) VALUE SPACES.
016600 01  WKS-MENSAJE-ABORTO-R REDEFINES WKS-MENSAJE-ABORTO.
016700     05  WKS-MSG-LINEA-1          PIC X(24).
016800     05  WKS-MSG-LINEA-2          PIC X(24).
016900*
017000 PROCEDURE DIVISION.
017100* ================================================================
017200* PARRAFO PRINCIPAL
017300* ================================================================
017400 100-SECCION-PRINCIPAL SECTION.
017500     PERFORM 110-ABRIR-ARCHIVOS THRU 110-ABRIR-ARCHIVOS-E
017600     PERFORM 200-CARGAR-TRANSACCIONES
017700             THRU 200-CARGAR-TRANSACCIONES-E
017800     PERFORM 300-SUSTITUIR-FALTANTES
017900             THRU 300-SUSTITUIR-FALTANTES-E
018000     PERFORM 400-ELIMINAR-DUPLICADOS
018100             THRU 400-ELIMINAR-DUPLICADOS-E
018200     PERFORM 500-MARCAR-ATIPICOS THRU 500-MARCAR-ATIPICOS-E
018300     PERFORM 600-ESCRIBIR-CLNSTOR THRU 600-ESCRIBIR-CLNSTOR-E
018400     PERFORM 800-ESTADISTICAS THRU 800-ESTADISTICAS-E
018500     PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
018600     MOVE 0 TO RETURN-CODE.
018700     GOBACK.
018800 100-SECCION-PRINCIPAL-E. EXIT.
018900*
019000* ----------------------------------------------------------------
019100* ABRE LOS TRES ARCHIVOS Y VALIDA FILE STATUS
019200* ----------------------------------------------------------------
019300 110-ABRIR-ARCHIVOS SECTION.
019400     OPEN INPUT  RAWTRAN
019500     OPEN OUTPUT RAWSTOR
019600     OPEN OUTPUT CLNSTOR
019700     IF FS-RAWTRAN NOT = "00" OR FS-RAWSTOR NOT = "00"
019800                            OR FS-CLNSTOR NOT = "00"
019900         MOVE "ERROR AL ABRIR ARCHIVOS DE VTA1CLN" TO
020000                                           WKS-MENSAJE-ABORTO
020100         PERFORM 950-ABORTAR THRU 950-ABORTAR-E
020200     END-IF.
020300 110-ABRIR-ARCHIVOS-E. EXIT.
020400*
020500* ----------------------------------------------------------------
020600* LEE RAWTRAN COMPLETO, ESPEJA A RAWSTOR Y CARGA WKS-TABLA-TRANS
020700* ----------------------------------------------------------------
020800 200-CARGAR-TRANSACCIONES SECTION.
020900     READ RAWTRAN
021000         AT END SET FIN-RAWTRAN TO TRUE
021100     END-READ.
021200     PERFORM 210-PROCESA-UN-REGISTRO
021300             THRU 210-PROCESA-UN-REGISTRO-E
021400             UNTIL FIN-RAWTRAN.
021500 200-CARGAR-TRANSACCIONES-E. EXIT.
021600*
021700 210-PROCESA-UN-REGISTRO SECTION.
021800     ADD 1 TO WKS-REG-LEIDOS
021900     SET IDX-T TO WKS-REG-LEIDOS
022000     MOVE REG-RAW-TRAN TO REG-RAW-STOR
022100     WRITE REG-RAW-STOR.
022200*
022300     MOVE RAW-INVOICE-NO    TO WKS-T-INVOICE-NO(IDX-T)
022400     MOVE RAW-STOCK-CODE    TO WKS-T-STOCK-CODE(IDX-T)
022500     MOVE RAW-DESCRIPTION   TO WKS-T-DESCRIPTION(IDX-T)
022600     MOVE RAW-CUSTOMER-ID   TO WKS-T-CUSTOMER-ID(IDX-T)
022700     MOVE RAW-COUNTRY       TO WKS-T-COUNTRY(IDX-T)
022800     MOVE ZEROS             TO WKS-T-DUP-FLAG(IDX-T)
022900     MOVE 1                 TO WKS-T-IS-VALID(IDX-T).
023000*
023100*    --- CANTIDAD: AUSENTE SI NO ES UN VALOR NUMERICO VALIDO ---
023200     IF RAW-QUANTITY NOT NUMERIC
023300         MOVE 1 TO WKS-T-QTY-MISSING(IDX-T)
023400         ADD  1 TO WKS-QTY-FALTANTES
023500         MOVE ZEROS TO WKS-T-QUANTITY(IDX-T)
023600     ELSE
023700         MOVE ZEROS TO WKS-T-QTY-MISSING(IDX-T)
023800         MOVE RAW-QUANTITY TO WKS-T-QUANTITY(IDX-T)
023900     END-IF.
024000*
024100*    --- PRECIO UNITARIO: MISMA REGLA QUE CANTIDAD ---
024200     IF RAW-UNIT-PRICE NOT NUMERIC
024300         MOVE 1 TO WKS-T-PRC-MISSING(IDX-T)
024400         ADD  1 TO WKS-PRC-FALTANTES
024500         MOVE ZEROS TO WKS-T-UNIT-PRICE(IDX-T)
024600     ELSE
024700         MOVE ZEROS TO WKS-T-PRC-MISSING(IDX-T)
024800         MOVE RAW-UNIT-PRICE TO WKS-T-UNIT-PRICE(IDX-T)
024900     END-IF.
025000*
025100*    --- FECHA DE FACTURA: INVALIDA O EN BLANCO SE DEJA EN
025200*        BLANCO; LA DIMENSION FECHA LA DESCARTARA MAS ADELANTE ---
025300     IF RAW-INVOICE-DATE NOT NUMERIC
025400         OR RAW-DATE-MM < 1 OR RAW-DATE-MM > 12
025500         OR RAW-DATE-DD < 1 OR RAW-DATE-DD > 31
025600         MOVE SPACES TO WKS-T-INVOICE-DATE(IDX-T)
025700     ELSE
025800         MOVE RAW-INVOICE-DATE TO WKS-T-INVOICE-DATE(IDX-T)
025900     END-IF.
026000*
026100*    --- CAMPOS ALFANUMERICOS: "UNKNOWN" SI VIENEN EN BLANCO ---
026200     IF WKS-T-CUSTOMER-ID(IDX-T) = SPACES
026300         MOVE "UNKNOWN   " TO WKS-T-CUSTOMER-ID(IDX-T)
026400     END-IF.
026500     IF WKS-T-COUNTRY(IDX-T) = SPACES
026600         MOVE "UNKNOWN             " TO WKS-T-COUNTRY(IDX-T)
026700     END-IF.
026800     IF WKS-T-DESCRIPTION(IDX-T) = SPACES
026900         MOVE "UNKNOWN" TO WKS-T-DESCRIPTION(IDX-T)
027000     END-IF.
027100     IF WKS-T-STOCK-CODE(IDX-T) = SPACES
027200         MOVE "UNKNOWN" TO WKS-T-STOCK-CODE(IDX-T)
027300     END-IF.
027400*
027500     READ RAWTRAN
027600         AT END SET FIN-RAWTRAN TO TRUE
027700     END-READ.
027800 210-PROCESA-UN-REGISTRO-E. EXIT.
027900*
028000* ----------------------------------------------------------------
028100* SUSTITUYE CANTIDAD Y PRECIO FALTANTES POR LA MEDIANA DE LOS
028200* VALORES NO FALTANTES DEL LOTE
028300* ----------------------------------------------------------------
028400 300-SUSTITUIR-FALTANTES SECTION.
028500     SET CAMPO-ES-QTY TO TRUE
028600     SET CONJ-NO-FALTANTES TO TRUE
028700     PERFORM 310-CALCULAR-MEDIANA THRU 310-CALCULAR-MEDIANA-E
028800     MOVE WKS-POS-P TO WKS-MEDIANA-QTY
028900     SET CAMPO-ES-PRC TO TRUE
029000     SET CONJ-NO-FALTANTES TO TRUE
029100     PERFORM 310-CALCULAR-MEDIANA THRU 310-CALCULAR-MEDIANA-E
029200     MOVE WKS-POS-P TO WKS-MEDIANA-PRC.
029300*
029400     PERFORM 320-APLICAR-SUSTITUCION
029500             THRU 320-APLICAR-SUSTITUCION-E
029600             VARYING IDX-T FROM 1 BY 1
029700             UNTIL IDX-T > WKS-REG-LEIDOS.
029800 300-SUSTITUIR-FALTANTES-E. EXIT.
029900*
030000 320-APLICAR-SUSTITUCION SECTION.
030100     IF WKS-T-QTY-MISSING(IDX-T) = 1
030200         MOVE WKS-MEDIANA-QTY TO WKS-T-QUANTITY(IDX-T)
030300     END-IF.
030400     IF WKS-T-PRC-MISSING(IDX-T) = 1
030500         MOVE WKS-MEDIANA-PRC TO WKS-T-UNIT-PRICE(IDX-T)
030600     END-IF.
030700 320-APLICAR-SUSTITUCION-E. EXIT.
030800*
030900* ----------------------------------------------------------------
031000* CARGA AL WORKFILE DE ORDENAMIENTO LOS VALORES PEDIDOS POR
031100* WKS-CUAL-CAMPO/WKS-CUAL-CONJUNTO, LOS ORDENA Y DEJA EL RESULTADO
031200* EN WKS-TABLA-ORDENADA(1..WKS-N); CALCULA LA MEDIANA EN WKS-POS-P
031300* ----------------------------------------------------------------
031400 310-CALCULAR-MEDIANA SECTION.
031500     MOVE ZEROS TO WKS-N.
031600     SORT SRTVALS ON ASCENDING KEY SRT-VALOR
031700         INPUT  PROCEDURE IS 312-CARGAR-SORT
031800         OUTPUT PROCEDURE IS 314-LEER-SORT.
031900*
032000     IF WKS-N = 0
032100         MOVE ZEROS TO WKS-POS-P
032200         GO TO 310-CALCULAR-MEDIANA-E
032300     END-IF.
032400     DIVIDE WKS-N BY 2 GIVING WKS-N-COCIENTE
032500                      REMAINDER WKS-N-RESTO.
032600     IF WKS-N-RESTO = 1
032700         COMPUTE WKS-POS-ENTERA = (WKS-N + 1) / 2
032800         MOVE WKS-ORD-VALOR(WKS-POS-ENTERA) TO WKS-POS-P
032900     ELSE
033000         COMPUTE WKS-POS-ENTERA = WKS-N / 2
033100         COMPUTE WKS-POS-P ROUNDED =
033200               (WKS-ORD-VALOR(WKS-POS-ENTERA) +
033300                WKS-ORD-VALOR(WKS-POS-ENTERA + 1)) / 2
033400     END-IF.
033500 310-CALCULAR-MEDIANA-E. EXIT.
033600*
033700 312-CARGAR-SORT SECTION.
033800     PERFORM 313-RELEASE-UN-VALOR THRU 313-RELEASE-UN-VALOR-E
033900             VARYING IDX-T FROM 1 BY 1
034000             UNTIL IDX-T > WKS-REG-LEIDOS.
034100 312-CARGAR-SORT-E. EXIT.
034200*
034300 313-RELEASE-UN-VALOR SECTION.
034400     IF CAMPO-ES-QTY
034500         IF CONJ-NO-FALTANTES AND WKS-T-QTY-MISSING(IDX-T) = 0
034600             MOVE WKS-T-QUANTITY(IDX-T) TO SRT-VALOR
034700             RELEASE REG-SRTVALS
034800         END-IF
034900         IF CONJ-SOBREVIVIENTES AND WKS-T-DUP-FLAG(IDX-T) = 0
035000             MOVE WKS-T-QUANTITY(IDX-T) TO SRT-VALOR
035100             RELEASE REG-SRTVALS
035200         END-IF
035300     ELSE
035400         IF CONJ-NO-FALTANTES AND WKS-T-PRC-MISSING(IDX-T) = 0
035500             MOVE WKS-T-UNIT-PRICE(IDX-T) TO SRT-VALOR
035600             RELEASE REG-SRTVALS
035700         END-IF
035800         IF CONJ-SOBREVIVIENTES AND WKS-T-DUP-FLAG(IDX-T) = 0
035900             MOVE WKS-T-UNIT-PRICE(IDX-T) TO SRT-VALOR
036000             RELEASE REG-SRTVALS
036100         END-IF
036200     END-IF.
036300 313-RELEASE-UN-VALOR-E. EXIT.
036400*
036500 314-LEER-SORT SECTION.
036600     MOVE "N" TO WKS-EOF-SORT.
036700     RETURN SRTVALS
036800         AT END SET FIN-SORT TO TRUE
036900     END-RETURN.
037000     PERFORM 315-GUARDAR-ORDENADO THRU 315-GUARDAR-ORDENADO-E
037100             UNTIL FIN-SORT.
037200 314-LEER-SORT-E. EXIT.
037300*
037400 315-GUARDAR-ORDENADO SECTION.
037500     ADD 1 TO WKS-N
037600     SET IDX-O TO WKS-N
037700     MOVE SRT-VALOR TO WKS-ORD-VALOR(IDX-O)
037800     RETURN SRTVALS
037900         AT END SET FIN-SORT TO TRUE
038000     END-RETURN.
038100 315-GUARDAR-ORDENADO-E. EXIT.
038200*
038300* ----------------------------------------------------------------
038400* ELIMINA DUPLICADOS EXACTOS (TODOS LOS CAMPOS CRUDOS IGUALES);
038500* CONSERVA EL PRIMERO, MARCA LOS SIGUIENTES CON DUP-FLAG = 1
038600* ----------------------------------------------------------------
038700 400-ELIMINAR-DUPLICADOS SECTION.
038800     PERFORM 410-COMPARAR-CONTRA-ANTERIORES
038900             THRU 410-COMPARAR-CONTRA-ANTERIORES-E
039000             VARYING IDX-T FROM 2 BY 1
039100             UNTIL IDX-T > WKS-REG-LEIDOS.
039200 400-ELIMINAR-DUPLICADOS-E. EXIT.
039300*
039400 410-COMPARAR-CONTRA-ANTERIORES SECTION.
039500     IF WKS-T-DUP-FLAG(IDX-T) = 0
039600         PERFORM 420-COMPARAR-UN-PAR THRU 420-COMPARAR-UN-PAR-E
039700                 VARYING IDX-T2 FROM 1 BY 1
039800                 UNTIL IDX-T2 >= IDX-T OR WKS-T-DUP-FLAG(IDX-T) = 1
039900     END-IF.
040000 410-COMPARAR-CONTRA-ANTERIORES-E. EXIT.
040100*
040200 420-COMPARAR-UN-PAR SECTION.
040300     IF WKS-T-DUP-FLAG(IDX-T2) = 0
040400         IF WKS-T-INVOICE-NO(IDX-T)    = WKS-T-INVOICE-NO(IDX-T2)
040500            AND WKS-T-STOCK-CODE(IDX-T)  = WKS-T-STOCK-CODE(IDX-T2)
040600            AND WKS-T-DESCRIPTION(IDX-T) = WKS-T-DESCRIPTION(IDX-T2)
040700            AND WKS-T-QUANTITY(IDX-T)    = WKS-T-QUANTITY(IDX-T2)
040800            AND WKS-T-INVOICE-DATE(IDX-T)= WKS-T-INVOICE-DATE(IDX-T2)
040900            AND WKS-T-UNIT-PRICE(IDX-T)  = WKS-T-UNIT-PRICE(IDX-T2)
041000            AND WKS-T-CUSTOMER-ID(IDX-T) = WKS-T-CUSTOMER-ID(IDX-T2)
041100            AND WKS-T-COUNTRY(IDX-T)     = WKS-T-COUNTRY(IDX-T2)
041200             MOVE 1 TO WKS-T-DUP-FLAG(IDX-T)
041300             ADD  1 TO WKS-REG-DUPLICADOS
041400         END-IF
041500     END-IF.
041600 420-COMPARAR-UN-PAR-E. EXIT.
041700*
041800* ----------------------------------------------------------------
041900* MARCA IS-VALID = 0 EN LOS ATIPICOS IQR (QUANTITY O UNIT-PRICE
042000* FUERA DE [Q1-1.5*IQR , Q3+1.5*IQR]) SOBRE LOS SOBREVIVIENTES
042100* ----------------------------------------------------------------
042200 500-MARCAR-ATIPICOS SECTION.
042300     SET CAMPO-ES-QTY TO TRUE
042400     PERFORM 510-CALCULAR-CUARTILES
042500             THRU 510-CALCULAR-CUARTILES-E
042600     MOVE WKS-VALOR-BAJO TO WKS-Q1-QTY
042700     MOVE WKS-VALOR-ALTO TO WKS-Q3-QTY
042800     COMPUTE WKS-IQR-QTY = WKS-Q3-QTY - WKS-Q1-QTY
042900     COMPUTE WKS-LIM-BAJO-QTY = WKS-Q1-QTY - (1.5 * WKS-IQR-QTY)
043000     COMPUTE WKS-LIM-ALTO-QTY = WKS-Q3-QTY + (1.5 * WKS-IQR-QTY).
043100*
043200     SET CAMPO-ES-PRC TO TRUE
043300     PERFORM 510-CALCULAR-CUARTILES
043400             THRU 510-CALCULAR-CUARTILES-E
043500     MOVE WKS-VALOR-BAJO TO WKS-Q1-PRC
043600     MOVE WKS-VALOR-ALTO TO WKS-Q3-PRC
043700     COMPUTE WKS-IQR-PRC = WKS-Q3-PRC - WKS-Q1-PRC
043800     COMPUTE WKS-LIM-BAJO-PRC = WKS-Q1-PRC - (1.5 * WKS-IQR-PRC)
043900     COMPUTE WKS-LIM-ALTO-PRC = WKS-Q3-PRC + (1.5 * WKS-IQR-PRC).
044000*
044100     PERFORM 520-EVALUAR-UN-REGISTRO
044200             THRU 520-EVALUAR-UN-REGISTRO-E
044300             VARYING IDX-T FROM 1 BY 1
044400             UNTIL IDX-T > WKS-REG-LEIDOS.
044500 500-MARCAR-ATIPICOS-E. EXIT.
044600*
044700* CALCULA Q1 (WKS-VALOR-BAJO) Y Q3 (WKS-VALOR-ALTO) DEL CAMPO
044800* SENALADO EN WKS-CUAL-CAMPO, SOBRE LOS REGISTROS SOBREVIVIENTES,
044900* POR INTERPOLACION LINEAL: P = 1 + Q*(N-1)
045000 510-CALCULAR-CUARTILES SECTION.
045100     SET CONJ-SOBREVIVIENTES TO TRUE
045200     MOVE .25 TO WKS-FRACCION
045300     PERFORM 530-CUANTIL THRU 530-CUANTIL-E
045400     MOVE WKS-POS-P TO WKS-VALOR-BAJO.
045500     MOVE .75 TO WKS-FRACCION
045600     PERFORM 530-CUANTIL THRU 530-CUANTIL-E
045700     MOVE WKS-POS-P TO WKS-VALOR-ALTO.
045800 510-CALCULAR-CUARTILES-E. EXIT.
045900*
046000* CUANTIL GENERICO: ORDENA EL CONJUNTO ACTUAL (SORT) E INTERPOLA
046100* EN LA POSICION P = 1 + WKS-FRACCION*(N-1); WKS-FRACCION TRAE LA Q
046200 530-CUANTIL SECTION.
046300     MOVE ZEROS TO WKS-N
046400     SORT SRTVALS ON ASCENDING KEY SRT-VALOR
046500         INPUT  PROCEDURE IS 312-CARGAR-SORT
046600         OUTPUT PROCEDURE IS 314-LEER-SORT.
046700     IF WKS-N = 0
046800         MOVE ZEROS TO WKS-POS-P
046900         GO TO 530-CUANTIL-E
047000     END-IF.
047100     COMPUTE WKS-POS-P = 1 + (WKS-FRACCION * (WKS-N - 1))
047200     COMPUTE WKS-POS-ENTERA = WKS-POS-P
047300     IF WKS-POS-ENTERA >= WKS-N
047400         MOVE WKS-ORD-VALOR(WKS-N) TO WKS-POS-P
047500         GO TO 530-CUANTIL-E
047600     END-IF.
047700     COMPUTE WKS-FRACCION = WKS-POS-P - WKS-POS-ENTERA
047800     COMPUTE WKS-POS-P ROUNDED =
047900           WKS-ORD-VALOR(WKS-POS-ENTERA) +
048000           (WKS-FRACCION *
048100           (WKS-ORD-VALOR(WKS-POS-ENTERA + 1) -
048200            WKS-ORD-VALOR(WKS-POS-ENTERA))).
048300 530-CUANTIL-E. EXIT.
048400*
048500 520-EVALUAR-UN-REGISTRO SECTION.
048600     IF WKS-T-DUP-FLAG(IDX-T) = 0
048700         MOVE 1 TO WKS-T-IS-VALID(IDX-T)
048800         IF WKS-T-QUANTITY(IDX-T) < WKS-LIM-BAJO-QTY
048900            OR WKS-T-QUANTITY(IDX-T) > WKS-LIM-ALTO-QTY
049000             MOVE 0 TO WKS-T-IS-VALID(IDX-T)
049100         END-IF
049200         IF WKS-T-UNIT-PRICE(IDX-T) < WKS-LIM-BAJO-PRC
049300            OR WKS-T-UNIT-PRICE(IDX-T) > WKS-LIM-ALTO-PRC
049400             MOVE 0 TO WKS-T-IS-VALID(IDX-T)
049500         END-IF
049600         IF WKS-T-IS-VALID(IDX-T) = 0
049700             ADD 1 TO WKS-REG-ATIPICOS
049800         END-IF
049900     END-IF.
050000 520-EVALUAR-UN-REGISTRO-E. EXIT.
050100*
050200* ----------------------------------------------------------------
050300* ESCRIBE A CLNSTOR LOS REGISTROS SOBREVIVIENTES (DUP-FLAG = 0)
050400* ----------------------------------------------------------------
050500 600-ESCRIBIR-CLNSTOR SECTION.
050600     PERFORM 610-ESCRIBIR-UN-REGISTRO
050700             THRU 610-ESCRIBIR-UN-REGISTRO-E
050800             VARYING IDX-T FROM 1 BY 1
050900             UNTIL IDX-T > WKS-REG-LEIDOS.
051000 600-ESCRIBIR-CLNSTOR-E. EXIT.
051100*
051200 610-ESCRIBIR-UN-REGISTRO SECTION.
051300     IF WKS-T-DUP-FLAG(IDX-T) = 0
051400         ADD 1 TO WKS-REG-ESCRITOS
051500         MOVE WKS-T-INVOICE-NO(IDX-T)    TO CLN-INVOICE-NO
051600         MOVE WKS-T-STOCK-CODE(IDX-T)    TO CLN-STOCK-CODE
051700         MOVE WKS-T-DESCRIPTION(IDX-T)   TO CLN-DESCRIPTION
051800         MOVE WKS-T-QUANTITY(IDX-T)      TO CLN-QUANTITY
051900         MOVE WKS-T-INVOICE-DATE(IDX-T)  TO CLN-INVOICE-DATE
052000         MOVE WKS-T-UNIT-PRICE(IDX-T)    TO CLN-UNIT-PRICE
052100         MOVE WKS-T-CUSTOMER-ID(IDX-T)   TO CLN-CUSTOMER-ID
052200         MOVE WKS-T-COUNTRY(IDX-T)       TO CLN-COUNTRY
052300         MOVE WKS-REG-ESCRITOS            TO CLN-SEQ-NO
052400         MOVE WKS-T-IS-VALID(IDX-T)      TO CLN-IS-VALID
052500         WRITE REG-CLN-TRAN
052600     END-IF.
052700 610-ESCRIBIR-UN-REGISTRO-E. EXIT.
052800*
052900* ----------------------------------------------------------------
053000* BLOQUE DE ESTADISTICAS AL JOBLOG
053100* ----------------------------------------------------------------
053200 800-ESTADISTICAS SECTION.
053300     DISPLAY "============ VTA1CLN - ESTADISTICAS ============"
053400     DISPLAY "REGISTROS LEIDOS        : " WKS-REG-LEIDOS
053500     DISPLAY "CANTIDAD FALTANTE       : " WKS-QTY-FALTANTES
053600     DISPLAY "PRECIO FALTANTE         : " WKS-PRC-FALTANTES
053700     DISPLAY "DUPLICADOS ELIMINADOS   : " WKS-REG-DUPLICADOS
053800     DISPLAY "REGISTROS ATIPICOS      : " WKS-REG-ATIPICOS
053900     DISPLAY "REGISTROS ESCRITOS CLN  : " WKS-REG-ESCRITOS
054000     DISPLAY "=================================================".
054100 800-ESTADISTICAS-E. EXIT.
054200*
054300 900-CERRAR-ARCHIVOS SECTION.
054400     CLOSE RAWTRAN RAWSTOR CLNSTOR.
054500 900-CERRAR-ARCHIVOS-E. EXIT.
054600*
054700* ----------------------------------------------------------------
054800* ABORTO CONTROLADO DEL PASO (FILE STATUS INVALIDO)
054900* ----------------------------------------------------------------
055000 950-ABORTAR SECTION.
055100     DISPLAY "=================================================="
055200     DISPLAY "   VTA1CLN - " WKS-MENSAJE-ABORTO
055300     DISPLAY "   FS-RAWTRAN(" FS-RAWTRAN ") FS-RAWSTOR(" FS-RAWSTOR
055400             ") FS-CLNSTOR(" FS-CLNSTOR ")"
055500     DISPLAY "=================================================="
055600     MOVE 91 TO RETURN-CODE
055700     CLOSE RAWTRAN RAWSTOR CLNSTOR
055800     GOBACK.
055900 950-ABORTAR-E. EXIT.
