000100******************************************************************
000200* FECHA       : 02/05/1994                                       *
000300* PROGRAMADOR : JORGE CASTILLO VIDAL (JCV)                       *
000400* APLICACION  : ALMACEN DE DATOS VENTAS (VTA1)                   *
000500* PROGRAMA    : VTA1DRV                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONDUCTOR DEL PROCESO NOCTURNO DEL ALMACEN DE    *
000800*             : DATOS DE VENTAS. INVOCA EN SECUENCIA FIJA A LOS  *
000900*             : CINCO PASOS (LIMPIEZA, VALIDACION/RESUMEN,       *
001000*             : TRANSFORMACION, CONSTRUCCION DE ESTRELLA Y       *
001100*             : REPORTE DE ANALITICA/CALIDAD), Y ABORTA TODA LA  *
001200*             : CORRIDA SI CUALQUIER PASO TERMINA CON RETURN-CODE*
001300*             : DISTINTO DE CERO.                                *
001400* ARCHIVOS    : NINGUNO PROPIO (CADA PASO ABRE LOS SUYOS)        *
001500* PROGRAMA(S) : LLAMA A VTA1CLN, VTA1VAL, VTA1TRN, VTA1STR Y     *
001600*             : VTA1RPT, EN ESE ORDEN. ES EL PRIMER PASO DEL JCL *
001700*             : DE LA CORRIDA NOCTURNA (UNICO PASO DEL JOB)      *
001800******************************************************************
001900*
002000* B I T A C O R A   D E   C A M B I O S
002100* 02/05/1994 JCV  SIN TICKET  VERSION ORIGINAL: SUSTITUYE A LOS   CL00001 
002200*             5 PASOS DE JCL SEPARADOS QUE EL OPERADOR SOMETIA A  CL00002 
002300*             MANO; AHORA UN SOLO STEP LLAMA A LOS 5 PROGRAMAS    CL00003 
002400* 20/09/1995 RAL  TKT-00455   SE AGREGA DESPLIEGUE DE HORA DE     CL00004 
002500*             INICIO Y FIN DE CADA PASO AL JOBLOG                 CL00005 
002600* 11/06/1997 JCV  TKT-00588   SE AGREGA EL CONTADOR DE PASOS      CL00006 
002700*             COMPLETADOS AL RESUMEN FINAL                        CL00007 
002800* 30/09/1999 RAL  TKT-00789-Y2K  REVISION FIN DE SIGLO: NINGUN    CL00008 
002900*             CAMPO DE FECHA PROPIO, SOLO SE REVISAN LAS HORAS    CL00009 
003000* 14/01/2001 PDH  TKT-00957   SE AGREGA LA RANURA UPSI-0 PARA     CL00010 
003100*             MODO DE PRUEBA (DESPLIEGA DETALLE EXTRA SIN         CL00011 
003200*             SUSPENDER LA CORRIDA)                               CL00012 
003300* 04/02/2004 PDH  TKT-01344   DEFECTO: VTA1CLN/VAL/TRN/STR/RPT    CL00013 
003400*             TERMINABAN CON STOP RUN, LO QUE ABORTABA TODO EL    CL00014 
003500*             RUN UNIT AL SER LLAMADOS DESDE ACA. SE CONVIRTIO    CL00015 
003600*             A LOS 5 PROGRAMAS A GOBACK/RETURN-CODE              CL00016 
003700******************************************************************
003800*
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.                    VTA1DRV.
004100 AUTHOR.                        JORGE CASTILLO VIDAL.
004200 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS - ALMACEN.
004300 DATE-WRITTEN.                  02/05/1994.
004400 DATE-COMPILED.                 04/02/2004.
004500 SECURITY.                      USO INTERNO DEPARTAMENTO DE DATOS.
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     UPSI-0 IS WKS-SW-0 ON  STATUS IS MODO-PRUEBA
005100                        OFF STATUS IS MODO-NORMAL.
005200*
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500* RETURN-CODE DEL PASO QUE SE ACABA DE LLAMAR (SE COPIA DE
005600* INMEDIATO PORQUE EL SIGUIENTE CALL LO VUELVE A PONER EN CERO)
005700 01  WKS-RETORNO-PASO          PIC S9(03) COMP VALUE ZERO.
005800*
005900* CONTADORES DE LA CORRIDA (TODOS COMP)
006000 01  WKS-CONTADORES.
006100     05  WKS-PASOS-TOTAL        PIC 9(01) COMP VALUE 5.
006200     05  WKS-PASOS-OK           PIC 9(01) COMP VALUE ZERO.
006300     05  WKS-PASO-ACTUAL        PIC 9(01) COMP VALUE ZERO.
006400*
006500* HORA DE INICIO/FIN DE CADA PASO, TOMADA DEL RELOJ DEL SISTEMA,
006600* PARA EL RENGLON DE BITACORA QUE SE DESPLIEGA AL JOBLOG
006700 01  WKS-HORA-INICIO            PIC 9(08) VALUE ZEROS.
006800 01  WKS-HORA-INICIO-R REDEFINES WKS-HORA-INICIO.
006900     05  WKS-HI-HH              PIC 9(02).
007000     05  WKS-HI-MM              PIC 9(02).
007100     05  WKS-HI-SS              PIC 9(02).
007200     05  WKS-HI-CC              PIC 9(02).
007300 01  WKS-HORA-FIN               PIC 9(08) VALUE ZEROS.
007400 01  WKS-HORA-FIN-R REDEFINES WKS-HORA-FIN.
007500     05  WKS-HF-HH              PIC 9(02).
007600     05  WKS-HF-MM              PIC 9(02).
007700     05  WKS-HF-SS              PIC 9(02).
007800     05  WKS-HF-CC              PIC 9(02).
007900*
008000* RENGLON DE BITACORA DE UN PASO, PARTIDO EN DOS LINEAS PARA EL
008100* DISPLAY (EL JOBLOG DE ESTE SHOP NO ACEPTA MAS DE 72 COLUMNAS)
008200 01  WKS-LINEA-PASO             PIC X(72) VALUE SPACES.
008300 01  WKS-LINEA-PASO-R REDEFINES WKS-LINEA-PASO.
008400     05  WKS-LP-ETIQUETA        PIC X(24).
008500     05  WKS-LP-PROGRAMA        PIC X(08).
008600     05  FILLER                 PIC X(02) VALUE SPACES.
008700     05  WKS-LP-HORA             PIC X(08).
008800     05  FILLER                 PIC X(30) VALUE SPACES.
008900*
009000 01  WKS-MENSAJE-ABORTO         PIC X(48) VALUE SPACES.
009100 01  WKS-MENSAJE-ABORTO-R REDEFINES WKS-MENSAJE-ABORTO.
009200     05  WKS-MSG-LINEA-1         PIC X(24).
009300     05  WKS-MSG-LINEA-2         PIC X(24).
009400*
009500 PROCEDURE DIVISION.
009600* ================================================================
009700* PARRAFO PRINCIPAL. LLAMA LOS 5 PASOS EN ORDEN FIJO; CUALQUIER
009800* PASO QUE DEVUELVA RETURN-CODE DISTINTO DE CERO ABORTA LA
009900* CORRIDA COMPLETA (NO SE EJECUTAN LOS PASOS POSTERIORES)
010000* ================================================================
010100 100-SECCION-PRINCIPAL SECTION.
010200     DISPLAY "=================================================="
010300     DISPLAY "   VTA1DRV - INICIO DEL PROCESO NOCTURNO DE VENTAS"
010400     DISPLAY "=================================================="
010500     IF MODO-PRUEBA
010600         DISPLAY "   (UPSI-0 ACTIVO: MODO DE PRUEBA, DETALLE EXTRA)"
010700     END-IF
010800     PERFORM 200-PASO-1-LIMPIEZA THRU 200-PASO-1-LIMPIEZA-E
010900     PERFORM 300-PASO-2-VALIDACION
011000             THRU 300-PASO-2-VALIDACION-E
011100     PERFORM 400-PASO-3-TRANSFORMACION
011200             THRU 400-PASO-3-TRANSFORMACION-E
011300     PERFORM 500-PASO-4-ESTRELLA THRU 500-PASO-4-ESTRELLA-E
011400     PERFORM 600-PASO-5-REPORTE THRU 600-PASO-5-REPORTE-E
011500     PERFORM 800-RESUMEN-FINAL THRU 800-RESUMEN-FINAL-E
011600     MOVE 0 TO RETURN-CODE.
011700 100-SECCION-PRINCIPAL-E. EXIT.
011800*
011900* ----------------------------------------------------------------
012000* PASO 1 - LIMPIEZA (VTA1CLN). LEE RAWTRAN, ESCRIBE RAWSTOR Y
012100* CLNSTOR: SUSTITUYE FALTANTES, ELIMINA DUPLICADOS Y MARCA
012200* ATIPICOS
012300* ----------------------------------------------------------------
012400 200-PASO-1-LIMPIEZA SECTION.
012500     MOVE 1 TO WKS-PASO-ACTUAL
012600     PERFORM 210-INICIAR-PASO THRU 210-INICIAR-PASO-E
012700     CALL "VTA1CLN"
012800     MOVE RETURN-CODE TO WKS-RETORNO-PASO
012900     PERFORM 220-TERMINAR-PASO THRU 220-TERMINAR-PASO-E
013000     IF WKS-RETORNO-PASO NOT = 0
013100         MOVE "PASO 1 (VTA1CLN) TERMINO CON ERROR"
013200                             TO WKS-MSG-LINEA-1
013300         PERFORM 900-ABORTAR THRU 900-ABORTAR-E
013400     END-IF
013500     ADD 1 TO WKS-PASOS-OK.
013600 200-PASO-1-LIMPIEZA-E. EXIT.
013700*
013800* ----------------------------------------------------------------
013900* PASO 2 - VALIDACION/RESUMEN (VTA1VAL). LEE RAWSTOR Y DESPLIEGA
014000* LA AUDITORIA DE CONTEOS/FALTANTES/DUPLICADOS AL JOBLOG
014100* ----------------------------------------------------------------
014200 300-PASO-2-VALIDACION SECTION.
014300     MOVE 2 TO WKS-PASO-ACTUAL
014400     PERFORM 210-INICIAR-PASO THRU 210-INICIAR-PASO-E
014500     CALL "VTA1VAL"
014600     MOVE RETURN-CODE TO WKS-RETORNO-PASO
014700     PERFORM 220-TERMINAR-PASO THRU 220-TERMINAR-PASO-E
014800     IF WKS-RETORNO-PASO NOT = 0
014900         MOVE "PASO 2 (VTA1VAL) TERMINO CON ERROR"
015000                             TO WKS-MSG-LINEA-1
015100         PERFORM 900-ABORTAR THRU 900-ABORTAR-E
015200     END-IF
015300     ADD 1 TO WKS-PASOS-OK.
015400 300-PASO-2-VALIDACION-E. EXIT.
015500*
015600* ----------------------------------------------------------------
015700* PASO 3 - TRANSFORMACION (VTA1TRN). LEE CLNSTOR, ENRIQUECE Y
015800* ESCRIBE PROCSTOR
015900* ----------------------------------------------------------------
016000 400-PASO-3-TRANSFORMACION SECTION.
016100     MOVE 3 TO WKS-PASO-ACTUAL
016200     PERFORM 210-INICIAR-PASO THRU 210-INICIAR-PASO-E
016300     CALL "VTA1TRN"
016400     MOVE RETURN-CODE TO WKS-RETORNO-PASO
016500     PERFORM 220-TERMINAR-PASO THRU 220-TERMINAR-PASO-E
016600     IF WKS-RETORNO-PASO NOT = 0
016700         MOVE "PASO 3 (VTA1TRN) TERMINO CON ERROR"
016800                             TO WKS-MSG-LINEA-1
016900         PERFORM 900-ABORTAR THRU 900-ABORTAR-E
017000     END-IF
017100     ADD 1 TO WKS-PASOS-OK.
017200 400-PASO-3-TRANSFORMACION-E. EXIT.
017300*
017400* ----------------------------------------------------------------
017500* PASO 4 - CONSTRUCCION DE ESTRELLA (VTA1STR). LEE PROCSTOR,
017600* ESCRIBE LAS 4 DIMENSIONES Y EL HECHO DE VENTA
017700* ----------------------------------------------------------------
017800 500-PASO-4-ESTRELLA SECTION.
017900     MOVE 4 TO WKS-PASO-ACTUAL
018000     PERFORM 210-INICIAR-PASO THRU 210-INICIAR-PASO-E
018100     CALL "VTA1STR"
018200     MOVE RETURN-CODE TO WKS-RETORNO-PASO
018300     PERFORM 220-TERMINAR-PASO THRU 220-TERMINAR-PASO-E
018400     IF WKS-RETORNO-PASO NOT = 0
018500         MOVE "PASO 4 (VTA1STR) TERMINO CON ERROR"
018600                             TO WKS-MSG-LINEA-1
018700         PERFORM 900-ABORTAR THRU 900-ABORTAR-E
018800     END-IF
018900     ADD 1 TO WKS-PASOS-OK.
019000 500-PASO-4-ESTRELLA-E. EXIT.
019100*
019200* ----------------------------------------------------------------
019300* PASO 5 - REPORTE DE ANALITICA Y CALIDAD (VTA1RPT). ULTIMO
019400* PASO, NO TIENE PASO SIGUIENTE QUE ABORTAR
019500* ----------------------------------------------------------------
019600 600-PASO-5-REPORTE SECTION.
019700     MOVE 5 TO WKS-PASO-ACTUAL
019800     PERFORM 210-INICIAR-PASO THRU 210-INICIAR-PASO-E
019900     CALL "VTA1RPT"
020000     MOVE RETURN-CODE TO WKS-RETORNO-PASO
020100     PERFORM 220-TERMINAR-PASO THRU 220-TERMINAR-PASO-E
020200     IF WKS-RETORNO-PASO NOT = 0
020300         MOVE "PASO 5 (VTA1RPT) TERMINO CON ERROR"
020400                             TO WKS-MSG-LINEA-1
020500         PERFORM 900-ABORTAR THRU 900-ABORTAR-E
020600     END-IF
020700     ADD 1 TO WKS-PASOS-OK.
020800 600-PASO-5-REPORTE-E. EXIT.
020900*
021000* ----------------------------------------------------------------
021100* DESPLIEGA LA HORA DE INICIO DEL PASO QUE ESTA POR ARRANCAR
021200* ----------------------------------------------------------------
021300 210-INICIAR-PASO SECTION.
021400     ACCEPT WKS-HORA-INICIO FROM TIME
021500     IF MODO-PRUEBA
021600         DISPLAY "   INICIA EL PASO " WKS-PASO-ACTUAL
021700         MOVE "        HORA DE INICIO: " TO WKS-LP-ETIQUETA
021800         MOVE SPACES                     TO WKS-LP-PROGRAMA
021900         MOVE WKS-HI-HH TO WKS-LP-HORA(1:2)
022000         MOVE ":"       TO WKS-LP-HORA(3:1)
022100         MOVE WKS-HI-MM TO WKS-LP-HORA(4:2)
022200         MOVE ":"       TO WKS-LP-HORA(6:1)
022300         MOVE WKS-HI-SS TO WKS-LP-HORA(7:2)
022400         DISPLAY WKS-LINEA-PASO
022500     END-IF.
022600 210-INICIAR-PASO-E. EXIT.
022700*
022800* ----------------------------------------------------------------
022900* DESPLIEGA LA HORA DE FIN DEL PASO QUE ACABA DE CORRER Y SU
023000* RETURN-CODE, SIEMPRE (NO SOLO EN MODO DE PRUEBA)
023100* ----------------------------------------------------------------
023200 220-TERMINAR-PASO SECTION.
023300     ACCEPT WKS-HORA-FIN FROM TIME
023400     DISPLAY "   PASO " WKS-PASO-ACTUAL " TERMINA A LAS "
023500             WKS-HF-HH ":" WKS-HF-MM ":" WKS-HF-SS
023600             " RETURN-CODE = " WKS-RETORNO-PASO.
023700 220-TERMINAR-PASO-E. EXIT.
023800*
023900* ----------------------------------------------------------------
024000* RESUMEN FINAL AL JOBLOG CUANDO LOS 5 PASOS TERMINARON BIEN
024100* ----------------------------------------------------------------
024200 800-RESUMEN-FINAL SECTION.
024300     DISPLAY "=================================================="
024400     DISPLAY "   VTA1DRV - PROCESO NOCTURNO COMPLETO"
024500     DISPLAY "   PASOS COMPLETADOS: " WKS-PASOS-OK " DE "
024600             WKS-PASOS-TOTAL
024700     DISPLAY "==================================================".
024800 800-RESUMEN-FINAL-E. EXIT.
024900*
025000* ----------------------------------------------------------------
025100* ABORTO DE LA CORRIDA: UN PASO DEVOLVIO RETURN-CODE DISTINTO DE
025200* CERO. NO SE LLAMA AL SIGUIENTE PASO Y SE DEVUELVE 91 A QUIEN
025300* SOMETIO ESTE JOB (EL JCL REVISA ESTE RETURN-CODE EN EL COND)
025400* ----------------------------------------------------------------
025500 900-ABORTAR SECTION.
025600     DISPLAY "=================================================="
025700     DISPLAY "   VTA1DRV - " WKS-MENSAJE-ABORTO
025800     DISPLAY "   PASOS COMPLETADOS ANTES DEL ABORTO: " WKS-PASOS-OK
025900     DISPLAY "=================================================="
026000     MOVE 91 TO RETURN-CODE
026100     STOP RUN.
026200 900-ABORTAR-E. EXIT.
