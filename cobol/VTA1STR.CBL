000100******************************************************************
000200* FECHA       : 11/04/1994                                       *
000300* PROGRAMADOR : JORGE CASTILLO VIDAL (JCV)                       *
000400* APLICACION  : ALMACEN DE DATOS VENTAS (VTA1)                   *
000500* PROGRAMA    : VTA1STR                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSTRUCTOR DEL ESQUEMA EN ESTRELLA. LEE PROCSTOR*
000800*             : Y, EN UNA SOLA PASADA, ARMA LAS 4 TABLAS DE      *
000900*             : DIMENSION (CLIENTE, FECHA, PRODUCTO, PAIS) Y EL  *
001000*             : HECHO DE VENTA CUANDO LAS 4 LLAVES RESUELVEN.    *
001100* ARCHIVOS    : PROCSTOR(ENTRADA),                               *
001200*             : DIMCUST/DIMDATE/DIMPROD/DIMCTRY/FACTSAL(SALIDA)  *
001300* PROGRAMA(S) : LLAMADO POR VTA1DRV, PASO 4 DEL PROCESO NOCTURNO *
001400******************************************************************
001500*
001600* B I T A C O R A   D E   C A M B I O S
001700* 11/04/1994 JCV  TKT-00342   VERSION ORIGINAL: ARMA LAS 4        CL00001 
001800*             DIMENSIONES Y EL HECHO DE VENTA EN UNA SOLA PASADA  CL00002 
001900* 02/10/1995 RAL  TKT-00428   SE CORRIGE LA CLASIFICACION DE      CL00003 
002000*             REGION: ALEMANIA QUEDABA SIN CLASIFICAR POR UN      CL00004 
002100*             ESPACIO DE MAS EN EL NOMBRE DEL PAIS DE ORIGEN      CL00005 
002200* 19/07/1996 JCV  TKT-00514   SE AGREGA EL CAMPO ROLLING-7D-SALES CL00006 
002300*             AL HECHO DE VENTA (VIENE YA CALCULADO DE VTA1TRN)   CL00007 
002400* 30/09/1999 RAL  TKT-00790-Y2K  REVISION FIN DE SIGLO: LA LLAVE  CL00008 
002500*             DE FECHA ES UN SUSTITUTO NUMERICO, NO SE VE AFECTADACL00009 
002600* 14/01/2001 PDH  TKT-00957   SE AGREGA EL CONTEO DE HECHOS       CL00010 
002700*             DESCARTADOS POR LLAVE SIN RESOLVER A ESTADISTICAS   CL00011 
002800* 08/11/2003 PDH  TKT-01206   SE AUMENTA WKS-MAX-PRODUCTOS DE     CL00012 
002900*             2000 A 5000 POR CRECIMIENTO DEL CATALOGO            CL00013 
003000* 04/02/2004 PDH  TKT-01344   SE CONVIERTE A SUBPROGRAMA: TERMINA CL00014 
003100*             CON GOBACK Y RETURN-CODE EN VEZ DE STOP RUN, PARA   CL00015 
003200*             SER INVOCADO COMO PASO 4 DESDE VTA1DRV              CL00016 
003300******************************************************************
003400*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.                    VTA1STR.
003700 AUTHOR.                        JORGE CASTILLO VIDAL.
003800 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS - ALMACEN.
003900 DATE-WRITTEN.                  11/04/1994.
004000 DATE-COMPILED.                 04/02/2004.
004100 SECURITY.                      USO INTERNO DEPARTAMENTO DE DATOS.
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PROCSTOR ASSIGN TO PROCSTOR
005100                     FILE STATUS IS FS-PROCSTOR.
005200     SELECT DIMCUST  ASSIGN TO DIMCUST
005300                     FILE STATUS IS FS-DIMCUST.
005400     SELECT DIMDATE  ASSIGN TO DIMDATE
005500                     FILE STATUS IS FS-DIMDATE.
005600     SELECT DIMPROD  ASSIGN TO DIMPROD
005700                     FILE STATUS IS FS-DIMPROD.
005800     SELECT DIMCTRY  ASSIGN TO DIMCTRY
005900                     FILE STATUS IS FS-DIMCTRY.
006000     SELECT FACTSAL  ASSIGN TO FACTSAL
006100                     FILE STATUS IS FS-FACTSAL.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500* TRANSACCION DEPURADA/ENRIQUECIDA (ENTRADA)
006600 FD  PROCSTOR.
006700     COPY PROCTRN.
006800* DIMENSIONES (SALIDA)
006900 FD  DIMCUST.
007000     COPY DIMCUST.
007100 FD  DIMDATE.
007200     COPY DIMDATE.
007300 FD  DIMPROD.
007400     COPY DIMPROD.
007500 FD  DIMCTRY.
007600     COPY DIMCTRY.
007700* HECHO DE VENTA (SALIDA)
007800 FD  FACTSAL.
007900     COPY FACTSAL.
008000*
008100 WORKING-STORAGE SECTION.
008200 01  WKS-MAX-PRODUCTOS         PIC 9(05) COMP VALUE 5000.
008300 01  WKS-MAX-CLIENTES          PIC 9(05) COMP VALUE 2000.
008400 01  WKS-MAX-FECHAS            PIC 9(05) COMP VALUE 2000.
008500 01  WKS-MAX-PAISES            PIC 9(03) COMP VALUE 60.
008600*
008700 01  FS-PROCSTOR                PIC X(02) VALUE SPACES.
008800 01  FS-DIMCUST                 PIC X(02) VALUE SPACES.
008900 01  FS-DIMDATE                 PIC X(02) VALUE SPACES.
009000 01  FS-DIMPROD                 PIC X(02) VALUE SPACES.
009100 01  FS-DIMCTRY                 PIC X(02) VALUE SPACES.
009200 01  FS-FACTSAL                 PIC X(02) VALUE SPACES.
009300*
009400 01  WKS-SWITCHES.
009500     05  WKS-EOF-PROCSTOR       PIC X(01) VALUE "N".
009600         88  FIN-PROCSTOR                 VALUE "S".
009700     05  WKS-ENCONTRADO         PIC X(01) VALUE "N".
009800         88  REGISTRO-ENCONTRADO          VALUE "S".
009900     05  WKS-MATCH-REGION       PIC X(01) VALUE "N".
010000         88  REGION-HALLADA               VALUE "S".
010100*
010200* CONTADORES (TODOS COMP)
010300 01  WKS-CONTADORES.
010400     05  WKS-REG-LEIDOS         PIC 9(05) COMP VALUE ZEROS.
010500     05  WKS-NUM-CLIENTES       PIC 9(05) COMP VALUE ZEROS.
010600     05  WKS-NUM-FECHAS         PIC 9(05) COMP VALUE ZEROS.
010700     05  WKS-NUM-PRODUCTOS      PIC 9(05) COMP VALUE ZEROS.
010800     05  WKS-NUM-PAISES         PIC 9(03) COMP VALUE ZEROS.
010900     05  WKS-NEXT-FACT-ID       PIC 9(07) COMP VALUE ZEROS.
011000     05  WKS-HECHOS-ESCRITOS    PIC 9(07) COMP VALUE ZEROS.
011100     05  WKS-HECHOS-VALIDOS     PIC 9(07) COMP VALUE ZEROS.
011200     05  WKS-HECHOS-INVALIDOS   PIC 9(07) COMP VALUE ZEROS.
011300     05  WKS-HECHOS-DESCARTADOS PIC 9(07) COMP VALUE ZEROS.
011400*
011500* TABLA EN MEMORIA: DIMENSION CLIENTE
011600 01  WKS-TABLA-CLIENTES.
011700     05  CU-ROW OCCURS 2000 TIMES
011800               INDEXED BY IDX-CU.
011900         10  CU-CUSTOMER-ID     PIC X(10).
012000         10  CU-SEGMENT         PIC X(06).
012100         10  CU-COUNTRY         PIC X(20).
012200*
012300* TABLA EN MEMORIA: DIMENSION FECHA
012400 01  WKS-TABLA-FECHAS.
012500     05  FE-ROW OCCURS 2000 TIMES
012600               INDEXED BY IDX-FE.
012700         10  FE-DATE-ID         PIC 9(05).
012800         10  FE-DATE-YMD        PIC X(08).
012900         10  FE-DATE-YMD-R REDEFINES FE-DATE-YMD.
013000             15  FE-YMD-ANO     PIC 9(04).
013100             15  FE-YMD-MES     PIC 9(02).
013200             15  FE-YMD-DIA     PIC 9(02).
013300         10  FE-YEAR            PIC 9(04).
013400         10  FE-MONTH           PIC 9(02).
013500         10  FE-DAY             PIC 9(02).
013600         10  FE-QUARTER         PIC 9(01).
013700         10  FE-DOW             PIC 9(01).
013800         10  FE-DAY-NAME        PIC X(09).
013900         10  FE-MONTH-NAME      PIC X(09).
014000         10  FE-IS-WEEKEND      PIC 9(01).
014100*
014200* TABLA EN MEMORIA: DIMENSION PRODUCTO
014300 01  WKS-TABLA-PRODUCTOS.
014400     05  PR-ROW OCCURS 5000 TIMES
014500               INDEXED BY IDX-PR.
014600         10  PR-PRODUCT-ID      PIC X(12).
014700         10  PR-STOCK-CODE      PIC X(12).
014800         10  PR-DESCRIPTION     PIC X(40).
014900         10  PR-CATEGORY        PIC X(10).
015000*
015100* TABLA EN MEMORIA: DIMENSION PAIS
015200 01  WKS-TABLA-PAISES.
015300     05  PA-ROW OCCURS 60 TIMES
015400               INDEXED BY IDX-PA.
015500         10  PA-COUNTRY-ID      PIC 9(05).
015600         10  PA-COUNTRY-NAME    PIC X(20).
015700         10  PA-REGION          PIC X(15).
015800*
015900* NOMBRES DE DIA DE LA SEMANA (0=LUNES...6=DOMINGO), EMPACADOS
016000* EN UN LITERAL UNICO Y REDEFINIDOS COMO TABLA DE 7 POSICIONES
016100 01  WKS-NOMBRES-DIA.
016200     05  FILLER                 PIC X(09) VALUE "MONDAY   ".
016300     05  FILLER                 PIC X(09) VALUE "TUESDAY  ".
016400     05  FILLER                 PIC X(09) VALUE "WEDNESDAY".
016500     05  FILLER                 PIC X(09) VALUE "THURSDAY ".
016600     05  FILLER                 PIC X(09) VALUE "FRIDAY   ".
016700     05  FILLER                 PIC X(09) VALUE "SATURDAY ".
016800     05  FILLER                 PIC X(09) VALUE "SUNDAY   ".
016900 01  WKS-NOMBRES-DIA-R REDEFINES WKS-NOMBRES-DIA.
017000     05  WKS-DIA-ENTRY OCCURS 7 TIMES PIC X(09)
017100                      INDEXED BY IDX-DIA.
017200*
017300* NOMBRES DE MES (1=ENERO...12=DICIEMBRE EN EL CALENDARIO, PERO
017400* EL NOMBRE SE GUARDA EN INGLES POR SER CAMPO DE REPORTE)
017500 01  WKS-NOMBRES-MES.
017600     05  FILLER                 PIC X(09) VALUE "JANUARY  ".
017700     05  FILLER                 PIC X(09) VALUE "FEBRUARY ".
017800     05  FILLER                 PIC X(09) VALUE "MARCH    ".
017900     05  FILLER                 PIC X(09) VALUE "APRIL    ".
018000     05  FILLER                 PIC X(09) VALUE "MAY      ".
018100     05  FILLER                 PIC X(09) VALUE "JUNE     ".
018200     05  FILLER                 PIC X(09) VALUE "JULY     ".
018300     05  FILLER                 PIC X(09) VALUE "AUGUST   ".
018400     05  FILLER                 PIC X(09) VALUE "SEPTEMBER".
018500     05  FILLER                 PIC X(09) VALUE "OCTOBER  ".
018600     05  FILLER                 PIC X(09) VALUE "NOVEMBER ".
018700     05  FILLER                 PIC X(09) VALUE "DECEMBER ".
018800 01  WKS-NOMBRES-MES-R REDEFINES WKS-NOMBRES-MES.
018900     05  WKS-MES-ENTRY OCCURS 12 TIMES PIC X(09)
019000                      INDEXED BY IDX-MES.
019100*
019200* CAMPOS DE TRABAJO PARA LA CLASIFICACION DE REGION (MAYUSCULAS)
019300 01  WKS-REGION-WORK.
019400     05  WKS-COUNTRY-UPPER      PIC X(20) VALUE SPACES.
019500     05  WKS-MATCH-COUNT        PIC 9(03) COMP VALUE ZEROS.
019600*
019700 01  WKS-MENSAJE-ABORTO          PIC X(48) VALUE SPACES.
019800*
019900 PROCEDURE DIVISION.
020000* ================================================================
020100* PARRAFO PRINCIPAL
020200* ================================================================
020300 100-SECCION-PRINCIPAL SECTION.
020400     PERFORM 110-ABRIR-ARCHIVOS THRU 110-ABRIR-ARCHIVOS-E
020500     PERFORM 200-PROCESAR-PROCSTOR THRU 200-PROCESAR-PROCSTOR-E
020600     PERFORM 300-ESCRIBIR-DIMENSIONES
020700             THRU 300-ESCRIBIR-DIMENSIONES-E
020800     PERFORM 800-ESTADISTICAS THRU 800-ESTADISTICAS-E
020900     PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
021000     MOVE 0 TO RETURN-CODE.
021100     GOBACK.
021200 100-SECCION-PRINCIPAL-E. EXIT.
021300*
021400 110-ABRIR-ARCHIVOS SECTION.
021500     OPEN INPUT  PROCSTOR
021600     OPEN OUTPUT FACTSAL
021700     IF FS-PROCSTOR NOT = "00" OR FS-FACTSAL NOT = "00"
021800         MOVE "ERROR AL ABRIR ARCHIVOS DE VTA1STR" TO
021900                                           WKS-MENSAJE-ABORTO
022000         PERFORM 950-ABORTAR THRU 950-ABORTAR-E
022100     END-IF.
022200 110-ABRIR-ARCHIVOS-E. EXIT.
022300*
022400* ----------------------------------------------------------------
022500* LECTURA DE PROCSTOR EN UNA SOLA PASADA: RESUELVE O CREA LAS 4
022600* DIMENSIONES Y ESCRIBE EL HECHO CUANDO LAS 4 LLAVES RESUELVEN
022700* ----------------------------------------------------------------
022800 200-PROCESAR-PROCSTOR SECTION.
022900     READ PROCSTOR
023000         AT END SET FIN-PROCSTOR TO TRUE
023100     END-READ.
023200     PERFORM 210-PROCESAR-UN-REGISTRO
023300             THRU 210-PROCESAR-UN-REGISTRO-E
023400             UNTIL FIN-PROCSTOR.
023500 200-PROCESAR-PROCSTOR-E. EXIT.
023600*
023700 210-PROCESAR-UN-REGISTRO SECTION.
023800     ADD 1 TO WKS-REG-LEIDOS.
023900     PERFORM 220-RESOLVER-CLIENTE THRU 220-RESOLVER-CLIENTE-E.
024000     PERFORM 230-RESOLVER-FECHA THRU 230-RESOLVER-FECHA-E.
024100     PERFORM 240-RESOLVER-PRODUCTO THRU 240-RESOLVER-PRODUCTO-E.
024200     PERFORM 250-RESOLVER-PAIS THRU 250-RESOLVER-PAIS-E.
024300     PERFORM 260-ESCRIBIR-HECHO THRU 260-ESCRIBIR-HECHO-E.
024400     READ PROCSTOR
024500         AT END SET FIN-PROCSTOR TO TRUE
024600     END-READ.
024700 210-PROCESAR-UN-REGISTRO-E. EXIT.
024800*
024900* ----------------------------------------------------------------
025000* DIMENSION CLIENTE: LLAVE PRO-CUSTOMER-ID. SE IGNORAN LOS
025100* REGISTROS CON LLAVE EN BLANCO (NO ENTRAN A LA DIMENSION).
025200* ----------------------------------------------------------------
025300 220-RESOLVER-CLIENTE SECTION.
025400     IF PRO-CUSTOMER-ID = SPACES
025500         GO TO 220-RESOLVER-CLIENTE-E
025600     END-IF.
025700     MOVE "N" TO WKS-ENCONTRADO.
025800     PERFORM 221-BUSCAR-UN-CLIENTE THRU 221-BUSCAR-UN-CLIENTE-E
025900             VARYING IDX-CU FROM 1 BY 1
026000             UNTIL IDX-CU > WKS-NUM-CLIENTES
026100                OR REGISTRO-ENCONTRADO.
026200     IF NOT REGISTRO-ENCONTRADO
026300         ADD 1 TO WKS-NUM-CLIENTES
026400         SET IDX-CU TO WKS-NUM-CLIENTES
026500         MOVE PRO-CUSTOMER-ID        TO CU-CUSTOMER-ID(IDX-CU)
026600         MOVE PRO-CUSTOMER-SEGMENT   TO CU-SEGMENT(IDX-CU)
026700         MOVE PRO-COUNTRY            TO CU-COUNTRY(IDX-CU)
026800     END-IF.
026900 220-RESOLVER-CLIENTE-E. EXIT.
027000*
027100 221-BUSCAR-UN-CLIENTE SECTION.
027200     IF CU-CUSTOMER-ID(IDX-CU) = PRO-CUSTOMER-ID
027300         MOVE "S" TO WKS-ENCONTRADO
027400     END-IF.
027500 221-BUSCAR-UN-CLIENTE-E. EXIT.
027600*
027700* ----------------------------------------------------------------
027800* DIMENSION FECHA: LLAVE PRO-INVOICE-DATE. LA LLAVE SUSTITUTA
027900* FE-DATE-ID ES EL NUMERO DE ORDEN DE DESCUBRIMIENTO.
028000* ----------------------------------------------------------------
028100 230-RESOLVER-FECHA SECTION.
028200     IF PRO-INVOICE-DATE = SPACES
028300         GO TO 230-RESOLVER-FECHA-E
028400     END-IF.
028500     MOVE "N" TO WKS-ENCONTRADO.
028600     PERFORM 231-BUSCAR-UNA-FECHA THRU 231-BUSCAR-UNA-FECHA-E
028700             VARYING IDX-FE FROM 1 BY 1
028800             UNTIL IDX-FE > WKS-NUM-FECHAS
028900                OR REGISTRO-ENCONTRADO.
029000     IF NOT REGISTRO-ENCONTRADO
029100         ADD 1 TO WKS-NUM-FECHAS
029200         SET IDX-FE TO WKS-NUM-FECHAS
029300         MOVE WKS-NUM-FECHAS          TO FE-DATE-ID(IDX-FE)
029400         MOVE PRO-INVOICE-DATE        TO FE-DATE-YMD(IDX-FE)
029500         MOVE PRO-INVOICE-YEAR        TO FE-YEAR(IDX-FE)
029600         MOVE PRO-INVOICE-MONTH       TO FE-MONTH(IDX-FE)
029700         MOVE PRO-INVOICE-DAY         TO FE-DAY(IDX-FE)
029800         MOVE PRO-INVOICE-QUARTER     TO FE-QUARTER(IDX-FE)
029900         MOVE PRO-INVOICE-DOW         TO FE-DOW(IDX-FE)
030000         SET IDX-DIA TO PRO-INVOICE-DOW
030100         SET IDX-DIA UP BY 1
030200         MOVE WKS-DIA-ENTRY(IDX-DIA)  TO FE-DAY-NAME(IDX-FE)
030300         SET IDX-MES TO PRO-INVOICE-MONTH
030400         MOVE WKS-MES-ENTRY(IDX-MES)  TO FE-MONTH-NAME(IDX-FE)
030500         IF PRO-INVOICE-DOW >= 5
030600             MOVE 1 TO FE-IS-WEEKEND(IDX-FE)
030700         ELSE
030800             MOVE 0 TO FE-IS-WEEKEND(IDX-FE)
030900         END-IF
031000     END-IF.
031100 230-RESOLVER-FECHA-E. EXIT.
031200*
031300 231-BUSCAR-UNA-FECHA SECTION.
031400     IF FE-DATE-YMD(IDX-FE) = PRO-INVOICE-DATE
031500         MOVE "S" TO WKS-ENCONTRADO
031600     END-IF.
031700 231-BUSCAR-UNA-FECHA-E. EXIT.
031800*
031900* ----------------------------------------------------------------
032000* DIMENSION PRODUCTO: LLAVE PRO-STOCK-CODE
032100* ----------------------------------------------------------------
032200 240-RESOLVER-PRODUCTO SECTION.
032300     IF PRO-STOCK-CODE = SPACES
032400         GO TO 240-RESOLVER-PRODUCTO-E
032500     END-IF.
032600     MOVE "N" TO WKS-ENCONTRADO.
032700     PERFORM 241-BUSCAR-UN-PRODUCTO THRU 241-BUSCAR-UN-PRODUCTO-E
032800             VARYING IDX-PR FROM 1 BY 1
032900             UNTIL IDX-PR > WKS-NUM-PRODUCTOS
033000                OR REGISTRO-ENCONTRADO.
033100     IF NOT REGISTRO-ENCONTRADO
033200         ADD 1 TO WKS-NUM-PRODUCTOS
033300         SET IDX-PR TO WKS-NUM-PRODUCTOS
033400         MOVE PRO-STOCK-CODE          TO PR-PRODUCT-ID(IDX-PR)
033500         MOVE PRO-STOCK-CODE          TO PR-STOCK-CODE(IDX-PR)
033600         MOVE PRO-DESCRIPTION         TO PR-DESCRIPTION(IDX-PR)
033700         MOVE PRO-PRODUCT-CATEGORY    TO PR-CATEGORY(IDX-PR)
033800     END-IF.
033900 240-RESOLVER-PRODUCTO-E. EXIT.
034000*
034100 241-BUSCAR-UN-PRODUCTO SECTION.
034200     IF PR-STOCK-CODE(IDX-PR) = PRO-STOCK-CODE
034300         MOVE "S" TO WKS-ENCONTRADO
034400     END-IF.
034500 241-BUSCAR-UN-PRODUCTO-E. EXIT.
034600*
034700* ----------------------------------------------------------------
034800* DIMENSION PAIS: LLAVE PRO-COUNTRY. LLAVE SUSTITUTA PA-COUNTRY-ID
034900* ASIGNADA EN SECUENCIA; REGION CLASIFICADA SOLO AL CREAR LA FILA
035000* ----------------------------------------------------------------
035100 250-RESOLVER-PAIS SECTION.
035200     IF PRO-COUNTRY = SPACES
035300         GO TO 250-RESOLVER-PAIS-E
035400     END-IF.
035500     MOVE "N" TO WKS-ENCONTRADO.
035600     PERFORM 251-BUSCAR-UN-PAIS THRU 251-BUSCAR-UN-PAIS-E
035700             VARYING IDX-PA FROM 1 BY 1
035800             UNTIL IDX-PA > WKS-NUM-PAISES
035900                OR REGISTRO-ENCONTRADO.
036000     IF NOT REGISTRO-ENCONTRADO
036100         ADD 1 TO WKS-NUM-PAISES
036200         SET IDX-PA TO WKS-NUM-PAISES
036300         MOVE WKS-NUM-PAISES          TO PA-COUNTRY-ID(IDX-PA)
036400         MOVE PRO-COUNTRY             TO PA-COUNTRY-NAME(IDX-PA)
036500         PERFORM 252-CLASIFICAR-REGION THRU 252-CLASIFICAR-REGION-E
036600     END-IF.
036700 250-RESOLVER-PAIS-E. EXIT.
036800*
036900 251-BUSCAR-UN-PAIS SECTION.
037000     IF PA-COUNTRY-NAME(IDX-PA) = PRO-COUNTRY
037100         MOVE "S" TO WKS-ENCONTRADO
037200     END-IF.
037300 251-BUSCAR-UN-PAIS-E. EXIT.
037400*
037500* CLASIFICACION DE REGION POR SUBCADENA, SIN DISTINGUIR MAYUSCULA
037600* DE MINUSCULA (SE CONVIERTE EL NOMBRE A MAYUSCULAS PRIMERO)
037700 252-CLASIFICAR-REGION SECTION.
037800     IF PRO-COUNTRY = SPACES
037900         MOVE "UNKNOWN        " TO PA-REGION(IDX-PA)
038000         GO TO 252-CLASIFICAR-REGION-E
038100     END-IF.
038200     MOVE PRO-COUNTRY TO WKS-COUNTRY-UPPER.
038300     INSPECT WKS-COUNTRY-UPPER CONVERTING
038400             "abcdefghijklmnopqrstuvwxyz" TO
038500             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038600     MOVE "OTHER          " TO PA-REGION(IDX-PA).
038700     MOVE "N" TO WKS-MATCH-REGION.
038800     PERFORM 253-PROBAR-EUROPA THRU 253-PROBAR-EUROPA-E.
038900     IF NOT REGION-HALLADA
039000         PERFORM 254-PROBAR-NORTEAMERICA
039100                 THRU 254-PROBAR-NORTEAMERICA-E
039200     END-IF.
039300     IF NOT REGION-HALLADA
039400         PERFORM 255-PROBAR-ASIA THRU 255-PROBAR-ASIA-E
039500     END-IF.
039600     IF NOT REGION-HALLADA
039700         PERFORM 256-PROBAR-OCEANIA THRU 256-PROBAR-OCEANIA-E
039800     END-IF.
039900 252-CLASIFICAR-REGION-E. EXIT.
040000*
040100 253-PROBAR-EUROPA SECTION.
040200     MOVE 0 TO WKS-MATCH-COUNT.
040300     INSPECT WKS-COUNTRY-UPPER TALLYING WKS-MATCH-COUNT
040400             FOR ALL "UNITED KINGDOM"
040500             FOR ALL "GERMANY"
040600             FOR ALL "FRANCE"
040700             FOR ALL "ITALY"
040800             FOR ALL "SPAIN"
040900             FOR ALL "NETHERLANDS"
041000             FOR ALL "BELGIUM"
041100             FOR ALL "SWITZERLAND"
041200             FOR ALL "AUSTRIA"
041300             FOR ALL "SWEDEN"
041400             FOR ALL "NORWAY"
041500             FOR ALL "DENMARK"
041600             FOR ALL "FINLAND".
041700     IF WKS-MATCH-COUNT > 0
041800         MOVE "EUROPE         " TO PA-REGION(IDX-PA)
041900         MOVE "S" TO WKS-MATCH-REGION
042000     END-IF.
042100 253-PROBAR-EUROPA-E. EXIT.
042200*
042300 254-PROBAR-NORTEAMERICA SECTION.
042400     MOVE 0 TO WKS-MATCH-COUNT.
042500     INSPECT WKS-COUNTRY-UPPER TALLYING WKS-MATCH-COUNT
042600             FOR ALL "UNITED STATES"
042700             FOR ALL "CANADA"
042800             FOR ALL "MEXICO".
042900     IF WKS-MATCH-COUNT > 0
043000         MOVE "NORTH AMERICA  " TO PA-REGION(IDX-PA)
043100         MOVE "S" TO WKS-MATCH-REGION
043200     END-IF.
043300 254-PROBAR-NORTEAMERICA-E. EXIT.
043400*
043500 255-PROBAR-ASIA SECTION.
043600     MOVE 0 TO WKS-MATCH-COUNT.
043700     INSPECT WKS-COUNTRY-UPPER TALLYING WKS-MATCH-COUNT
043800             FOR ALL "JAPAN"
043900             FOR ALL "CHINA"
044000             FOR ALL "INDIA"
044100             FOR ALL "SINGAPORE"
044200             FOR ALL "SOUTH KOREA"
044300             FOR ALL "THAILAND"
044400             FOR ALL "MALAYSIA".
044500     IF WKS-MATCH-COUNT > 0
044600         MOVE "ASIA           " TO PA-REGION(IDX-PA)
044700         MOVE "S" TO WKS-MATCH-REGION
044800     END-IF.
044900 255-PROBAR-ASIA-E. EXIT.
045000*
045100 256-PROBAR-OCEANIA SECTION.
045200     MOVE 0 TO WKS-MATCH-COUNT.
045300     INSPECT WKS-COUNTRY-UPPER TALLYING WKS-MATCH-COUNT
045400             FOR ALL "AUSTRALIA"
045500             FOR ALL "NEW ZEALAND".
045600     IF WKS-MATCH-COUNT > 0
045700         MOVE "OCEANIA        " TO PA-REGION(IDX-PA)
045800         MOVE "S" TO WKS-MATCH-REGION
045900     END-IF.
046000 256-PROBAR-OCEANIA-E. EXIT.
046100*
046200* ----------------------------------------------------------------
046300* HECHO DE VENTA: SOLO SE ESCRIBE SI LAS 4 LLAVES RESOLVIERON.
046400* SI ALGUNA LLAVE VINO EN BLANCO EL REGISTRO SE DESCARTA.
046500* ----------------------------------------------------------------
046600 260-ESCRIBIR-HECHO SECTION.
046700     IF PRO-CUSTOMER-ID = SPACES OR PRO-INVOICE-DATE = SPACES
046800        OR PRO-STOCK-CODE = SPACES OR PRO-COUNTRY = SPACES
046900         ADD 1 TO WKS-HECHOS-DESCARTADOS
047000         GO TO 260-ESCRIBIR-HECHO-E
047100     END-IF.
047200     ADD 1 TO WKS-NEXT-FACT-ID.
047300     MOVE WKS-NEXT-FACT-ID        TO FAC-FACT-ID.
047400     MOVE PRO-CUSTOMER-ID         TO FAC-CUSTOMER-ID.
047500     MOVE FE-DATE-ID(IDX-FE)      TO FAC-DATE-ID.
047600     MOVE PRO-STOCK-CODE          TO FAC-PRODUCT-ID.
047700     MOVE PA-COUNTRY-ID(IDX-PA)   TO FAC-COUNTRY-ID.
047800     MOVE PRO-QUANTITY            TO FAC-QUANTITY.
047900     MOVE PRO-UNIT-PRICE          TO FAC-UNIT-PRICE.
048000     MOVE PRO-TOTAL-AMOUNT        TO FAC-TOTAL-AMOUNT.
048100     MOVE PRO-INVOICE-NO          TO FAC-INVOICE-NO.
048200     MOVE PRO-ROLLING-7D-SALES    TO FAC-ROLLING-7D-SALES.
048300     MOVE PRO-IS-VALID            TO FAC-IS-VALID.
048400     WRITE REG-FACT-SALES.
048500     ADD 1 TO WKS-HECHOS-ESCRITOS.
048600     IF PRO-IS-VALID = 1
048700         ADD 1 TO WKS-HECHOS-VALIDOS
048800     ELSE
048900         ADD 1 TO WKS-HECHOS-INVALIDOS
049000     END-IF.
049100 260-ESCRIBIR-HECHO-E. EXIT.
049200*
049300* ----------------------------------------------------------------
049400* VUELCO DE LAS 4 TABLAS DE DIMENSION A SUS ARCHIVOS DE SALIDA
049500* ----------------------------------------------------------------
049600 300-ESCRIBIR-DIMENSIONES SECTION.
049700     OPEN OUTPUT DIMCUST
049800     OPEN OUTPUT DIMDATE
049900     OPEN OUTPUT DIMPROD
050000     OPEN OUTPUT DIMCTRY
050100     IF FS-DIMCUST NOT = "00" OR FS-DIMDATE NOT = "00"
050200        OR FS-DIMPROD NOT = "00" OR FS-DIMCTRY NOT = "00"
050300         MOVE "ERROR AL ABRIR ARCHIVOS DE DIMENSION" TO
050400                                           WKS-MENSAJE-ABORTO
050500         PERFORM 950-ABORTAR THRU 950-ABORTAR-E
050600     END-IF.
050700     PERFORM 310-ESCRIBIR-UN-CLIENTE THRU 310-ESCRIBIR-UN-CLIENTE-E
050800             VARYING IDX-CU FROM 1 BY 1
050900             UNTIL IDX-CU > WKS-NUM-CLIENTES.
051000     PERFORM 320-ESCRIBIR-UNA-FECHA THRU 320-ESCRIBIR-UNA-FECHA-E
051100             VARYING IDX-FE FROM 1 BY 1
051200             UNTIL IDX-FE > WKS-NUM-FECHAS.
051300     PERFORM 330-ESCRIBIR-UN-PRODUCTO
051400             THRU 330-ESCRIBIR-UN-PRODUCTO-E
051500             VARYING IDX-PR FROM 1 BY 1
051600             UNTIL IDX-PR > WKS-NUM-PRODUCTOS.
051700     PERFORM 340-ESCRIBIR-UN-PAIS THRU 340-ESCRIBIR-UN-PAIS-E
051800             VARYING IDX-PA FROM 1 BY 1
051900             UNTIL IDX-PA > WKS-NUM-PAISES.
052000     CLOSE DIMCUST DIMDATE DIMPROD DIMCTRY.
052100 300-ESCRIBIR-DIMENSIONES-E. EXIT.
052200*
052300 310-ESCRIBIR-UN-CLIENTE SECTION.
052400     MOVE CU-CUSTOMER-ID(IDX-CU) TO CUS-CUSTOMER-ID.
052500     MOVE CU-SEGMENT(IDX-CU)     TO CUS-CUSTOMER-SEGMENT.
052600     MOVE CU-COUNTRY(IDX-CU)     TO CUS-COUNTRY.
052700     WRITE REG-DIM-CUSTOMER.
052800 310-ESCRIBIR-UN-CLIENTE-E. EXIT.
052900*
053000 320-ESCRIBIR-UNA-FECHA SECTION.
053100     MOVE FE-DATE-ID(IDX-FE)     TO FCH-DATE-ID.
053200     MOVE FE-DATE-YMD(IDX-FE)    TO FCH-DATE-YMD.
053300     MOVE FE-YEAR(IDX-FE)        TO FCH-YEAR.
053400     MOVE FE-MONTH(IDX-FE)       TO FCH-MONTH.
053500     MOVE FE-DAY(IDX-FE)         TO FCH-DAY.
053600     MOVE FE-QUARTER(IDX-FE)     TO FCH-QUARTER.
053700     MOVE FE-DOW(IDX-FE)         TO FCH-DAY-OF-WEEK.
053800     MOVE FE-DAY-NAME(IDX-FE)    TO FCH-DAY-NAME.
053900     MOVE FE-MONTH-NAME(IDX-FE)  TO FCH-MONTH-NAME.
054000     MOVE FE-IS-WEEKEND(IDX-FE)  TO FCH-IS-WEEKEND.
054100     WRITE REG-DIM-DATE.
054200 320-ESCRIBIR-UNA-FECHA-E. EXIT.
054300*
054400 330-ESCRIBIR-UN-PRODUCTO SECTION.
054500     MOVE PR-PRODUCT-ID(IDX-PR)    TO PRD-PRODUCT-ID.
054600     MOVE PR-STOCK-CODE(IDX-PR)    TO PRD-STOCK-CODE.
054700     MOVE PR-DESCRIPTION(IDX-PR)   TO PRD-DESCRIPTION.
054800     MOVE PR-CATEGORY(IDX-PR)      TO PRD-PRODUCT-CATEGORY.
054900     WRITE REG-DIM-PRODUCT.
055000 330-ESCRIBIR-UN-PRODUCTO-E. EXIT.
055100*
055200 340-ESCRIBIR-UN-PAIS SECTION.
055300     MOVE PA-COUNTRY-ID(IDX-PA)    TO PAI-COUNTRY-ID.
055400     MOVE PA-COUNTRY-NAME(IDX-PA)  TO PAI-COUNTRY-NAME.
055500     MOVE PA-REGION(IDX-PA)        TO PAI-REGION.
055600     WRITE REG-DIM-COUNTRY.
055700 340-ESCRIBIR-UN-PAIS-E. EXIT.
055800*
055900* ----------------------------------------------------------------
056000* ESTADISTICAS DE LA CORRIDA, IMPRESAS EN LA BITACORA DEL SISTEMA
056100* ----------------------------------------------------------------
056200 800-ESTADISTICAS SECTION.
056300     DISPLAY "VTA1STR - CONSTRUCCION DEL ESQUEMA EN ESTRELLA".
056400     DISPLAY "REGISTROS LEIDOS DE PROCSTOR....: " WKS-REG-LEIDOS.
056500     DISPLAY "FILAS DIMENSION CLIENTE.........: " WKS-NUM-CLIENTES.
056600     DISPLAY "FILAS DIMENSION FECHA...........: " WKS-NUM-FECHAS.
056700     DISPLAY "FILAS DIMENSION PRODUCTO........: " WKS-NUM-PRODUCTOS.
056800     DISPLAY "FILAS DIMENSION PAIS............: " WKS-NUM-PAISES.
056900     DISPLAY "HECHOS DE VENTA ESCRITOS........: " WKS-HECHOS-ESCRITOS.
057000     DISPLAY "HECHOS VALIDOS...................: " WKS-HECHOS-VALIDOS.
057100     DISPLAY "HECHOS INVALIDOS.................: " WKS-HECHOS-INVALIDOS.
057200     DISPLAY "HECHOS DESCARTADOS (LLAVE VACIA).: "
057300             WKS-HECHOS-DESCARTADOS.
057400 800-ESTADISTICAS-E. EXIT.
057500*
057600 900-CERRAR-ARCHIVOS SECTION.
057700     CLOSE PROCSTOR FACTSAL.
057800 900-CERRAR-ARCHIVOS-E. EXIT.
057900*
058000* ----------------------------------------------------------------
058100* ABORTO DE EMERGENCIA ANTE ERROR DE ARCHIVO
058200* ----------------------------------------------------------------
058300 950-ABORTAR SECTION.
058400     DISPLAY "*** VTA1STR ABORTADO ***".
058500     DISPLAY WKS-MENSAJE-ABORTO.
058600     MOVE 91 TO RETURN-CODE.
058700     GOBACK.
058800 950-ABORTAR-E. EXIT.
