000100******************************************************************
000200* FECHA       : 15/03/1991                                       *
000300* PROGRAMADOR : MARIA ELENA GUTIERREZ SOTO (MEGS)                *
000400* APLICACION  : ALMACEN DE DATOS VENTAS (VTA1)                   *
000500* PROGRAMA    : VTA1TRN                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TRANSFORMADOR DE TRANSACCIONES. CALCULA EL TOTAL *
000800*             : DE LINEA Y LAS PARTES DE FECHA, SEGMENTA CLIENTES*
000900*             : POR TERCILES DE GASTO (LOW/MEDIUM/HIGH), EXTRAE  *
001000*             : LA CATEGORIA DE PRODUCTO DE LA DESCRIPCION Y     *
001100*             : CALCULA EL PROMEDIO MOVIL DE 7 FACTURAS POR PAIS.*
001200* ARCHIVOS    : CLNSTOR(ENTRADA), PROCSTOR(SALIDA)               *
001300* PROGRAMA(S) : LLAMADO POR VTA1DRV, PASO 3 DEL PROCESO NOCTURNO *
001400******************************************************************
001500*
001600* B I T A C O R A   D E   C A M B I O S
001700* 15/03/1991 MEGS SIN TICKET  VERSION ORIGINAL: SOLO CALCULA      CL00001 
001800*             TOTAL DE LINEA Y PARTES DE FECHA                    CL00002 
001900* 11/04/1994 JCV  TKT-00341   SE AGREGA SEGMENTACION DE CLIENTE   CL00003 
002000*             POR TERCILES DE GASTO ACUMULADO                     CL00004 
002100* 19/07/1996 JCV  TKT-00513   SE AGREGA EXTRACCION DE CATEGORIA   CL00005 
002200*             DE PRODUCTO (PRIMERA CORRIDA DE MAYUSCULAS)         CL00006 
002300* 23/02/1999 RAL  TKT-00702   AMPLIACION CANAL INTERNET: SE       CL00007 
002400*             AGREGA EL PROMEDIO MOVIL DE 7 FACTURAS POR PAIS     CL00008 
002500*             (REQUERIDO PARA EL NUEVO REPORTE DE TENDENCIAS)     CL00009 
002600* 30/09/1999 RAL  TKT-00789-Y2K  REVISION FIN DE SIGLO: SE        CL00010 
002700*             REVISA LA RUTINA DE DIA-DE-LA-SEMANA (ZELLER) Y     CL00011 
002800*             SE CONFIRMA QUE USA EL SIGLO COMPLETO (WKS-ZEL-J)   CL00012 
002900* 14/01/2001 PDH  TKT-00956   SE AGREGA CONTEO DE CLIENTES Y      CL00013 
003000*             PAISES DISTINTOS AL BLOQUE DE ESTADISTICAS          CL00014 
003100* 08/11/2003 PDH  TKT-01205   SE AUMENTA WKS-MAX-TRANS DE 2000    CL00015 
003200*             A 5000 POR CRECIMIENTO DEL VOLUMEN DIARIO           CL00016 
003300* 04/02/2004 PDH  TKT-01344   SE CONVIERTE A SUBPROGRAMA: TERMINA CL00017 
003400*             CON GOBACK Y RETURN-CODE EN VEZ DE STOP RUN, PARA   CL00018 
003500*             SER INVOCADO COMO PASO 3 DESDE VTA1DRV              CL00019 
003600******************************************************************
003700*
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.                    VTA1TRN.
004000 AUTHOR.                        MARIA ELENA GUTIERREZ SOTO.
004100 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS - ALMACEN.
004200 DATE-WRITTEN.                  15/03/1991.
004300 DATE-COMPILED.                 04/02/2004.
004400 SECURITY.                      USO INTERNO DEPARTAMENTO DE DATOS.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CLNSTOR ASSIGN TO CLNSTOR
005400                    FILE STATUS IS FS-CLNSTOR.
005500     SELECT PROCSTOR ASSIGN TO PROCSTOR
005600                    FILE STATUS IS FS-PROCSTOR.
005700     SELECT SRTVALS ASSIGN TO SORTWK1.
005800     SELECT SRTFECHA ASSIGN TO SORTWK2.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200* TRANSACCION DEPURADA (ENTRADA)
006300 FD  CLNSTOR.
006400     COPY CLNTRAN.
006500* TRANSACCION PROCESADA/ENRIQUECIDA (SALIDA)
006600 FD  PROCSTOR.
006700     COPY PROCTRN.
006800* WORKFILE PARA PERCENTILES (TOTALES DE CLIENTE)
006900 SD  SRTVALS.
007000 01  REG-SRTVALS.
007100     05  SRT-VALOR               PIC S9(9)V99.
007200     05  SRT-VALOR-R REDEFINES SRT-VALOR.
007300         10  FILLER               PIC X(09).
007400         10  SRT-VALOR-DEC        PIC 9(02).
007500     05  FILLER                   PIC X(05).
007600* WORKFILE PARA ORDENAR POR FECHA (PROMEDIO MOVIL POR PAIS)
007700 SD  SRTFECHA.
007800 01  REG-SRTFECHA.
007900     05  SRT-FECHA                PIC X(08).
008000     05  SRT-ORIG-IDX             PIC 9(05) COMP-3.
008100     05  SRT-COUNTRY              PIC X(20).
008200     05  SRT-TOTAL                PIC S9(9)V99.
008300     05  FILLER                   PIC X(05).
008400*
008500 WORKING-STORAGE SECTION.
008600 01  WKS-MAX-TRANS              PIC 9(05) COMP VALUE 5000.
008700 01  WKS-MAX-CLIENTES           PIC 9(05) COMP VALUE 2000.
008800 01  WKS-MAX-PAISES             PIC 9(03) COMP VALUE 60.
008900*
009000 01  FS-CLNSTOR                 PIC X(02) VALUE SPACES.
009100 01  FS-PROCSTOR                PIC X(02) VALUE SPACES.
009200*
009300 01  WKS-SWITCHES.
009400     05  WKS-EOF-CLNSTOR        PIC X(01) VALUE "N".
009500         88  FIN-CLNSTOR                  VALUE "S".
009600     05  WKS-EOF-SORT           PIC X(01) VALUE "N".
009700         88  FIN-SORT                     VALUE "S".
009800     05  WKS-CLIENTE-ENCONTRADO PIC X(01) VALUE "N".
009900         88  CLIENTE-ENCONTRADO           VALUE "S".
010000     05  WKS-PAIS-ENCONTRADO    PIC X(01) VALUE "N".
010100         88  PAIS-ENCONTRADO              VALUE "S".
010200     05  WKS-CATEGORIA-HALLADA  PIC X(01) VALUE "N".
010300         88  CATEGORIA-HALLADA            VALUE "S".
010400*
010500* CONTADORES (TODOS COMP)
010600 01  WKS-CONTADORES.
010700     05  WKS-REG-LEIDOS         PIC 9(05) COMP VALUE ZEROS.
010800     05  WKS-REG-ESCRITOS       PIC 9(05) COMP VALUE ZEROS.
010900     05  WKS-NUM-CLIENTES       PIC 9(05) COMP VALUE ZEROS.
011000     05  WKS-NUM-PAISES         PIC 9(03) COMP VALUE ZEROS.
011100*
011200* TABLA DE TRANSACCIONES DEPURADAS + CAMPOS DERIVADOS
011300 01  WKS-TABLA-PROC.
011400     05  WKS-P-ROW OCCURS 5000 TIMES
011500                   INDEXED BY IDX-T, IDX-T2.
011600         10  T-INVOICE-NO       PIC X(10).
011700         10  T-STOCK-CODE       PIC X(12).
011800         10  T-DESCRIPTION      PIC X(40).
011900         10  T-DESCRIPTION-R REDEFINES T-DESCRIPTION.
012000             15  T-DESC-CHAR OCCURS 40 TIMES PIC X(01)
012100                             INDEXED BY IDX-D.
012200         10  T-QUANTITY         PIC S9(7).
012300         10  T-INVOICE-DATE     PIC X(08).
012400         10  T-INVOICE-DATE-R REDEFINES T-INVOICE-DATE.
012500             15  T-DATE-YYYY    PIC 9(04).
012600             15  T-DATE-MM      PIC 9(02).
012700             15  T-DATE-DD      PIC 9(02).
012800         10  T-UNIT-PRICE       PIC S9(7)V99.
012900         10  T-CUSTOMER-ID      PIC X(10).
013000         10  T-COUNTRY          PIC X(20).
013100         10  T-TOTAL-AMOUNT     PIC S9(9)V99.
013200         10  T-YEAR             PIC 9(04).
013300         10  T-MONTH            PIC 9(02).
013400         10  T-DAY              PIC 9(02).
013500         10  T-DOW              PIC 9(01).
013600         10  T-QUARTER          PIC 9(01).
013700         10  T-SEGMENT          PIC X(06).
013800         10  T-CATEGORY         PIC X(10).
013900         10  T-ROLLING          PIC S9(9)V99.
014000         10  T-IS-VALID         PIC 9(01).
014100         10  T-SEQ-NO           PIC 9(05) COMP-3.
014200*
014300* TABLA DE CLIENTES DISTINTOS Y SU GASTO ACUMULADO
014400 01  WKS-TABLA-CLIENTES.
014500     05  CLI-ROW OCCURS 2000 TIMES
014600                 INDEXED BY IDX-C, IDX-C2.
014700         10  CLI-ID             PIC X(10).
014800         10  CLI-TOTAL          PIC S9(9)V99.
014900         10  CLI-SEGMENT        PIC X(06).
015000*
015100* TABLA DE PAISES DISTINTOS Y SU VENTANA DE 7 FACTURAS
015200 01  WKS-TABLA-PAISES.
015300     05  CB-ROW OCCURS 60 TIMES
015400                INDEXED BY IDX-CB.
015500         10  CB-COUNTRY         PIC X(20).
015600         10  CB-COUNT           PIC 9(01) COMP.
015700         10  CB-NEXT-SLOT       PIC 9(01) COMP.
015800         10  CB-BUFFER OCCURS 7 TIMES PIC S9(9)V99
015900                      INDEXED BY IDX-CBB.
016000*
016100* CAMPOS DE TRABAJO PARA PERCENTILES (TERCILES DE CLIENTE)
016200 01  WKS-CALCULO-ESTADISTICO.
016300     05  WKS-N                  PIC 9(05) COMP VALUE ZEROS.
016400     05  WKS-POS-ENTERA         PIC 9(05) COMP VALUE ZEROS.
016500     05  WKS-POS-P              PIC S9(09)V99 VALUE ZEROS.
016600     05  WKS-FRACCION           PIC S9(03)V9999 VALUE ZEROS.
016700     05  WKS-P33-CLI            PIC S9(09)V99 VALUE ZEROS.
016800     05  WKS-P67-CLI            PIC S9(09)V99 VALUE ZEROS.
016900*
017000* CAMPOS DE TRABAJO DE LA FORMULA DE ZELLER (DIA DE LA SEMANA)
017100 01  WKS-ZELLER.
017200     05  WKS-ZEL-M              PIC 9(02) COMP.
017300     05  WKS-ZEL-Y              PIC 9(04) COMP.
017400     05  WKS-ZEL-Q              PIC 9(02) COMP.
017500     05  WKS-ZEL-K              PIC 9(02) COMP.
017600     05  WKS-ZEL-J              PIC 9(02) COMP.
017700     05  WKS-ZEL-NUMER          PIC S9(05) COMP.
017800     05  WKS-ZEL-TERM1          PIC S9(05) COMP.
017900     05  WKS-ZEL-TERM2          PIC S9(05) COMP.
018000     05  WKS-ZEL-TERM3          PIC S9(05) COMP.
018100     05  WKS-ZEL-H-RAW          PIC S9(05) COMP.
018200     05  WKS-ZEL-H-COCIENTE     PIC S9(03) COMP.
018300     05  WKS-ZEL-H-RESTO        PIC S9(03) COMP.
018400     05  WKS-ZEL-DOW            PIC 9(01) COMP.
018500*
018600* CAMPOS DE TRABAJO PARA LA EXTRACCION DE CATEGORIA DE PRODUCTO
018700 01  WKS-SCAN-CATEGORIA.
018800     05  WKS-RUN-START          PIC 9(02) COMP VALUE ZEROS.
018900     05  WKS-RUN-LEN            PIC 9(02) COMP VALUE ZEROS.
019000     05  WKS-CAT-POS            PIC 9(02) COMP VALUE ZEROS.
019100     05  WKS-CAT-BUFFER         PIC X(10) VALUE SPACES.
019200     05  WKS-CAT-BUFFER-R REDEFINES WKS-CAT-BUFFER.
019300         10  WKS-CAT-CHAR OCCURS 10 TIMES PIC X(01)
019400                          INDEXED BY IDX-CAT.
019500*
019600 01  WKS-MENSAJE-ABORTO          PIC X(48) VALUE SPACES.
019700*
019800 PROCEDURE DIVISION.
019900* ================================================================
020000* PARRAFO PRINCIPAL
020100* ================================================================
020200 100-SECCION-PRINCIPAL SECTION.
020300     PERFORM 110-ABRIR-ARCHIVOS THRU 110-ABRIR-ARCHIVOS-E
020400     PERFORM 200-CARGAR-CLNSTOR THRU 200-CARGAR-CLNSTOR-E
020500     PERFORM 300-CALCULAR-MONTOS-FECHAS
020600             THRU 300-CALCULAR-MONTOS-FECHAS-E
020700     PERFORM 400-SEGMENTAR-CLIENTES
020800             THRU 400-SEGMENTAR-CLIENTES-E
020900     PERFORM 500-CATEGORIZAR-PRODUCTO
021000             THRU 500-CATEGORIZAR-PRODUCTO-E
021100     PERFORM 600-PROMEDIO-MOVIL-7D THRU 600-PROMEDIO-MOVIL-7D-E
021200     PERFORM 700-ESCRIBIR-PROCSTOR THRU 700-ESCRIBIR-PROCSTOR-E
021300     PERFORM 800-ESTADISTICAS THRU 800-ESTADISTICAS-E
021400     PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
021500     MOVE 0 TO RETURN-CODE.
021600     GOBACK.
021700 100-SECCION-PRINCIPAL-E. EXIT.
021800*
021900 110-ABRIR-ARCHIVOS SECTION.
022000     OPEN INPUT  CLNSTOR
022100     OPEN OUTPUT PROCSTOR
022200     IF FS-CLNSTOR NOT = "00" OR FS-PROCSTOR NOT = "00"
022300         MOVE "ERROR AL ABRIR ARCHIVOS DE VTA1TRN" TO
022400                                           WKS-MENSAJE-ABORTO
022500         PERFORM 950-ABORTAR THRU 950-ABORTAR-E
022600     END-IF.
022700 110-ABRIR-ARCHIVOS-E. EXIT.
022800*
022900* ----------------------------------------------------------------
023000* LEE CLNSTOR COMPLETO Y CARGA WKS-TABLA-PROC
023100* ----------------------------------------------------------------
023200 200-CARGAR-CLNSTOR SECTION.
023300     READ CLNSTOR
023400         AT END SET FIN-CLNSTOR TO TRUE
023500     END-READ.
023600     PERFORM 210-CARGAR-UN-REGISTRO THRU 210-CARGAR-UN-REGISTRO-E
023700             UNTIL FIN-CLNSTOR.
023800 200-CARGAR-CLNSTOR-E. EXIT.
023900*
024000 210-CARGAR-UN-REGISTRO SECTION.
024100     ADD 1 TO WKS-REG-LEIDOS
024200     SET IDX-T TO WKS-REG-LEIDOS
024300     MOVE CLN-INVOICE-NO      TO T-INVOICE-NO(IDX-T)
024400     MOVE CLN-STOCK-CODE      TO T-STOCK-CODE(IDX-T)
024500     MOVE CLN-DESCRIPTION     TO T-DESCRIPTION(IDX-T)
024600     MOVE CLN-QUANTITY        TO T-QUANTITY(IDX-T)
024700     MOVE CLN-INVOICE-DATE    TO T-INVOICE-DATE(IDX-T)
024800     MOVE CLN-UNIT-PRICE      TO T-UNIT-PRICE(IDX-T)
024900     MOVE CLN-CUSTOMER-ID     TO T-CUSTOMER-ID(IDX-T)
025000     MOVE CLN-COUNTRY         TO T-COUNTRY(IDX-T)
025100     MOVE CLN-SEQ-NO          TO T-SEQ-NO(IDX-T)
025200     MOVE CLN-IS-VALID        TO T-IS-VALID(IDX-T)
025300     MOVE SPACES              TO T-SEGMENT(IDX-T)
025400     MOVE SPACES              TO T-CATEGORY(IDX-T)
025500     MOVE ZEROS               TO T-ROLLING(IDX-T).
025600*
025700     READ CLNSTOR
025800         AT END SET FIN-CLNSTOR TO TRUE
025900     END-READ.
026000 210-CARGAR-UN-REGISTRO-E. EXIT.
026100*
026200* ----------------------------------------------------------------
026300* CALCULA TOTAL DE LINEA, PARTES DE FECHA Y TRIMESTRE
026400* ----------------------------------------------------------------
026500 300-CALCULAR-MONTOS-FECHAS SECTION.
026600     PERFORM 310-CALCULAR-UN-REGISTRO
026700             THRU 310-CALCULAR-UN-REGISTRO-E
026800             VARYING IDX-T FROM 1 BY 1
026900             UNTIL IDX-T > WKS-REG-LEIDOS.
027000 300-CALCULAR-MONTOS-FECHAS-E. EXIT.
027100*
027200 310-CALCULAR-UN-REGISTRO SECTION.
027300     COMPUTE T-TOTAL-AMOUNT(IDX-T) ROUNDED =
027400           T-QUANTITY(IDX-T) * T-UNIT-PRICE(IDX-T).
027500     IF T-INVOICE-DATE(IDX-T) IS NUMERIC
027600         MOVE T-DATE-YYYY(IDX-T) TO T-YEAR(IDX-T)
027700         MOVE T-DATE-MM(IDX-T)   TO T-MONTH(IDX-T)
027800         MOVE T-DATE-DD(IDX-T)   TO T-DAY(IDX-T)
027900         COMPUTE T-QUARTER(IDX-T) =
028000               ((T-MONTH(IDX-T) - 1) / 3) + 1
028100         PERFORM 320-CALCULAR-DOW THRU 320-CALCULAR-DOW-E
028200         MOVE WKS-ZEL-DOW TO T-DOW(IDX-T)
028300     ELSE
028400         MOVE ZEROS TO T-YEAR(IDX-T) T-MONTH(IDX-T) T-DAY(IDX-T)
028500                       T-QUARTER(IDX-T) T-DOW(IDX-T)
028600     END-IF.
028700 310-CALCULAR-UN-REGISTRO-E. EXIT.
028800*
028900* DIA DE LA SEMANA POR CONGRUENCIA DE ZELLER (CALENDARIO
029000* GREGORIANO); H: 0=SABADO 1=DOMINGO 2=LUNES...6=VIERNES;
029100* SE CONVIERTE A LA CONVENCION DEL ALMACEN (0=LUNES...6=DOMINGO)
029200* CON WKS-ZEL-DOW = MOD(H + 5, 7)
029300 320-CALCULAR-DOW SECTION.
029400     IF T-MONTH(IDX-T) < 3
029500         COMPUTE WKS-ZEL-M = T-MONTH(IDX-T) + 12
029600         COMPUTE WKS-ZEL-Y = T-YEAR(IDX-T) - 1
029700     ELSE
029800         MOVE T-MONTH(IDX-T) TO WKS-ZEL-M
029900         MOVE T-YEAR(IDX-T)  TO WKS-ZEL-Y
030000     END-IF.
030100     MOVE T-DAY(IDX-T) TO WKS-ZEL-Q.
030200     DIVIDE WKS-ZEL-Y BY 100 GIVING WKS-ZEL-J.
030300     COMPUTE WKS-ZEL-K = WKS-ZEL-Y - (WKS-ZEL-J * 100).
030400* CADA TERMINO SE TRUNCA POR SEPARADO (DIVIDE...GIVING), NO EN
030500* UNA SOLA COMPUTE, PARA RESPETAR LA DIVISION ENTERA DE ZELLER
030600     COMPUTE WKS-ZEL-NUMER = 13 * (WKS-ZEL-M + 1).
030700     DIVIDE WKS-ZEL-NUMER BY 5 GIVING WKS-ZEL-TERM1.
030800     DIVIDE WKS-ZEL-K BY 4 GIVING WKS-ZEL-TERM2.
030900     DIVIDE WKS-ZEL-J BY 4 GIVING WKS-ZEL-TERM3.
031000     COMPUTE WKS-ZEL-H-RAW =
031100           WKS-ZEL-Q + WKS-ZEL-TERM1 + WKS-ZEL-K +
031200           WKS-ZEL-TERM2 + WKS-ZEL-TERM3 - (2 * WKS-ZEL-J).
031300     DIVIDE WKS-ZEL-H-RAW BY 7 GIVING WKS-ZEL-H-COCIENTE
031400                            REMAINDER WKS-ZEL-H-RESTO.
031500     IF WKS-ZEL-H-RESTO < 0
031600         ADD 7 TO WKS-ZEL-H-RESTO
031700     END-IF.
031800     ADD 5 TO WKS-ZEL-H-RESTO.
031900     DIVIDE WKS-ZEL-H-RESTO BY 7 GIVING WKS-ZEL-H-COCIENTE
032000                            REMAINDER WKS-ZEL-DOW.
032100 320-CALCULAR-DOW-E. EXIT.
032200*
032300* ----------------------------------------------------------------
032400* SEGMENTACION DE CLIENTE POR TERCILES DE GASTO ACUMULADO
032500* ----------------------------------------------------------------
032600 400-SEGMENTAR-CLIENTES SECTION.
032700     PERFORM 410-ACUMULAR-UN-REGISTRO
032800             THRU 410-ACUMULAR-UN-REGISTRO-E
032900             VARYING IDX-T FROM 1 BY 1
033000             UNTIL IDX-T > WKS-REG-LEIDOS.
033100     PERFORM 420-CALCULAR-TERCILES THRU 420-CALCULAR-TERCILES-E.
033200     PERFORM 430-CLASIFICAR-UN-CLIENTE
033300             THRU 430-CLASIFICAR-UN-CLIENTE-E
033400             VARYING IDX-C FROM 1 BY 1
033500             UNTIL IDX-C > WKS-NUM-CLIENTES.
033600     PERFORM 440-ASIGNAR-UN-REGISTRO
033700             THRU 440-ASIGNAR-UN-REGISTRO-E
033800             VARYING IDX-T FROM 1 BY 1
033900             UNTIL IDX-T > WKS-REG-LEIDOS.
034000 400-SEGMENTAR-CLIENTES-E. EXIT.
034100*
034200* CLIENTE SIN IDENTIFICAR (LLAVE EN BLANCO) NO ENTRA A LA TABLA
034300* DE TERCILES; QUEDA MARCADO UNKNOWN DIRECTAMENTE EN 440
034400 410-ACUMULAR-UN-REGISTRO SECTION.
034500     IF T-CUSTOMER-ID(IDX-T) = SPACES
034600         GO TO 410-ACUMULAR-UN-REGISTRO-E
034700     END-IF.
034800     MOVE "N" TO WKS-CLIENTE-ENCONTRADO.
034900     PERFORM 411-BUSCAR-UN-CLIENTE THRU 411-BUSCAR-UN-CLIENTE-E
035000             VARYING IDX-C FROM 1 BY 1
035100             UNTIL IDX-C > WKS-NUM-CLIENTES
035200                OR CLIENTE-ENCONTRADO.
035300     IF CLIENTE-ENCONTRADO
035400         ADD T-TOTAL-AMOUNT(IDX-T) TO CLI-TOTAL(IDX-C)
035500     ELSE
035600         ADD 1 TO WKS-NUM-CLIENTES
035700         SET IDX-C TO WKS-NUM-CLIENTES
035800         MOVE T-CUSTOMER-ID(IDX-T) TO CLI-ID(IDX-C)
035900         MOVE T-TOTAL-AMOUNT(IDX-T) TO CLI-TOTAL(IDX-C)
036000         MOVE SPACES TO CLI-SEGMENT(IDX-C)
036100     END-IF.
036200 410-ACUMULAR-UN-REGISTRO-E. EXIT.
036300*
036400 411-BUSCAR-UN-CLIENTE SECTION.
036500     IF CLI-ID(IDX-C) = T-CUSTOMER-ID(IDX-T)
036600         MOVE "S" TO WKS-CLIENTE-ENCONTRADO
036700     END-IF.
036800 411-BUSCAR-UN-CLIENTE-E. EXIT.
036900*
037000* ORDENA LOS TOTALES DE CLIENTE Y UBICA LOS TERCILES P33/P67
037100* (MISMA TECNICA DE INTERPOLACION LINEAL USADA EN VTA1CLN)
037200 420-CALCULAR-TERCILES SECTION.
037300     IF WKS-NUM-CLIENTES = 0
037400         GO TO 420-CALCULAR-TERCILES-E
037500     END-IF.
037600     SORT SRTVALS ON ASCENDING KEY SRT-VALOR
037700          INPUT PROCEDURE IS 421-CARGAR-SORT-CLIENTE
037800          OUTPUT PROCEDURE IS 422-DESCARGAR-SORT-CLIENTE.
037900 420-CALCULAR-TERCILES-E. EXIT.
038000*
038100 421-CARGAR-SORT-CLIENTE SECTION.
038200     PERFORM 421-CARGAR-UN-CLIENTE
038300             VARYING IDX-C FROM 1 BY 1
038400             UNTIL IDX-C > WKS-NUM-CLIENTES.
038500 421-CARGAR-SORT-CLIENTE-E. EXIT.
038600*
038700 421-CARGAR-UN-CLIENTE.
038800     MOVE CLI-TOTAL(IDX-C) TO SRT-VALOR.
038900     RELEASE REG-SRTVALS.
039000*
039100 422-DESCARGAR-SORT-CLIENTE SECTION.
039200     MOVE "N" TO WKS-EOF-SORT.
039300     MOVE WKS-NUM-CLIENTES TO WKS-N.
039400     SET IDX-C TO 1.
039500     RETURN SRTVALS
039600         AT END MOVE "S" TO WKS-EOF-SORT
039700     END-RETURN.
039800     PERFORM 423-GUARDAR-UN-VALOR
039900             UNTIL FIN-SORT.
040000     COMPUTE WKS-POS-P = 1 + (0.33 * (WKS-N - 1)).
040100     PERFORM 424-CALCULAR-UN-CUANTIL.
040200     MOVE WKS-POS-P TO WKS-P33-CLI.
040300     COMPUTE WKS-POS-P = 1 + (0.67 * (WKS-N - 1)).
040400     PERFORM 424-CALCULAR-UN-CUANTIL.
040500     MOVE WKS-POS-P TO WKS-P67-CLI.
040600 422-DESCARGAR-SORT-CLIENTE-E. EXIT.
040700*
040800 423-GUARDAR-UN-VALOR.
040900     MOVE SRT-VALOR TO CLI-TOTAL(IDX-C).
041000     SET IDX-C UP BY 1.
041100     RETURN SRTVALS
041200         AT END MOVE "S" TO WKS-EOF-SORT
041300     END-RETURN.
041400*
041500* INTERPOLA EL VALOR EN LA POSICION WKS-POS-P SOBRE CLI-TOTAL
041600* (YA ORDENADO). DEVUELVE EL CUANTIL EN WKS-POS-P.
041700 424-CALCULAR-UN-CUANTIL.
041800     COMPUTE WKS-POS-ENTERA = WKS-POS-P.
041900     COMPUTE WKS-FRACCION ROUNDED = WKS-POS-P - WKS-POS-ENTERA.
042000     IF WKS-FRACCION = 0
042100         SET IDX-C TO WKS-POS-ENTERA
042200         COMPUTE WKS-POS-P = CLI-TOTAL(IDX-C)
042300     ELSE
042400         SET IDX-C TO WKS-POS-ENTERA
042500         SET IDX-C2 TO WKS-POS-ENTERA
042600         SET IDX-C2 UP BY 1
042700         COMPUTE WKS-POS-P ROUNDED =
042800               CLI-TOTAL(IDX-C) +
042900               (WKS-FRACCION *
043000               (CLI-TOTAL(IDX-C2) - CLI-TOTAL(IDX-C)))
043100     END-IF.
043200*
043300 430-CLASIFICAR-UN-CLIENTE SECTION.
043400     IF CLI-TOTAL(IDX-C) <= WKS-P33-CLI
043500         MOVE "LOW   " TO CLI-SEGMENT(IDX-C)
043600     ELSE
043700         IF CLI-TOTAL(IDX-C) <= WKS-P67-CLI
043800             MOVE "MEDIUM" TO CLI-SEGMENT(IDX-C)
043900         ELSE
044000             MOVE "HIGH  " TO CLI-SEGMENT(IDX-C)
044100         END-IF
044200     END-IF.
044300 430-CLASIFICAR-UN-CLIENTE-E. EXIT.
044400*
044500 440-ASIGNAR-UN-REGISTRO SECTION.
044600     IF T-CUSTOMER-ID(IDX-T) = SPACES
044700         MOVE "UNKNOWN" TO T-SEGMENT(IDX-T)
044800         GO TO 440-ASIGNAR-UN-REGISTRO-E
044900     END-IF.
045000     MOVE "N" TO WKS-CLIENTE-ENCONTRADO.
045100     PERFORM 441-BUSCAR-SEGMENTO THRU 441-BUSCAR-SEGMENTO-E
045200             VARYING IDX-C FROM 1 BY 1
045300             UNTIL IDX-C > WKS-NUM-CLIENTES
045400                OR CLIENTE-ENCONTRADO.
045500 440-ASIGNAR-UN-REGISTRO-E. EXIT.
045600*
045700 441-BUSCAR-SEGMENTO SECTION.
045800     IF CLI-ID(IDX-C) = T-CUSTOMER-ID(IDX-T)
045900         MOVE "S" TO WKS-CLIENTE-ENCONTRADO
046000         MOVE CLI-SEGMENT(IDX-C) TO T-SEGMENT(IDX-T)
046100     END-IF.
046200 441-BUSCAR-SEGMENTO-E. EXIT.
046300*
046400* ----------------------------------------------------------------
046500* CATEGORIA DE PRODUCTO: PRIMERA CORRIDA DE 2 O MAS LETRAS
046600* MAYUSCULAS CONSECUTIVAS EN LA DESCRIPCION. SI NO HAY NINGUNA
046700* SE CLASIFICA COMO "OTHER".
046800* ----------------------------------------------------------------
046900 500-CATEGORIZAR-PRODUCTO SECTION.
047000     PERFORM 510-CATEGORIZAR-UN-REGISTRO
047100             THRU 510-CATEGORIZAR-UN-REGISTRO-E
047200             VARYING IDX-T FROM 1 BY 1
047300             UNTIL IDX-T > WKS-REG-LEIDOS.
047400 500-CATEGORIZAR-PRODUCTO-E. EXIT.
047500*
047600 510-CATEGORIZAR-UN-REGISTRO SECTION.
047700     MOVE "N" TO WKS-CATEGORIA-HALLADA.
047800     MOVE ZEROS TO WKS-RUN-START WKS-RUN-LEN.
047900     PERFORM 520-EXPLORAR-UN-CARACTER
048000             VARYING IDX-D FROM 1 BY 1
048100             UNTIL IDX-D > 40
048200                OR CATEGORIA-HALLADA.
048300     IF CATEGORIA-HALLADA
048400         PERFORM 530-EXTRAER-SUBCADENA THRU 530-EXTRAER-SUBCADENA-E
048500         MOVE WKS-CAT-BUFFER TO T-CATEGORY(IDX-T)
048600     ELSE
048700         MOVE "OTHER     " TO T-CATEGORY(IDX-T)
048800     END-IF.
048900 510-CATEGORIZAR-UN-REGISTRO-E. EXIT.
049000*
049100 520-EXPLORAR-UN-CARACTER.
049200     IF T-DESC-CHAR(IDX-T IDX-D) IS ALPHABETIC-UPPER
049300         IF WKS-RUN-LEN = 0
049400             SET WKS-RUN-START TO IDX-D
049500         END-IF
049600         ADD 1 TO WKS-RUN-LEN
049700         IF WKS-RUN-LEN >= 2
049800             MOVE "S" TO WKS-CATEGORIA-HALLADA
049900         END-IF
050000     ELSE
050100         IF WKS-RUN-LEN >= 2
050200             MOVE "S" TO WKS-CATEGORIA-HALLADA
050300         ELSE
050400             MOVE ZEROS TO WKS-RUN-LEN
050500         END-IF
050600     END-IF.
050700*
050800* COPIA LA CORRIDA DE MAYUSCULAS HALLADA (MAX 10 CARACTERES)
050900* DE T-DESC-CHAR A WKS-CAT-BUFFER, CARACTER POR CARACTER
051000 530-EXTRAER-SUBCADENA SECTION.
051100     MOVE SPACES TO WKS-CAT-BUFFER.
051200     MOVE ZEROS TO WKS-CAT-POS.
051300     SET IDX-D TO WKS-RUN-START.
051400     PERFORM 540-COPIAR-UN-CARACTER
051500             UNTIL WKS-CAT-POS >= WKS-RUN-LEN
051600                OR WKS-CAT-POS >= 10.
051700 530-EXTRAER-SUBCADENA-E. EXIT.
051800*
051900 540-COPIAR-UN-CARACTER.
052000     ADD 1 TO WKS-CAT-POS.
052100     SET IDX-CAT TO WKS-CAT-POS.
052200     MOVE T-DESC-CHAR(IDX-T IDX-D) TO WKS-CAT-CHAR(IDX-CAT).
052300     SET IDX-D UP BY 1.
052400*
052500* ----------------------------------------------------------------
052600* PROMEDIO MOVIL DE HASTA 7 FACTURAS POR PAIS, EN ORDEN DE FECHA
052700* ----------------------------------------------------------------
052800 600-PROMEDIO-MOVIL-7D SECTION.
052900     SORT SRTFECHA ON ASCENDING KEY SRT-FECHA SRT-ORIG-IDX
053000          INPUT PROCEDURE IS 610-CARGAR-SORT-FECHA
053100          OUTPUT PROCEDURE IS 620-DESCARGAR-SORT-FECHA.
053200 600-PROMEDIO-MOVIL-7D-E. EXIT.
053300*
053400 610-CARGAR-SORT-FECHA SECTION.
053500     PERFORM 611-CARGAR-UNA-FECHA
053600             VARYING IDX-T FROM 1 BY 1
053700             UNTIL IDX-T > WKS-REG-LEIDOS.
053800 610-CARGAR-SORT-FECHA-E. EXIT.
053900*
054000 611-CARGAR-UNA-FECHA.
054100     MOVE T-INVOICE-DATE(IDX-T) TO SRT-FECHA.
054200     SET SRT-ORIG-IDX TO IDX-T.
054300     MOVE T-COUNTRY(IDX-T)      TO SRT-COUNTRY.
054400     MOVE T-TOTAL-AMOUNT(IDX-T) TO SRT-TOTAL.
054500     RELEASE REG-SRTFECHA.
054600*
054700 620-DESCARGAR-SORT-FECHA SECTION.
054800     MOVE "N" TO WKS-EOF-SORT.
054900     RETURN SRTFECHA
055000         AT END MOVE "S" TO WKS-EOF-SORT
055100     END-RETURN.
055200     PERFORM 630-ACTUALIZAR-VENTANA THRU 630-ACTUALIZAR-VENTANA-E
055300             UNTIL FIN-SORT.
055400 620-DESCARGAR-SORT-FECHA-E. EXIT.
055500*
055600* BUSCA (O CREA) EL PAIS DE ESTE REGISTRO EN WKS-TABLA-PAISES,
055700* EMPUJA EL TOTAL DE LINEA A SU VENTANA CIRCULAR DE 7 CASILLAS
055800* Y GUARDA EL PROMEDIO RESULTANTE EN T-ROLLING DEL REGISTRO
055900* ORIGINAL (SRT-ORIG-IDX)
056000 630-ACTUALIZAR-VENTANA SECTION.
056100     MOVE "N" TO WKS-PAIS-ENCONTRADO.
056200     PERFORM 631-BUSCAR-UN-PAIS THRU 631-BUSCAR-UN-PAIS-E
056300             VARYING IDX-CB FROM 1 BY 1
056400             UNTIL IDX-CB > WKS-NUM-PAISES
056500                OR PAIS-ENCONTRADO.
056600     IF NOT PAIS-ENCONTRADO
056700         ADD 1 TO WKS-NUM-PAISES
056800         SET IDX-CB TO WKS-NUM-PAISES
056900         MOVE SRT-COUNTRY TO CB-COUNTRY(IDX-CB)
057000         MOVE ZEROS TO CB-COUNT(IDX-CB) CB-NEXT-SLOT(IDX-CB)
057100     END-IF.
057200     PERFORM 640-EMPUJAR-VALOR THRU 640-EMPUJAR-VALOR-E.
057300     PERFORM 650-PROMEDIAR-VENTANA THRU 650-PROMEDIAR-VENTANA-E.
057400     SET IDX-T TO SRT-ORIG-IDX.
057500     MOVE WKS-POS-P TO T-ROLLING(IDX-T).
057600     RETURN SRTFECHA
057700         AT END MOVE "S" TO WKS-EOF-SORT
057800     END-RETURN.
057900 630-ACTUALIZAR-VENTANA-E. EXIT.
058000*
058100 631-BUSCAR-UN-PAIS SECTION.
058200     IF CB-COUNTRY(IDX-CB) = SRT-COUNTRY
058300         MOVE "S" TO WKS-PAIS-ENCONTRADO
058400     END-IF.
058500 631-BUSCAR-UN-PAIS-E. EXIT.
058600*
058700 640-EMPUJAR-VALOR SECTION.
058800     ADD 1 TO CB-NEXT-SLOT(IDX-CB).
058900     IF CB-NEXT-SLOT(IDX-CB) > 7
059000         MOVE 1 TO CB-NEXT-SLOT(IDX-CB)
059100     END-IF.
059200     SET IDX-CBB TO CB-NEXT-SLOT(IDX-CB).
059300     MOVE SRT-TOTAL TO CB-BUFFER(IDX-CB IDX-CBB).
059400     IF CB-COUNT(IDX-CB) < 7
059500         ADD 1 TO CB-COUNT(IDX-CB)
059600     END-IF.
059700 640-EMPUJAR-VALOR-E. EXIT.
059800*
059900* PROMEDIA LAS CB-COUNT(IDX-CB) CASILLAS OCUPADAS DE LA VENTANA
060000* Y DEJA EL RESULTADO EN WKS-POS-P
060100 650-PROMEDIAR-VENTANA SECTION.
060200     MOVE ZEROS TO WKS-POS-P.
060300     PERFORM 651-SUMAR-UNA-CASILLA
060400             VARYING IDX-CBB FROM 1 BY 1
060500             UNTIL IDX-CBB > CB-COUNT(IDX-CB).
060600     IF CB-COUNT(IDX-CB) > 0
060700         DIVIDE WKS-POS-P BY CB-COUNT(IDX-CB)
060800                     GIVING WKS-POS-P ROUNDED
060900     END-IF.
061000 650-PROMEDIAR-VENTANA-E. EXIT.
061100*
061200 651-SUMAR-UNA-CASILLA.
061300     ADD CB-BUFFER(IDX-CB IDX-CBB) TO WKS-POS-P.
061400*
061500* ----------------------------------------------------------------
061600* ESCRITURA DE PROCSTOR EN EL ORDEN ORIGINAL DE LECTURA
061700* ----------------------------------------------------------------
061800 700-ESCRIBIR-PROCSTOR SECTION.
061900     PERFORM 710-ESCRIBIR-UN-REGISTRO
062000             THRU 710-ESCRIBIR-UN-REGISTRO-E
062100             VARYING IDX-T FROM 1 BY 1
062200             UNTIL IDX-T > WKS-REG-LEIDOS.
062300 700-ESCRIBIR-PROCSTOR-E. EXIT.
062400*
062500 710-ESCRIBIR-UN-REGISTRO SECTION.
062600     MOVE T-INVOICE-NO(IDX-T)   TO PRO-INVOICE-NO.
062700     MOVE T-STOCK-CODE(IDX-T)   TO PRO-STOCK-CODE.
062800     MOVE T-DESCRIPTION(IDX-T)  TO PRO-DESCRIPTION.
062900     MOVE T-QUANTITY(IDX-T)     TO PRO-QUANTITY.
063000     MOVE T-INVOICE-DATE(IDX-T) TO PRO-INVOICE-DATE.
063100     MOVE T-UNIT-PRICE(IDX-T)   TO PRO-UNIT-PRICE.
063200     MOVE T-CUSTOMER-ID(IDX-T)  TO PRO-CUSTOMER-ID.
063300     MOVE T-COUNTRY(IDX-T)      TO PRO-COUNTRY.
063400     MOVE T-TOTAL-AMOUNT(IDX-T) TO PRO-TOTAL-AMOUNT.
063500     MOVE T-YEAR(IDX-T)         TO PRO-INVOICE-YEAR.
063600     MOVE T-MONTH(IDX-T)        TO PRO-INVOICE-MONTH.
063700     MOVE T-DAY(IDX-T)          TO PRO-INVOICE-DAY.
063800     MOVE T-DOW(IDX-T)          TO PRO-INVOICE-DOW.
063900     MOVE T-QUARTER(IDX-T)      TO PRO-INVOICE-QUARTER.
064000     MOVE T-SEGMENT(IDX-T)      TO PRO-CUSTOMER-SEGMENT.
064100     MOVE T-CATEGORY(IDX-T)     TO PRO-PRODUCT-CATEGORY.
064200     MOVE T-ROLLING(IDX-T)      TO PRO-ROLLING-7D-SALES.
064300     MOVE T-IS-VALID(IDX-T)     TO PRO-IS-VALID.
064400     MOVE T-SEQ-NO(IDX-T)       TO PRO-SEQ-NO.
064500     WRITE REG-PROC-TRAN.
064600     ADD 1 TO WKS-REG-ESCRITOS.
064700 710-ESCRIBIR-UN-REGISTRO-E. EXIT.
064800*
064900* ----------------------------------------------------------------
065000* ESTADISTICAS DE LA CORRIDA
065100* ----------------------------------------------------------------
065200 800-ESTADISTICAS SECTION.
065300     DISPLAY "VTA1TRN - TRANSFORMACION DE TRANSACCIONES".
065400     DISPLAY "REGISTROS LEIDOS    : " WKS-REG-LEIDOS.
065500     DISPLAY "REGISTROS ESCRITOS  : " WKS-REG-ESCRITOS.
065600     DISPLAY "CLIENTES DISTINTOS  : " WKS-NUM-CLIENTES.
065700     DISPLAY "PAISES DISTINTOS    : " WKS-NUM-PAISES.
065800     DISPLAY "TERCIL P33 CLIENTE  : " WKS-P33-CLI.
065900     DISPLAY "TERCIL P67 CLIENTE  : " WKS-P67-CLI.
066000 800-ESTADISTICAS-E. EXIT.
066100*
066200 900-CERRAR-ARCHIVOS SECTION.
066300     CLOSE CLNSTOR PROCSTOR.
066400 900-CERRAR-ARCHIVOS-E. EXIT.
066500*
066600* ----------------------------------------------------------------
066700* ABORTO CONTROLADO POR ERROR DE E/S
066800* ----------------------------------------------------------------
066900 950-ABORTAR SECTION.
067000     DISPLAY "*** VTA1TRN ABORTADO ***".
067100     DISPLAY WKS-MENSAJE-ABORTO.
067200     MOVE 91 TO RETURN-CODE.
067300     GOBACK.
067400 950-ABORTAR-E. EXIT.
