000100******************************************************************
000200*    COPY        : PROCTRN                                       *
000300*    APLICACION  : ALMACEN DE DATOS VENTAS (VTA1)                *
000400*    DESCRIPCION : TRANSACCION DEPURADA + ENRIQUECIDA, TAL COMO  *
000500*                : SALE DE VTA1TRN HACIA PROCSTOR. ES LA ENTRADA *
000600*                : DE VTA1STR (CONSTRUCCION DE DIMENSIONES Y     *
000700*                : HECHOS) Y DE VTA1RPT (REPORTE DE CALIDAD).    *
000800*    PROGRAMADOR : M.E. GUTIERREZ SOTO (MEGS)     FECHA 02/09/92 *
000900*    19/07/96   JCV  TKT-00512 SE AGREGA PRO-ROLLING-7D-SALES  *
001000******************************************************************
001100     01  REG-PROC-TRAN.
001200         05  PRO-RAW-DATA.
001300             10  PRO-INVOICE-NO      PIC X(10).
001400             10  PRO-STOCK-CODE      PIC X(12).
001500             10  PRO-DESCRIPTION     PIC X(40).
001600             10  PRO-QUANTITY        PIC S9(7).
001700             10  PRO-INVOICE-DATE    PIC X(08).
001800             10  PRO-UNIT-PRICE      PIC S9(7)V99.
001900             10  PRO-CUSTOMER-ID     PIC X(10).
002000             10  PRO-COUNTRY         PIC X(20).
002100         05  PRO-TOTAL-AMOUNT        PIC S9(9)V99.
002200         05  PRO-INVOICE-YEAR        PIC 9(04).
002300         05  PRO-INVOICE-MONTH       PIC 9(02).
002400         05  PRO-INVOICE-DAY         PIC 9(02).
002500         05  PRO-INVOICE-DOW         PIC 9(01).
002600         05  PRO-INVOICE-QUARTER     PIC 9(01).
002700         05  PRO-CUSTOMER-SEGMENT    PIC X(06).
002800         05  PRO-PRODUCT-CATEGORY    PIC X(10).
002900         05  PRO-ROLLING-7D-SALES    PIC S9(9)V99.
003000         05  PRO-IS-VALID            PIC 9(01).
003100         05  PRO-SEQ-NO              PIC 9(05) COMP-3.
003200         05  FILLER                  PIC X(05).
