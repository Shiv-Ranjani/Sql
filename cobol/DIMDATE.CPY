000100******************************************************************
000200*    COPY        : DIMDATE                                       *
000300*    APLICACION  : ALMACEN DE DATOS VENTAS (VTA1)                *
000400*    DESCRIPCION : DIMENSION FECHA. UN RENGLON POR FECHA DE      *
000500*                : FACTURA DISTINTA; LLAVE SUSTITUTA FCH-DATE-ID *
000600*                : ASIGNADA EN SECUENCIA 1,2,3... AL DESCUBRIR   *
000700*                : LA FECHA POR PRIMERA VEZ.                     *
000800*    PROGRAMADOR : M.E. GUTIERREZ SOTO (MEGS)     FECHA 11/04/94 *
000900******************************************************************
001000     01  REG-DIM-DATE.
001100         05  FCH-DATE-ID             PIC 9(05).
001200         05  FCH-DATE-YMD            PIC X(08).
001300         05  FCH-YEAR                PIC 9(04).
001400         05  FCH-MONTH               PIC 9(02).
001500         05  FCH-DAY                 PIC 9(02).
001600         05  FCH-QUARTER             PIC 9(01).
001700         05  FCH-DAY-OF-WEEK         PIC 9(01).
001800         05  FCH-DAY-NAME            PIC X(09).
001900         05  FCH-MONTH-NAME          PIC X(09).
002000         05  FCH-IS-WEEKEND          PIC 9(01).
002100         05  FILLER                  PIC X(03).
