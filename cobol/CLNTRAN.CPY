000100******************************************************************
000200*    COPY        : CLNTRAN                                       *
000300*    APLICACION  : ALMACEN DE DATOS VENTAS (VTA1)                *
000400*    DESCRIPCION : LAYOUT DE LA TRANSACCION YA DEPURADA (SIN     *
000500*                : FALTANTES, SIN DUPLICADOS, CON IS-VALID       *
000600*                : MARCADO). ES LA SALIDA DE VTA1CLN Y LA        *
000700*                : ENTRADA DE VTA1VAL Y VTA1TRN (CLNSTOR).       *
000800*    PROGRAMADOR : M.E. GUTIERREZ SOTO (MEGS)     FECHA 15/03/91 *
000900******************************************************************
001000     01  REG-CLN-TRAN.
001100         05  CLN-RAW-DATA.
001200             10  CLN-INVOICE-NO      PIC X(10).
001300             10  CLN-STOCK-CODE      PIC X(12).
001400             10  CLN-DESCRIPTION     PIC X(40).
001500             10  CLN-QUANTITY        PIC S9(7).
001600             10  CLN-INVOICE-DATE    PIC X(08).
001700             10  CLN-UNIT-PRICE      PIC S9(7)V99.
001800             10  CLN-CUSTOMER-ID     PIC X(10).
001900             10  CLN-COUNTRY         PIC X(20).
002000         05  CLN-SEQ-NO              PIC 9(05) COMP-3.
002100         05  CLN-IS-VALID            PIC 9(01).
002200         05  FILLER                  PIC X(06).
