000100******************************************************************
000200*    COPY        : RAWTRAN                                       *
000300*    APLICACION  : ALMACEN DE DATOS VENTAS (VTA1)                *
000400*    DESCRIPCION : LAYOUT DE LA TRANSACCION DE VENTA CRUDA, TAL  *
000500*                : COMO LLEGA DEL ARCHIVO DE ENTRADA DIARIO Y    *
000600*                : TAL COMO QUEDA EN LA CAPA RAWSTOR (COPIA SIN  *
000700*                : TOCAR).                                       *
000800*    PROGRAMADOR : M.E. GUTIERREZ SOTO (MEGS)     FECHA 15/03/91 *
000900******************************************************************
001000     01  REG-RAW-TRAN.
001100*--------------------------------------------------------------*
001200*        LLAVE DE LA TRANSACCION                               *
001300*--------------------------------------------------------------*
001400         05  RAW-INVOICE-NO          PIC X(10).
001500         05  RAW-STOCK-CODE          PIC X(12).
001600         05  RAW-DESCRIPTION         PIC X(40).
001700         05  RAW-QUANTITY            PIC S9(7).
001800         05  RAW-INVOICE-DATE        PIC X(08).
001900         05  RAW-INVOICE-DATE-R REDEFINES RAW-INVOICE-DATE.
002000             10  RAW-DATE-YYYY       PIC 9(04).
002100             10  RAW-DATE-MM         PIC 9(02).
002200             10  RAW-DATE-DD         PIC 9(02).
002300         05  RAW-UNIT-PRICE          PIC S9(7)V99.
002400         05  RAW-CUSTOMER-ID         PIC X(10).
002500         05  RAW-COUNTRY             PIC X(20).
002600         05  FILLER                  PIC X(04).
