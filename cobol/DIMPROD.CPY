000100******************************************************************
000200*    COPY        : DIMPROD                                       *
000300*    APLICACION  : ALMACEN DE DATOS VENTAS (VTA1)                *
000400*    DESCRIPCION : DIMENSION PRODUCTO. UN RENGLON POR CODIGO DE  *
000500*                : INVENTARIO DISTINTO; LLAVE PRD-PRODUCT-ID     *
000600*                : (IGUAL AL STOCK CODE).                        *
000700*    PROGRAMADOR : M.E. GUTIERREZ SOTO (MEGS)     FECHA 11/04/94 *
000800******************************************************************
000900     01  REG-DIM-PRODUCT.
001000         05  PRD-PRODUCT-ID          PIC X(12).
001100         05  PRD-STOCK-CODE          PIC X(12).
001200         05  PRD-DESCRIPTION         PIC X(40).
001300         05  PRD-PRODUCT-CATEGORY    PIC X(10).
001400         05  FILLER                  PIC X(01).
