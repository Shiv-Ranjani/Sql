000100******************************************************************
000200*    COPY        : DIMCUST                                       *
000300*    APLICACION  : ALMACEN DE DATOS VENTAS (VTA1)                *
000400*    DESCRIPCION : DIMENSION CLIENTE. UN RENGLON POR CLIENTE     *
000500*                : DISTINTO; LA LLAVE ES CUS-CUSTOMER-ID.        *
000600*    PROGRAMADOR : M.E. GUTIERREZ SOTO (MEGS)     FECHA 11/04/94 *
000700******************************************************************
000800     01  REG-DIM-CUSTOMER.
000900         05  CUS-CUSTOMER-ID         PIC X(10).
001000         05  CUS-CUSTOMER-SEGMENT    PIC X(06).
001100         05  CUS-COUNTRY             PIC X(20).
001200         05  FILLER                  PIC X(04).
