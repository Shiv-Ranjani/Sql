000100******************************************************************
000200*    COPY        : DIMCTRY                                       *
000300*    APLICACION  : ALMACEN DE DATOS VENTAS (VTA1)                *
000400*    DESCRIPCION : DIMENSION PAIS. UN RENGLON POR PAIS DISTINTO; *
000500*                : LLAVE SUSTITUTA PAI-COUNTRY-ID ASIGNADA EN    *
000600*                : SECUENCIA; PAI-REGION CLASIFICADA POR REGLA   *
000700*                : DE SUBCADENA (VER 252-CLASIFICAR-REGION EN    *
000800*                : VTA1STR).                                     *
000900*    PROGRAMADOR : M.E. GUTIERREZ SOTO (MEGS)     FECHA 11/04/94 *
001000******************************************************************
001100     01  REG-DIM-COUNTRY.
001200         05  PAI-COUNTRY-ID          PIC 9(05).
001300         05  PAI-COUNTRY-NAME        PIC X(20).
001400         05  PAI-REGION              PIC X(15).
001500         05  FILLER                  PIC X(05).
