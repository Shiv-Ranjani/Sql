000100******************************************************************
000200*    COPY        : FACTSAL                                       *
000300*    APLICACION  : ALMACEN DE DATOS VENTAS (VTA1)                *
000400*    DESCRIPCION : HECHO DE VENTA. UN RENGLON POR TRANSACCION    *
000500*                : PROCESADA CUYAS 4 LLAVES FORANEAS RESOLVIERON *
000600*                : CONTRA LAS DIMENSIONES (VER VTA1STR 260).     *
000700*    PROGRAMADOR : M.E. GUTIERREZ SOTO (MEGS)     FECHA 11/04/94 *
000800******************************************************************
000900     01  REG-FACT-SALES.
001000         05  FAC-FACT-ID             PIC 9(07).
001100         05  FAC-CUSTOMER-ID         PIC X(10).
001200         05  FAC-DATE-ID             PIC 9(05).
001300         05  FAC-PRODUCT-ID          PIC X(12).
001400         05  FAC-COUNTRY-ID          PIC 9(05).
001500         05  FAC-QUANTITY            PIC S9(7).
001600         05  FAC-UNIT-PRICE          PIC S9(7)V99.
001700         05  FAC-TOTAL-AMOUNT        PIC S9(9)V99.
001800         05  FAC-INVOICE-NO          PIC X(10).
001900         05  FAC-ROLLING-7D-SALES    PIC S9(9)V99.
002000         05  FAC-IS-VALID            PIC 9(01).
002100         05  FILLER                  PIC X(12).
