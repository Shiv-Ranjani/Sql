000100******************************************************************
000200* FECHA       : 11/04/1994                                       *
000300* PROGRAMADOR : JORGE CASTILLO VIDAL (JCV)                       *
000400* APLICACION  : ALMACEN DE DATOS VENTAS (VTA1)                   *
000500* PROGRAMA    : VTA1RPT                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTEADOR DE ANALITICA Y CALIDAD. LEE LAS 4    *
000800*             : DIMENSIONES Y EL HECHO DE VENTA PARA ACUMULAR    *
000900*             : TOTALES POR PAIS/MES/SEGMENTO/PRODUCTO, LEE      *
001000*             : PROCSTOR PARA LA SECCION DE CALIDAD DE DATOS, Y  *
001100*             : EMITE EL REPORTE IMPRESO DE LA CORRIDA NOCTURNA. *
001200* ARCHIVOS    : DIMCUST/DIMDATE/DIMPROD/DIMCTRY/FACTSAL/PROCSTOR *
001300*             : (ENTRADA), REPRINT (SALIDA, IMPRESO)             *
001400* PROGRAMA(S) : LLAMADO POR VTA1DRV, PASO 5 (ULTIMO) DEL PROCESO *
001500*             : NOCTURNO                                         *
001600******************************************************************
001700*
001800* B I T A C O R A   D E   C A M B I O S
001900* 11/04/1994 JCV  TKT-00343   VERSION ORIGINAL: 6 SECCIONES DEL   CL00001 
002000*             REPORTE (ESTADISTICAS, PAISES, TENDENCIA MENSUAL,   CL00002 
002100*             SEGMENTO, PRODUCTOS, CALIDAD DE DATOS)              CL00003 
002200* 15/11/1995 RAL  TKT-00441   SE CORRIGE EL ORDENAMIENTO DE LA    CL00004 
002300*             TENDENCIA MENSUAL: QUEDABA EN ORDEN DE DESCUBRI-    CL00005 
002400*             MIENTO EN VEZ DE ANIO/MES ASCENDENTE                CL00006 
002500* 22/08/1997 JCV  TKT-00602   SE AGREGA EL CONTEO DE CLIENTES     CL00007 
002600*             UNICOS POR SEGMENTO, TOMADO AL CARGAR DIMCUST       CL00008 
002700* 30/09/1999 RAL  TKT-00791-Y2K  REVISION FIN DE SIGLO: EL ANIO   CL00009 
002800*             DE LA DIMENSION FECHA YA VIENE EN 4 DIGITOS DESDE   CL00010 
002900*             VTA1STR, NO SE VE AFECTADA LA TENDENCIA MENSUAL     CL00011 
003000* 09/03/2002 PDH  TKT-01033   SE AGREGAN LAS RECOMENDACIONES AL   CL00012 
003100*             PIE DE LA SECCION DE CALIDAD DE DATOS               CL00013 
003200* 08/11/2003 PDH  TKT-01207   SE AUMENTA WKS-MAX-PRODUCTOS DE     CL00014 
003300*             2000 A 5000 PARA ALINEAR CON VTA1STR                CL00015 
003400* 04/02/2004 PDH  TKT-01344   SE CONVIERTE A SUBPROGRAMA: TERMINA CL00016 
003500*             CON GOBACK Y RETURN-CODE EN VEZ DE STOP RUN, PARA   CL00017 
003600*             SER INVOCADO COMO PASO 5 (ULTIMO) DESDE VTA1DRV     CL00018 
003700******************************************************************
003800*
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.                    VTA1RPT.
004100 AUTHOR.                        JORGE CASTILLO VIDAL.
004200 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS - ALMACEN.
004300 DATE-WRITTEN.                  11/04/1994.
004400 DATE-COMPILED.                 04/02/2004.
004500 SECURITY.                      USO INTERNO DEPARTAMENTO DE DATOS.
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT DIMCUST  ASSIGN TO DIMCUST
005500                     FILE STATUS IS FS-DIMCUST.
005600     SELECT DIMDATE  ASSIGN TO DIMDATE
005700                     FILE STATUS IS FS-DIMDATE.
005800     SELECT DIMPROD  ASSIGN TO DIMPROD
005900                     FILE STATUS IS FS-DIMPROD.
006000     SELECT DIMCTRY  ASSIGN TO DIMCTRY
006100                     FILE STATUS IS FS-DIMCTRY.
006200     SELECT FACTSAL  ASSIGN TO FACTSAL
006300                     FILE STATUS IS FS-FACTSAL.
006400     SELECT PROCSTOR ASSIGN TO PROCSTOR
006500                     FILE STATUS IS FS-PROCSTOR.
006600     SELECT REPRINT  ASSIGN TO REPRINT
006700                     FILE STATUS IS FS-REPRINT.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100* DIMENSIONES (ENTRADA)
007200 FD  DIMCUST.
007300     COPY DIMCUST.
007400 FD  DIMDATE.
007500     COPY DIMDATE.
007600 FD  DIMPROD.
007700     COPY DIMPROD.
007800 FD  DIMCTRY.
007900     COPY DIMCTRY.
008000* HECHO DE VENTA (ENTRADA)
008100 FD  FACTSAL.
008200     COPY FACTSAL.
008300* TRANSACCION DEPURADA/ENRIQUECIDA, PARA LA SECCION DE CALIDAD
008400 FD  PROCSTOR.
008500     COPY PROCTRN.
008600* LINEA DE REPORTE IMPRESO (SALIDA)
008700 FD  REPRINT.
008800 01  REG-REPORTE                  PIC X(132).
008900*
009000 WORKING-STORAGE SECTION.
009100 01  WKS-MAX-PRODUCTOS         PIC 9(05) COMP VALUE 5000.
009200 01  WKS-MAX-CLIENTES          PIC 9(05) COMP VALUE 2000.
009300 01  WKS-MAX-FECHAS            PIC 9(05) COMP VALUE 2000.
009400 01  WKS-MAX-MESES             PIC 9(03) COMP VALUE 180.
009500 01  WKS-MAX-PAISES            PIC 9(03) COMP VALUE 60.
009600 01  WKS-TOPE-RENGLONES        PIC 9(02) COMP VALUE 10.
009700*
009800 01  FS-DIMCUST                 PIC X(02) VALUE SPACES.
009900 01  FS-DIMDATE                 PIC X(02) VALUE SPACES.
010000 01  FS-DIMPROD                 PIC X(02) VALUE SPACES.
010100 01  FS-DIMCTRY                 PIC X(02) VALUE SPACES.
010200 01  FS-FACTSAL                 PIC X(02) VALUE SPACES.
010300 01  FS-PROCSTOR                PIC X(02) VALUE SPACES.
010400 01  FS-REPRINT                 PIC X(02) VALUE SPACES.
010500*
010600 01  WKS-SWITCHES.
010700     05  WKS-EOF-DIMCUST        PIC X(01) VALUE "N".
010800         88  FIN-DIMCUST                  VALUE "S".
010900     05  WKS-EOF-DIMDATE        PIC X(01) VALUE "N".
011000         88  FIN-DIMDATE                  VALUE "S".
011100     05  WKS-EOF-DIMPROD        PIC X(01) VALUE "N".
011200         88  FIN-DIMPROD                  VALUE "S".
011300     05  WKS-EOF-DIMCTRY        PIC X(01) VALUE "N".
011400         88  FIN-DIMCTRY                  VALUE "S".
011500     05  WKS-EOF-FACTSAL        PIC X(01) VALUE "N".
011600         88  FIN-FACTSAL                  VALUE "S".
011700     05  WKS-EOF-PROCSTOR       PIC X(01) VALUE "N".
011800         88  FIN-PROCSTOR                 VALUE "S".
011900     05  WKS-ENCONTRADO         PIC X(01) VALUE "N".
012000         88  REGISTRO-ENCONTRADO          VALUE "S".
012100     05  WKS-HUBO-CAMBIO        PIC X(01) VALUE "N".
012200         88  HUBO-CAMBIO-ORDEN            VALUE "S".
012300*
012400* CONTADORES (TODOS COMP)
012500 01  WKS-CONTADORES.
012600     05  WKS-NUM-CLIENTES       PIC 9(05) COMP VALUE ZEROS.
012700     05  WKS-NUM-FECHAS         PIC 9(05) COMP VALUE ZEROS.
012800     05  WKS-NUM-PRODUCTOS      PIC 9(05) COMP VALUE ZEROS.
012900     05  WKS-NUM-PAISES         PIC 9(03) COMP VALUE ZEROS.
013000     05  WKS-NUM-MESES          PIC 9(03) COMP VALUE ZEROS.
013100     05  WKS-NUM-SEGMENTOS      PIC 9(02) COMP VALUE ZEROS.
013200     05  WKS-NUM-PAISES-ACUM    PIC 9(03) COMP VALUE ZEROS.
013300     05  WKS-NUM-PRODUCTOS-ACUM PIC 9(05) COMP VALUE ZEROS.
013400     05  WKS-HECHOS-LEIDOS      PIC 9(07) COMP VALUE ZEROS.
013500     05  WKS-HECHOS-VALIDOS     PIC 9(07) COMP VALUE ZEROS.
013600     05  WKS-HECHOS-INVALIDOS   PIC 9(07) COMP VALUE ZEROS.
013700     05  WKS-PROC-LEIDOS        PIC 9(07) COMP VALUE ZEROS.
013800     05  WKS-PROC-SIN-PAIS      PIC 9(07) COMP VALUE ZEROS.
013900     05  WKS-PROC-SIN-FECHA     PIC 9(07) COMP VALUE ZEROS.
014000     05  WKS-PROC-SIN-CLIENTE   PIC 9(07) COMP VALUE ZEROS.
014100     05  WKS-PROC-SIN-PRODUCTO  PIC 9(07) COMP VALUE ZEROS.
014200     05  WKS-PROC-SIN-MONTO     PIC 9(07) COMP VALUE ZEROS.
014300     05  WKS-FAC-MONTO-NEGATIVO PIC 9(07) COMP VALUE ZEROS.
014400     05  WKS-FAC-PRECIO-NEGATIVO PIC 9(07) COMP VALUE ZEROS.
014500     05  WKS-FAC-CANT-NEGATIVA  PIC 9(07) COMP VALUE ZEROS.
014600*
014700* TABLAS DE BUSQUEDA (DIMENSIONES CARGADAS EN MEMORIA)
014800 01  WKS-TABLA-CLIENTES.
014900     05  CL-ROW OCCURS 2000 TIMES
015000                INDEXED BY IDX-CL.
015100         10  CL-CUSTOMER-ID     PIC X(10).
015200         10  CL-SEGMENT         PIC X(06).
015300*
015400 01  WKS-TABLA-FECHAS.
015500     05  FC-ROW OCCURS 2000 TIMES
015600                INDEXED BY IDX-FC.
015700         10  FC-DATE-ID         PIC 9(05).
015800         10  FC-YEAR            PIC 9(04).
015900         10  FC-MONTH           PIC 9(02).
016000         10  FC-MONTH-NAME      PIC X(09).
016100*
016200 01  WKS-TABLA-PRODUCTOS.
016300     05  PX-ROW OCCURS 5000 TIMES
016400                INDEXED BY IDX-PX.
016500         10  PX-PRODUCT-ID      PIC X(12).
016600         10  PX-DESCRIPTION     PIC X(40).
016700*
016800 01  WKS-TABLA-PAISES.
016900     05  PY-ROW OCCURS 60 TIMES
017000                INDEXED BY IDX-PY.
017100         10  PY-COUNTRY-ID      PIC 9(05).
017200         10  PY-COUNTRY-NAME    PIC X(20).
017300*
017400* TABLAS DE ACUMULACION (TOTALES DE LA CORRIDA, PARA EL REPORTE)
017500 01  WKS-ACUM-PAISES.
017600     05  AP-ROW OCCURS 60 TIMES
017700                INDEXED BY IDX-AP IDX-AP2.
017800         10  AP-COUNTRY-ID      PIC 9(05).
017900         10  AP-COUNTRY-NAME    PIC X(20).
018000         10  AP-TRANSACCIONES   PIC 9(07) COMP.
018100         10  AP-TOTAL-VENTAS    PIC S9(09)V99.
018200         10  AP-SUMA-PRECIO     PIC S9(09)V99.
018300*
018400 01  WKS-ACUM-MESES.
018500     05  AM-ROW OCCURS 180 TIMES
018600                INDEXED BY IDX-AM IDX-AM2.
018700         10  AM-YEAR            PIC 9(04).
018800         10  AM-MONTH           PIC 9(02).
018900         10  AM-MONTH-NAME      PIC X(09).
019000         10  AM-TRANSACCIONES   PIC 9(07) COMP.
019100         10  AM-TOTAL-VENTAS    PIC S9(09)V99.
019200         10  AM-SUMA-PRECIO     PIC S9(09)V99.
019300*
019400 01  WKS-ACUM-SEGMENTOS.
019500     05  AS-ROW OCCURS 4 TIMES
019600                INDEXED BY IDX-AS IDX-AS2.
019700         10  AS-SEGMENTO        PIC X(06).
019800         10  AS-CLIENTES-UNICOS PIC 9(05) COMP.
019900         10  AS-TRANSACCIONES   PIC 9(07) COMP.
020000         10  AS-TOTAL-VENTAS    PIC S9(09)V99.
020100*
020200 01  WKS-ACUM-PRODUCTOS.
020300     05  AR-ROW OCCURS 5000 TIMES
020400                INDEXED BY IDX-AR IDX-AR2.
020500         10  AR-PRODUCT-ID      PIC X(12).
020600         10  AR-DESCRIPTION     PIC X(40).
020700         10  AR-TRANSACCIONES   PIC 9(07) COMP.
020800         10  AR-TOTAL-VENTAS    PIC S9(09)V99.
020900         10  AR-SUMA-PRECIO     PIC S9(09)V99.
021000*
021100* CAMPOS DE TRABAJO PARA ORDENAMIENTO Y PROMEDIOS
021200 01  WKS-TRABAJO.
021300     05  WKS-SUBIDX-1           PIC 9(05) COMP VALUE ZEROS.
021400     05  WKS-SUBIDX-2           PIC 9(05) COMP VALUE ZEROS.
021500     05  WKS-PORCENTAJE         PIC S9(03)V99 VALUE ZEROS.
021600     05  WKS-PROMEDIO           PIC S9(07)V99 VALUE ZEROS.
021700* WKS-INTER-PAIS/PROD/MES SON AREAS DE INTERCAMBIO PARA EL
021800* ORDENAMIENTO BURBUJA; CADA UNA SE DIMENSIONA AL TAMANIO EXACTO
021900* DEL RENGLON DE TABLA QUE INTERCAMBIA (AP-ROW/AR-ROW/AM-ROW, Y
022000* WKS-INTER-MES SE REUTILIZA PARA AS-ROW, MAS PEQUENIO).
022100     05  WKS-INTER-PAIS         PIC X(51) VALUE SPACES.
022200     05  WKS-INTER-PROD         PIC X(78) VALUE SPACES.
022300     05  WKS-INTER-MES          PIC X(41) VALUE SPACES.
022400     05  WKS-INTER-MES-NUM      PIC 9(07) COMP VALUE ZEROS.
022500     05  WKS-INTER-MES-VAL      PIC S9(09)V99 VALUE ZEROS.
022600     05  WKS-INTER-MES-PRE      PIC S9(09)V99 VALUE ZEROS.
022700*
022800* AREA DE IMPRESION: UNA SOLA AREA DE 132 BYTES, REDEFINIDA SEGUN
022900* LA FORMA DE LINEA QUE SE ESTA ESCRIBIENDO EN CADA SECCION
023000 01  WKS-LINEA-REPORTE             PIC X(132) VALUE SPACES.
023100 01  WKS-LIN-TEXTO REDEFINES WKS-LINEA-REPORTE.
023200     05  LT-TEXTO                 PIC X(132).
023300 01  WKS-LIN-STAT REDEFINES WKS-LINEA-REPORTE.
023400     05  LST-ETIQUETA             PIC X(40).
023500     05  FILLER                   PIC X(04).
023600     05  LST-VALOR                PIC Z(09)9.
023700     05  FILLER                   PIC X(78).
023800 01  WKS-LIN-PAIS REDEFINES WKS-LINEA-REPORTE.
023900     05  LP-COUNTRY               PIC X(20).
024000     05  FILLER                   PIC X(04).
024100     05  LP-TRANSACCIONES         PIC Z(06)9.
024200     05  FILLER                   PIC X(04).
024300     05  LP-TOTAL-VENTAS          PIC ZZZ,ZZZ,ZZ9.99.
024400     05  FILLER                   PIC X(04).
024500     05  LP-PRECIO-PROM           PIC ZZ,ZZ9.99.
024600     05  FILLER                   PIC X(70).
024700 01  WKS-LIN-MES REDEFINES WKS-LINEA-REPORTE.
024800     05  LM-YEAR                  PIC 9(04).
024900     05  FILLER                   PIC X(04).
025000     05  LM-MES-NOMBRE            PIC X(09).
025100     05  FILLER                   PIC X(04).
025200     05  LM-TRANSACCIONES         PIC Z(06)9.
025300     05  FILLER                   PIC X(04).
025400     05  LM-TOTAL-VENTAS          PIC ZZZ,ZZZ,ZZ9.99.
025500     05  FILLER                   PIC X(04).
025600     05  LM-PRECIO-PROM           PIC ZZ,ZZ9.99.
025700     05  FILLER                   PIC X(73).
025800 01  WKS-LIN-SEG REDEFINES WKS-LINEA-REPORTE.
025900     05  LS-SEGMENTO              PIC X(06).
026000     05  FILLER                   PIC X(04).
026100     05  LS-CLIENTES-UNICOS       PIC Z(06)9.
026200     05  FILLER                   PIC X(04).
026300     05  LS-TRANSACCIONES         PIC Z(06)9.
026400     05  FILLER                   PIC X(04).
026500     05  LS-TOTAL-VENTAS          PIC ZZZ,ZZZ,ZZ9.99.
026600     05  FILLER                   PIC X(04).
026700     05  LS-VALOR-PROM            PIC ZZZ,ZZ9.99.
026800     05  FILLER                   PIC X(72).
026900 01  WKS-LIN-PROD REDEFINES WKS-LINEA-REPORTE.
027000     05  LPR-STOCK-CODE           PIC X(12).
027100     05  FILLER                   PIC X(03).
027200     05  LPR-DESCRIPCION          PIC X(30).
027300     05  FILLER                   PIC X(03).
027400     05  LPR-TRANSACCIONES        PIC Z(06)9.
027500     05  FILLER                   PIC X(04).
027600     05  LPR-TOTAL-VENTAS         PIC ZZZ,ZZZ,ZZ9.99.
027700     05  FILLER                   PIC X(04).
027800     05  LPR-PRECIO-PROM          PIC ZZ,ZZ9.99.
027900     05  FILLER                   PIC X(46).
028000 01  WKS-LIN-CAL REDEFINES WKS-LINEA-REPORTE.
028100     05  LCA-ETIQUETA             PIC X(40).
028200     05  FILLER                   PIC X(04).
028300     05  LCA-PORCENTAJE           PIC Z(03)9.99.
028400     05  FILLER                   PIC X(01) VALUE "%".
028500     05  FILLER                   PIC X(80).
028600*
028700 01  WKS-MENSAJE-ABORTO          PIC X(48) VALUE SPACES.
028800*
028900 PROCEDURE DIVISION.
029000* ================================================================
029100* PARRAFO PRINCIPAL
029200* ================================================================
029300 100-SECCION-PRINCIPAL SECTION.
029400     PERFORM 110-ABRIR-ARCHIVOS THRU 110-ABRIR-ARCHIVOS-E
029500     PERFORM 200-CARGAR-DIMENSIONES
029600             THRU 200-CARGAR-DIMENSIONES-E
029700     PERFORM 300-ACUMULAR-HECHOS THRU 300-ACUMULAR-HECHOS-E
029800     PERFORM 400-CALIDAD-PROCSTOR THRU 400-CALIDAD-PROCSTOR-E
029900     PERFORM 500-ORDENAR-Y-LIMITAR THRU 500-ORDENAR-Y-LIMITAR-E
030000     PERFORM 600-IMPRIMIR-REPORTE THRU 600-IMPRIMIR-REPORTE-E
030100     PERFORM 800-ESTADISTICAS THRU 800-ESTADISTICAS-E
030200     PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
030300     MOVE 0 TO RETURN-CODE.
030400     GOBACK.
030500 100-SECCION-PRINCIPAL-E. EXIT.
030600*
030700 110-ABRIR-ARCHIVOS SECTION.
030800     OPEN INPUT  DIMCUST
030900     OPEN INPUT  DIMDATE
031000     OPEN INPUT  DIMPROD
031100     OPEN INPUT  DIMCTRY
031200     OPEN INPUT  FACTSAL
031300     OPEN INPUT  PROCSTOR
031400     OPEN OUTPUT REPRINT
031500     IF FS-DIMCUST NOT = "00" OR FS-DIMDATE NOT = "00"
031600        OR FS-DIMPROD NOT = "00" OR FS-DIMCTRY NOT = "00"
031700        OR FS-FACTSAL NOT = "00" OR FS-PROCSTOR NOT = "00"
031800        OR FS-REPRINT NOT = "00"
031900         MOVE "ERROR AL ABRIR ARCHIVOS DE VTA1RPT" TO
032000                                           WKS-MENSAJE-ABORTO
032100         PERFORM 950-ABORTAR THRU 950-ABORTAR-E
032200     END-IF.
032300 110-ABRIR-ARCHIVOS-E. EXIT.
032400*
032500* ----------------------------------------------------------------
032600* CARGA DE LAS 4 DIMENSIONES A TABLAS EN MEMORIA PARA BUSQUEDA.
032700* AL CARGAR DIMCUST SE TALLAN LOS CLIENTES UNICOS POR SEGMENTO.
032800* ----------------------------------------------------------------
032900 200-CARGAR-DIMENSIONES SECTION.
033000     PERFORM 210-CARGAR-CLIENTES THRU 210-CARGAR-CLIENTES-E.
033100     PERFORM 220-CARGAR-FECHAS THRU 220-CARGAR-FECHAS-E.
033200     PERFORM 230-CARGAR-PRODUCTOS THRU 230-CARGAR-PRODUCTOS-E.
033300     PERFORM 240-CARGAR-PAISES THRU 240-CARGAR-PAISES-E.
033400 200-CARGAR-DIMENSIONES-E. EXIT.
033500*
033600 210-CARGAR-CLIENTES SECTION.
033700     READ DIMCUST
033800         AT END SET FIN-DIMCUST TO TRUE
033900     END-READ.
034000     PERFORM 211-CARGAR-UN-CLIENTE THRU 211-CARGAR-UN-CLIENTE-E
034100             UNTIL FIN-DIMCUST.
034200 210-CARGAR-CLIENTES-E. EXIT.
034300*
034400* CARGA UN RENGLON DE CLIENTE EN LA TABLA Y TALLA SU SEGMENTO EN
034500* ACUM-SEGMENTOS; LO CREA ALLI SI ES LA PRIMERA VEZ QUE SE VE.
034600 211-CARGAR-UN-CLIENTE SECTION.
034700     ADD 1 TO WKS-NUM-CLIENTES.
034800     SET IDX-CL TO WKS-NUM-CLIENTES.
034900     MOVE CUS-CUSTOMER-ID      TO CL-CUSTOMER-ID(IDX-CL).
035000     MOVE CUS-CUSTOMER-SEGMENT TO CL-SEGMENT(IDX-CL).
035100     MOVE "N" TO WKS-ENCONTRADO.
035200     PERFORM 212-BUSCAR-UN-SEGMENTO
035300             THRU 212-BUSCAR-UN-SEGMENTO-E
035400             VARYING IDX-AS FROM 1 BY 1
035500             UNTIL IDX-AS > WKS-NUM-SEGMENTOS
035600                OR REGISTRO-ENCONTRADO.
035700     IF REGISTRO-ENCONTRADO
035800         ADD 1 TO AS-CLIENTES-UNICOS(IDX-AS)
035900     ELSE
036000         ADD 1 TO WKS-NUM-SEGMENTOS
036100         SET IDX-AS TO WKS-NUM-SEGMENTOS
036200         MOVE CUS-CUSTOMER-SEGMENT TO AS-SEGMENTO(IDX-AS)
036300         MOVE 1                    TO AS-CLIENTES-UNICOS(IDX-AS)
036400         MOVE ZEROS                TO AS-TRANSACCIONES(IDX-AS)
036500         MOVE ZEROS                TO AS-TOTAL-VENTAS(IDX-AS)
036600     END-IF.
036700     READ DIMCUST
036800         AT END SET FIN-DIMCUST TO TRUE
036900     END-READ.
037000 211-CARGAR-UN-CLIENTE-E. EXIT.
037100*
037200 212-BUSCAR-UN-SEGMENTO SECTION.
037300     IF AS-SEGMENTO(IDX-AS) = CUS-CUSTOMER-SEGMENT
037400         MOVE "S" TO WKS-ENCONTRADO
037500     END-IF.
037600 212-BUSCAR-UN-SEGMENTO-E. EXIT.
037700*
037800 220-CARGAR-FECHAS SECTION.
037900     READ DIMDATE
038000         AT END SET FIN-DIMDATE TO TRUE
038100     END-READ.
038200     PERFORM 221-CARGAR-UNA-FECHA THRU 221-CARGAR-UNA-FECHA-E
038300             UNTIL FIN-DIMDATE.
038400 220-CARGAR-FECHAS-E. EXIT.
038500*
038600 221-CARGAR-UNA-FECHA SECTION.
038700     ADD 1 TO WKS-NUM-FECHAS.
038800     SET IDX-FC TO WKS-NUM-FECHAS.
038900     MOVE FCH-DATE-ID    TO FC-DATE-ID(IDX-FC).
039000     MOVE FCH-YEAR       TO FC-YEAR(IDX-FC).
039100     MOVE FCH-MONTH      TO FC-MONTH(IDX-FC).
039200     MOVE FCH-MONTH-NAME TO FC-MONTH-NAME(IDX-FC).
039300     READ DIMDATE
039400         AT END SET FIN-DIMDATE TO TRUE
039500     END-READ.
039600 221-CARGAR-UNA-FECHA-E. EXIT.
039700*
039800 230-CARGAR-PRODUCTOS SECTION.
039900     READ DIMPROD
040000         AT END SET FIN-DIMPROD TO TRUE
040100     END-READ.
040200     PERFORM 231-CARGAR-UN-PRODUCTO THRU 231-CARGAR-UN-PRODUCTO-E
040300             UNTIL FIN-DIMPROD.
040400 230-CARGAR-PRODUCTOS-E. EXIT.
040500*
040600 231-CARGAR-UN-PRODUCTO SECTION.
040700     ADD 1 TO WKS-NUM-PRODUCTOS.
040800     SET IDX-PX TO WKS-NUM-PRODUCTOS.
040900     MOVE PRD-PRODUCT-ID  TO PX-PRODUCT-ID(IDX-PX).
041000     MOVE PRD-DESCRIPTION TO PX-DESCRIPTION(IDX-PX).
041100     READ DIMPROD
041200         AT END SET FIN-DIMPROD TO TRUE
041300     END-READ.
041400 231-CARGAR-UN-PRODUCTO-E. EXIT.
041500*
041600 240-CARGAR-PAISES SECTION.
041700     READ DIMCTRY
041800         AT END SET FIN-DIMCTRY TO TRUE
041900     END-READ.
042000     PERFORM 241-CARGAR-UN-PAIS THRU 241-CARGAR-UN-PAIS-E
042100             UNTIL FIN-DIMCTRY.
042200 240-CARGAR-PAISES-E. EXIT.
042300*
042400 241-CARGAR-UN-PAIS SECTION.
042500     ADD 1 TO WKS-NUM-PAISES.
042600     SET IDX-PY TO WKS-NUM-PAISES.
042700     MOVE PAI-COUNTRY-ID   TO PY-COUNTRY-ID(IDX-PY).
042800     MOVE PAI-COUNTRY-NAME TO PY-COUNTRY-NAME(IDX-PY).
042900     READ DIMCTRY
043000         AT END SET FIN-DIMCTRY TO TRUE
043100     END-READ.
043200 241-CARGAR-UN-PAIS-E. EXIT.
043300*
043400* ----------------------------------------------------------------
043500* UNA SOLA PASADA SOBRE FACTSAL: LA CONSISTENCIA (MONTOS/PRECIOS/
043600* CANTIDADES NEGATIVAS) SE TALLA SOBRE TODOS LOS HECHOS; LOS
043700* TOTALES DE PAIS/MES/SEGMENTO/PRODUCTO SOLO SOBRE LOS VALIDOS.
043800* ----------------------------------------------------------------
043900 300-ACUMULAR-HECHOS SECTION.
044000     READ FACTSAL
044100         AT END SET FIN-FACTSAL TO TRUE
044200     END-READ.
044300     PERFORM 310-PROCESAR-UN-HECHO THRU 310-PROCESAR-UN-HECHO-E
044400             UNTIL FIN-FACTSAL.
044500 300-ACUMULAR-HECHOS-E. EXIT.
044600*
044700 310-PROCESAR-UN-HECHO SECTION.
044800     ADD 1 TO WKS-HECHOS-LEIDOS.
044900     IF FAC-TOTAL-AMOUNT < 0
045000         ADD 1 TO WKS-FAC-MONTO-NEGATIVO
045100     END-IF.
045200     IF FAC-UNIT-PRICE < 0
045300         ADD 1 TO WKS-FAC-PRECIO-NEGATIVO
045400     END-IF.
045500     IF FAC-QUANTITY < 0
045600         ADD 1 TO WKS-FAC-CANT-NEGATIVA
045700     END-IF.
045800     IF FAC-IS-VALID = 1
045900         ADD 1 TO WKS-HECHOS-VALIDOS
046000         PERFORM 320-ACUMULAR-PAIS THRU 320-ACUMULAR-PAIS-E
046100         PERFORM 330-ACUMULAR-MES THRU 330-ACUMULAR-MES-E
046200         PERFORM 340-ACUMULAR-SEGMENTO THRU 340-ACUMULAR-SEGMENTO-E
046300         PERFORM 350-ACUMULAR-PRODUCTO THRU 350-ACUMULAR-PRODUCTO-E
046400     ELSE
046500         ADD 1 TO WKS-HECHOS-INVALIDOS
046600     END-IF.
046700     READ FACTSAL
046800         AT END SET FIN-FACTSAL TO TRUE
046900     END-READ.
047000 310-PROCESAR-UN-HECHO-E. EXIT.
047100*
047200 320-ACUMULAR-PAIS SECTION.
047300     MOVE "N" TO WKS-ENCONTRADO.
047400     PERFORM 321-BUSCAR-UN-PAIS-ACUM THRU 321-BUSCAR-UN-PAIS-ACUM-E
047500             VARYING IDX-AP FROM 1 BY 1
047600             UNTIL IDX-AP > WKS-NUM-PAISES-ACUM
047700                OR REGISTRO-ENCONTRADO.
047800     IF NOT REGISTRO-ENCONTRADO
047900         ADD 1 TO WKS-NUM-PAISES-ACUM
048000         SET IDX-AP TO WKS-NUM-PAISES-ACUM
048100         MOVE FAC-COUNTRY-ID TO AP-COUNTRY-ID(IDX-AP)
048200         MOVE SPACES         TO AP-COUNTRY-NAME(IDX-AP)
048300         PERFORM 322-BUSCAR-NOMBRE-PAIS
048400                 THRU 322-BUSCAR-NOMBRE-PAIS-E
048500         MOVE ZEROS          TO AP-TRANSACCIONES(IDX-AP)
048600         MOVE ZEROS          TO AP-TOTAL-VENTAS(IDX-AP)
048700         MOVE ZEROS          TO AP-SUMA-PRECIO(IDX-AP)
048800     END-IF.
048900     ADD 1                TO AP-TRANSACCIONES(IDX-AP).
049000     ADD FAC-TOTAL-AMOUNT  TO AP-TOTAL-VENTAS(IDX-AP).
049100     ADD FAC-UNIT-PRICE    TO AP-SUMA-PRECIO(IDX-AP).
049200 320-ACUMULAR-PAIS-E. EXIT.
049300*
049400 321-BUSCAR-UN-PAIS-ACUM SECTION.
049500     IF AP-COUNTRY-ID(IDX-AP) = FAC-COUNTRY-ID
049600         MOVE "S" TO WKS-ENCONTRADO
049700     END-IF.
049800 321-BUSCAR-UN-PAIS-ACUM-E. EXIT.
049900*
050000 322-BUSCAR-NOMBRE-PAIS SECTION.
050100     MOVE "N" TO WKS-ENCONTRADO.
050200     PERFORM 323-COMPARAR-ID-PAIS THRU 323-COMPARAR-ID-PAIS-E
050300             VARYING IDX-PY FROM 1 BY 1
050400             UNTIL IDX-PY > WKS-NUM-PAISES
050500                OR REGISTRO-ENCONTRADO.
050600     IF REGISTRO-ENCONTRADO
050700         MOVE PY-COUNTRY-NAME(IDX-PY) TO AP-COUNTRY-NAME(IDX-AP)
050800     END-IF.
050900 322-BUSCAR-NOMBRE-PAIS-E. EXIT.
051000*
051100 323-COMPARAR-ID-PAIS SECTION.
051200     IF PY-COUNTRY-ID(IDX-PY) = FAC-COUNTRY-ID
051300         MOVE "S" TO WKS-ENCONTRADO
051400     END-IF.
051500 323-COMPARAR-ID-PAIS-E. EXIT.
051600*
051700 330-ACUMULAR-MES SECTION.
051800     MOVE "N" TO WKS-ENCONTRADO.
051900     PERFORM 331-BUSCAR-FECHA-HECHO THRU 331-BUSCAR-FECHA-HECHO-E
052000             VARYING IDX-FC FROM 1 BY 1
052100             UNTIL IDX-FC > WKS-NUM-FECHAS
052200                OR REGISTRO-ENCONTRADO.
052300     IF NOT REGISTRO-ENCONTRADO
052400         GO TO 330-ACUMULAR-MES-E
052500     END-IF.
052600     MOVE "N" TO WKS-ENCONTRADO.
052700     PERFORM 332-BUSCAR-UN-MES-ACUM THRU 332-BUSCAR-UN-MES-ACUM-E
052800             VARYING IDX-AM FROM 1 BY 1
052900             UNTIL IDX-AM > WKS-NUM-MESES
053000                OR REGISTRO-ENCONTRADO.
053100     IF NOT REGISTRO-ENCONTRADO
053200         ADD 1 TO WKS-NUM-MESES
053300         SET IDX-AM TO WKS-NUM-MESES
053400         MOVE FC-YEAR(IDX-FC)       TO AM-YEAR(IDX-AM)
053500         MOVE FC-MONTH(IDX-FC)      TO AM-MONTH(IDX-AM)
053600         MOVE FC-MONTH-NAME(IDX-FC) TO AM-MONTH-NAME(IDX-AM)
053700         MOVE ZEROS                 TO AM-TRANSACCIONES(IDX-AM)
053800         MOVE ZEROS                 TO AM-TOTAL-VENTAS(IDX-AM)
053900         MOVE ZEROS                 TO AM-SUMA-PRECIO(IDX-AM)
054000     END-IF.
054100     ADD 1                TO AM-TRANSACCIONES(IDX-AM).
054200     ADD FAC-TOTAL-AMOUNT  TO AM-TOTAL-VENTAS(IDX-AM).
054300     ADD FAC-UNIT-PRICE    TO AM-SUMA-PRECIO(IDX-AM).
054400 330-ACUMULAR-MES-E. EXIT.
054500*
054600 331-BUSCAR-FECHA-HECHO SECTION.
054700     IF FC-DATE-ID(IDX-FC) = FAC-DATE-ID
054800         MOVE "S" TO WKS-ENCONTRADO
054900     END-IF.
055000 331-BUSCAR-FECHA-HECHO-E. EXIT.
055100*
055200 332-BUSCAR-UN-MES-ACUM SECTION.
055300     IF AM-YEAR(IDX-AM) = FC-YEAR(IDX-FC)
055400        AND AM-MONTH(IDX-AM) = FC-MONTH(IDX-FC)
055500         MOVE "S" TO WKS-ENCONTRADO
055600     END-IF.
055700 332-BUSCAR-UN-MES-ACUM-E. EXIT.
055800*
055900* EL SEGMENTO DEL CLIENTE DUENO DE ESTE HECHO YA FUE CREADO EN LA
056000* TABLA ACUM-SEGMENTOS AL CARGAR DIMCUST (PARRAFO 211); SOLO SE
056100* BUSCA AQUI PARA SUMARLE LAS TRANSACCIONES/VENTAS DE ESTE HECHO.
056200 340-ACUMULAR-SEGMENTO SECTION.
056300     MOVE "N" TO WKS-ENCONTRADO.
056400     PERFORM 341-BUSCAR-CLIENTE-HECHO
056500             THRU 341-BUSCAR-CLIENTE-HECHO-E
056600             VARYING IDX-CL FROM 1 BY 1
056700             UNTIL IDX-CL > WKS-NUM-CLIENTES
056800                OR REGISTRO-ENCONTRADO.
056900     IF NOT REGISTRO-ENCONTRADO
057000         GO TO 340-ACUMULAR-SEGMENTO-E
057100     END-IF.
057200     MOVE "N" TO WKS-ENCONTRADO.
057300     PERFORM 342-BUSCAR-SEGMENTO-ACUM
057400             THRU 342-BUSCAR-SEGMENTO-ACUM-E
057500             VARYING IDX-AS FROM 1 BY 1
057600             UNTIL IDX-AS > WKS-NUM-SEGMENTOS
057700                OR REGISTRO-ENCONTRADO.
057800     IF NOT REGISTRO-ENCONTRADO
057900         GO TO 340-ACUMULAR-SEGMENTO-E
058000     END-IF.
058100     ADD 1               TO AS-TRANSACCIONES(IDX-AS).
058200     ADD FAC-TOTAL-AMOUNT TO AS-TOTAL-VENTAS(IDX-AS).
058300 340-ACUMULAR-SEGMENTO-E. EXIT.
058400*
058500 341-BUSCAR-CLIENTE-HECHO SECTION.
058600     IF CL-CUSTOMER-ID(IDX-CL) = FAC-CUSTOMER-ID
058700         MOVE "S" TO WKS-ENCONTRADO
058800     END-IF.
058900 341-BUSCAR-CLIENTE-HECHO-E. EXIT.
059000*
059100 342-BUSCAR-SEGMENTO-ACUM SECTION.
059200     IF AS-SEGMENTO(IDX-AS) = CL-SEGMENT(IDX-CL)
059300         MOVE "S" TO WKS-ENCONTRADO
059400     END-IF.
059500 342-BUSCAR-SEGMENTO-ACUM-E. EXIT.
059600*
059700 350-ACUMULAR-PRODUCTO SECTION.
059800     MOVE "N" TO WKS-ENCONTRADO.
059900     PERFORM 351-BUSCAR-UN-PRODUCTO-ACUM
060000             THRU 351-BUSCAR-UN-PRODUCTO-ACUM-E
060100             VARYING IDX-AR FROM 1 BY 1
060200             UNTIL IDX-AR > WKS-NUM-PRODUCTOS-ACUM
060300                OR REGISTRO-ENCONTRADO.
060400     IF NOT REGISTRO-ENCONTRADO
060500         ADD 1 TO WKS-NUM-PRODUCTOS-ACUM
060600         SET IDX-AR TO WKS-NUM-PRODUCTOS-ACUM
060700         MOVE FAC-PRODUCT-ID TO AR-PRODUCT-ID(IDX-AR)
060800         MOVE SPACES         TO AR-DESCRIPTION(IDX-AR)
060900         PERFORM 352-BUSCAR-DESC-PRODUCTO
061000                 THRU 352-BUSCAR-DESC-PRODUCTO-E
061100         MOVE ZEROS          TO AR-TRANSACCIONES(IDX-AR)
061200         MOVE ZEROS          TO AR-TOTAL-VENTAS(IDX-AR)
061300         MOVE ZEROS          TO AR-SUMA-PRECIO(IDX-AR)
061400     END-IF.
061500     ADD 1                TO AR-TRANSACCIONES(IDX-AR).
061600     ADD FAC-TOTAL-AMOUNT  TO AR-TOTAL-VENTAS(IDX-AR).
061700     ADD FAC-UNIT-PRICE    TO AR-SUMA-PRECIO(IDX-AR).
061800 350-ACUMULAR-PRODUCTO-E. EXIT.
061900*
062000 351-BUSCAR-UN-PRODUCTO-ACUM SECTION.
062100     IF AR-PRODUCT-ID(IDX-AR) = FAC-PRODUCT-ID
062200         MOVE "S" TO WKS-ENCONTRADO
062300     END-IF.
062400 351-BUSCAR-UN-PRODUCTO-ACUM-E. EXIT.
062500*
062600 352-BUSCAR-DESC-PRODUCTO SECTION.
062700     MOVE "N" TO WKS-ENCONTRADO.
062800     PERFORM 353-COMPARAR-ID-PRODUCTO
062900             THRU 353-COMPARAR-ID-PRODUCTO-E
063000             VARYING IDX-PX FROM 1 BY 1
063100             UNTIL IDX-PX > WKS-NUM-PRODUCTOS
063200                OR REGISTRO-ENCONTRADO.
063300     IF REGISTRO-ENCONTRADO
063400         MOVE PX-DESCRIPTION(IDX-PX) TO AR-DESCRIPTION(IDX-AR)
063500     END-IF.
063600 352-BUSCAR-DESC-PRODUCTO-E. EXIT.
063700*
063800 353-COMPARAR-ID-PRODUCTO SECTION.
063900     IF PX-PRODUCT-ID(IDX-PX) = FAC-PRODUCT-ID
064000         MOVE "S" TO WKS-ENCONTRADO
064100     END-IF.
064200 353-COMPARAR-ID-PRODUCTO-E. EXIT.
064300*
064400* ----------------------------------------------------------------
064500* SEGUNDA PASADA, ESTA VEZ SOBRE PROCSTOR COMPLETO (TODOS LOS
064600* REGISTROS, VALIDOS E INVALIDOS) PARA LA SECCION DE CALIDAD.
064700* ----------------------------------------------------------------
064800 400-CALIDAD-PROCSTOR SECTION.
064900     READ PROCSTOR
065000         AT END SET FIN-PROCSTOR TO TRUE
065100     END-READ.
065200     PERFORM 410-PROCESAR-UN-PROCESADO
065300             THRU 410-PROCESAR-UN-PROCESADO-E
065400             UNTIL FIN-PROCSTOR.
065500 400-CALIDAD-PROCSTOR-E. EXIT.
065600*
065700 410-PROCESAR-UN-PROCESADO SECTION.
065800     ADD 1 TO WKS-PROC-LEIDOS.
065900     IF PRO-COUNTRY = SPACES
066000         ADD 1 TO WKS-PROC-SIN-PAIS
066100     END-IF.
066200     IF PRO-INVOICE-DATE = SPACES
066300         ADD 1 TO WKS-PROC-SIN-FECHA
066400     END-IF.
066500     IF PRO-CUSTOMER-ID = SPACES
066600         ADD 1 TO WKS-PROC-SIN-CLIENTE
066700     END-IF.
066800     IF PRO-STOCK-CODE = SPACES
066900         ADD 1 TO WKS-PROC-SIN-PRODUCTO
067000     END-IF.
067100     IF PRO-TOTAL-AMOUNT = ZEROS
067200         ADD 1 TO WKS-PROC-SIN-MONTO
067300     END-IF.
067400     READ PROCSTOR
067500         AT END SET FIN-PROCSTOR TO TRUE
067600     END-READ.
067700 410-PROCESAR-UN-PROCESADO-E. EXIT.
067800*
067900* ----------------------------------------------------------------
068000* ORDENAMIENTO BURBUJA DESCENDENTE POR TOTAL DE VENTAS, CON TOPE
068100* DE 10 RENGLONES PARA PAISES Y PRODUCTOS; LA TABLA DE MESES SE
068200* ORDENA COMPLETA, ASCENDENTE POR ANIO/MES, PARA EL CONTROL BREAK.
068300* ----------------------------------------------------------------
068400 500-ORDENAR-Y-LIMITAR SECTION.
068500     PERFORM 510-ORDENAR-PAISES THRU 510-ORDENAR-PAISES-E.
068600     PERFORM 520-ORDENAR-PRODUCTOS THRU 520-ORDENAR-PRODUCTOS-E.
068700     PERFORM 530-ORDENAR-MESES THRU 530-ORDENAR-MESES-E.
068800     IF WKS-NUM-PAISES-ACUM > WKS-TOPE-RENGLONES
068900         MOVE WKS-TOPE-RENGLONES TO WKS-NUM-PAISES-ACUM
069000     END-IF.
069100     IF WKS-NUM-PRODUCTOS-ACUM > WKS-TOPE-RENGLONES
069200         MOVE WKS-TOPE-RENGLONES TO WKS-NUM-PRODUCTOS-ACUM
069300     END-IF.
069400 500-ORDENAR-Y-LIMITAR-E. EXIT.
069500*
069600 510-ORDENAR-PAISES SECTION.
069700     IF WKS-NUM-PAISES-ACUM < 2
069800         GO TO 510-ORDENAR-PAISES-E
069900     END-IF.
070000     MOVE "S" TO WKS-HUBO-CAMBIO.
070100     PERFORM 511-UNA-PASADA-PAISES THRU 511-UNA-PASADA-PAISES-E
070200             UNTIL NOT HUBO-CAMBIO-ORDEN.
070300 510-ORDENAR-PAISES-E. EXIT.
070400*
070500 511-UNA-PASADA-PAISES SECTION.
070600     MOVE "N" TO WKS-HUBO-CAMBIO.
070700     PERFORM 512-COMPARAR-UN-PAR-PAISES
070800             THRU 512-COMPARAR-UN-PAR-PAISES-E
070900             VARYING WKS-SUBIDX-1 FROM 1 BY 1
071000             UNTIL WKS-SUBIDX-1 > WKS-NUM-PAISES-ACUM - 1.
071100 511-UNA-PASADA-PAISES-E. EXIT.
071200*
071300 512-COMPARAR-UN-PAR-PAISES SECTION.
071400     SET IDX-AP TO WKS-SUBIDX-1.
071500     MOVE WKS-SUBIDX-1 TO WKS-SUBIDX-2.
071600     ADD 1 TO WKS-SUBIDX-2.
071700     SET IDX-AP2 TO WKS-SUBIDX-2.
071800     IF AP-TOTAL-VENTAS(IDX-AP) < AP-TOTAL-VENTAS(IDX-AP2)
071900         MOVE AP-ROW(IDX-AP)  TO WKS-INTER-PAIS
072000         MOVE AP-ROW(IDX-AP2) TO AP-ROW(IDX-AP)
072100         MOVE WKS-INTER-PAIS  TO AP-ROW(IDX-AP2)
072200         MOVE "S" TO WKS-HUBO-CAMBIO
072300     END-IF.
072400 512-COMPARAR-UN-PAR-PAISES-E. EXIT.
072500*
072600 520-ORDENAR-PRODUCTOS SECTION.
072700     IF WKS-NUM-PRODUCTOS-ACUM < 2
072800         GO TO 520-ORDENAR-PRODUCTOS-E
072900     END-IF.
073000     MOVE "S" TO WKS-HUBO-CAMBIO.
073100     PERFORM 521-UNA-PASADA-PRODUCTOS
073200             THRU 521-UNA-PASADA-PRODUCTOS-E
073300             UNTIL NOT HUBO-CAMBIO-ORDEN.
073400 520-ORDENAR-PRODUCTOS-E. EXIT.
073500*
073600 521-UNA-PASADA-PRODUCTOS SECTION.
073700     MOVE "N" TO WKS-HUBO-CAMBIO.
073800     PERFORM 522-COMPARAR-UN-PAR-PRODUCTOS
073900             THRU 522-COMPARAR-UN-PAR-PRODUCTOS-E
074000             VARYING WKS-SUBIDX-1 FROM 1 BY 1
074100             UNTIL WKS-SUBIDX-1 > WKS-NUM-PRODUCTOS-ACUM - 1.
074200 521-UNA-PASADA-PRODUCTOS-E. EXIT.
074300*
074400 522-COMPARAR-UN-PAR-PRODUCTOS SECTION.
074500     SET IDX-AR TO WKS-SUBIDX-1.
074600     MOVE WKS-SUBIDX-1 TO WKS-SUBIDX-2.
074700     ADD 1 TO WKS-SUBIDX-2.
074800     SET IDX-AR2 TO WKS-SUBIDX-2.
074900     IF AR-TOTAL-VENTAS(IDX-AR) < AR-TOTAL-VENTAS(IDX-AR2)
075000         MOVE AR-ROW(IDX-AR)  TO WKS-INTER-PROD
075100         MOVE AR-ROW(IDX-AR2) TO AR-ROW(IDX-AR)
075200         MOVE WKS-INTER-PROD  TO AR-ROW(IDX-AR2)
075300         MOVE "S" TO WKS-HUBO-CAMBIO
075400     END-IF.
075500 522-COMPARAR-UN-PAR-PRODUCTOS-E. EXIT.
075600*
075700 530-ORDENAR-MESES SECTION.
075800     IF WKS-NUM-MESES < 2
075900         GO TO 530-ORDENAR-MESES-E
076000     END-IF.
076100     MOVE "S" TO WKS-HUBO-CAMBIO.
076200     PERFORM 531-UNA-PASADA-MESES THRU 531-UNA-PASADA-MESES-E
076300             UNTIL NOT HUBO-CAMBIO-ORDEN.
076400 530-ORDENAR-MESES-E. EXIT.
076500*
076600 531-UNA-PASADA-MESES SECTION.
076700     MOVE "N" TO WKS-HUBO-CAMBIO.
076800     PERFORM 532-COMPARAR-UN-PAR-MESES
076900             THRU 532-COMPARAR-UN-PAR-MESES-E
077000             VARYING WKS-SUBIDX-1 FROM 1 BY 1
077100             UNTIL WKS-SUBIDX-1 > WKS-NUM-MESES - 1.
077200 531-UNA-PASADA-MESES-E. EXIT.
077300*
077400 532-COMPARAR-UN-PAR-MESES SECTION.
077500     SET IDX-AM TO WKS-SUBIDX-1.
077600     MOVE WKS-SUBIDX-1 TO WKS-SUBIDX-2.
077700     ADD 1 TO WKS-SUBIDX-2.
077800     SET IDX-AM2 TO WKS-SUBIDX-2.
077900     IF AM-YEAR(IDX-AM) > AM-YEAR(IDX-AM2)
078000        OR (AM-YEAR(IDX-AM) = AM-YEAR(IDX-AM2)
078100            AND AM-MONTH(IDX-AM) > AM-MONTH(IDX-AM2))
078200         MOVE AM-ROW(IDX-AM)  TO WKS-INTER-MES
078300         MOVE AM-ROW(IDX-AM2) TO AM-ROW(IDX-AM)
078400         MOVE WKS-INTER-MES   TO AM-ROW(IDX-AM2)
078500         MOVE "S" TO WKS-HUBO-CAMBIO
078600     END-IF.
078700 532-COMPARAR-UN-PAR-MESES-E. EXIT.
078800*
078900* ----------------------------------------------------------------
079000* IMPRESION DE LAS 6 SECCIONES DEL REPORTE
079100* ----------------------------------------------------------------
079200 600-IMPRIMIR-REPORTE SECTION.
079300     PERFORM 610-IMPRIMIR-ENCABEZADO
079400             THRU 610-IMPRIMIR-ENCABEZADO-E.
079500     PERFORM 620-IMPRIMIR-ESTADISTICAS
079600             THRU 620-IMPRIMIR-ESTADISTICAS-E.
079700     PERFORM 630-IMPRIMIR-PAISES THRU 630-IMPRIMIR-PAISES-E.
079800     PERFORM 640-IMPRIMIR-TENDENCIA THRU 640-IMPRIMIR-TENDENCIA-E.
079900     PERFORM 650-IMPRIMIR-SEGMENTOS THRU 650-IMPRIMIR-SEGMENTOS-E.
080000     PERFORM 660-IMPRIMIR-PRODUCTOS THRU 660-IMPRIMIR-PRODUCTOS-E.
080100     PERFORM 670-IMPRIMIR-CALIDAD THRU 670-IMPRIMIR-CALIDAD-E.
080200 600-IMPRIMIR-REPORTE-E. EXIT.
080300*
080400 610-IMPRIMIR-ENCABEZADO SECTION.
080500     MOVE SPACES TO WKS-LINEA-REPORTE.
080600     MOVE "ALMACEN DE DATOS VENTAS (VTA1) - REPORTE NOCTURNO"
080700                                           TO LT-TEXTO.
080800     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
080900     MOVE SPACES TO WKS-LINEA-REPORTE.
081000     MOVE ALL "=" TO LT-TEXTO.
081100     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
081200 610-IMPRIMIR-ENCABEZADO-E. EXIT.
081300*
081400 620-IMPRIMIR-ESTADISTICAS SECTION.
081500     MOVE SPACES TO WKS-LINEA-REPORTE.
081600     MOVE "SECCION 1 - ESTADISTICAS DEL ALMACEN" TO LT-TEXTO.
081700     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
081800     MOVE "FILAS DIMENSION CLIENTE"          TO LST-ETIQUETA.
081900     MOVE WKS-NUM-CLIENTES                   TO LST-VALOR.
082000     WRITE REG-REPORTE FROM WKS-LIN-STAT.
082100     MOVE "FILAS DIMENSION FECHA"            TO LST-ETIQUETA.
082200     MOVE WKS-NUM-FECHAS                     TO LST-VALOR.
082300     WRITE REG-REPORTE FROM WKS-LIN-STAT.
082400     MOVE "FILAS DIMENSION PRODUCTO"         TO LST-ETIQUETA.
082500     MOVE WKS-NUM-PRODUCTOS                  TO LST-VALOR.
082600     WRITE REG-REPORTE FROM WKS-LIN-STAT.
082700     MOVE "FILAS DIMENSION PAIS"             TO LST-ETIQUETA.
082800     MOVE WKS-NUM-PAISES                     TO LST-VALOR.
082900     WRITE REG-REPORTE FROM WKS-LIN-STAT.
083000     MOVE "HECHOS DE VENTA LEIDOS"           TO LST-ETIQUETA.
083100     MOVE WKS-HECHOS-LEIDOS                  TO LST-VALOR.
083200     WRITE REG-REPORTE FROM WKS-LIN-STAT.
083300     MOVE "HECHOS DE VENTA VALIDOS"          TO LST-ETIQUETA.
083400     MOVE WKS-HECHOS-VALIDOS                 TO LST-VALOR.
083500     WRITE REG-REPORTE FROM WKS-LIN-STAT.
083600     MOVE "HECHOS DE VENTA INVALIDOS"        TO LST-ETIQUETA.
083700     MOVE WKS-HECHOS-INVALIDOS               TO LST-VALOR.
083800     WRITE REG-REPORTE FROM WKS-LIN-STAT.
083900 620-IMPRIMIR-ESTADISTICAS-E. EXIT.
084000*
084100 630-IMPRIMIR-PAISES SECTION.
084200     MOVE SPACES TO WKS-LINEA-REPORTE.
084300     MOVE "SECCION 2 - TOP 10 PAISES POR VENTAS" TO LT-TEXTO.
084400     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
084500     MOVE SPACES TO WKS-LINEA-REPORTE.
084600     MOVE "PAIS" TO LP-COUNTRY.
084700     MOVE "TRANSACCIONES" TO LT-TEXTO(26:13).
084800     MOVE "TOTAL VENTAS" TO LT-TEXTO(45:12).
084900     MOVE "PRECIO PROMEDIO" TO LT-TEXTO(63:15).
085000     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
085100     PERFORM 631-IMPRIMIR-UN-PAIS THRU 631-IMPRIMIR-UN-PAIS-E
085200             VARYING IDX-AP FROM 1 BY 1
085300             UNTIL IDX-AP > WKS-NUM-PAISES-ACUM.
085400 630-IMPRIMIR-PAISES-E. EXIT.
085500*
085600 631-IMPRIMIR-UN-PAIS SECTION.
085700     MOVE AP-COUNTRY-NAME(IDX-AP)     TO LP-COUNTRY.
085800     MOVE AP-TRANSACCIONES(IDX-AP)    TO LP-TRANSACCIONES.
085900     MOVE AP-TOTAL-VENTAS(IDX-AP)     TO LP-TOTAL-VENTAS.
086000     IF AP-TRANSACCIONES(IDX-AP) > 0
086100         DIVIDE AP-SUMA-PRECIO(IDX-AP) BY AP-TRANSACCIONES(IDX-AP)
086200                GIVING WKS-PROMEDIO ROUNDED
086300     ELSE
086400         MOVE ZEROS TO WKS-PROMEDIO
086500     END-IF.
086600     MOVE WKS-PROMEDIO                TO LP-PRECIO-PROM.
086700     WRITE REG-REPORTE FROM WKS-LIN-PAIS.
086800 631-IMPRIMIR-UN-PAIS-E. EXIT.
086900*
087000 640-IMPRIMIR-TENDENCIA SECTION.
087100     MOVE SPACES TO WKS-LINEA-REPORTE.
087200     MOVE "SECCION 3 - TENDENCIA MENSUAL DE VENTAS" TO LT-TEXTO.
087300     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
087400     MOVE ZEROS TO WKS-SUBIDX-2.
087500     PERFORM 641-IMPRIMIR-UN-MES THRU 641-IMPRIMIR-UN-MES-E
087600             VARYING IDX-AM FROM 1 BY 1
087700             UNTIL IDX-AM > WKS-NUM-MESES.
087800     IF WKS-SUBIDX-2 > 0
087900         PERFORM 642-IMPRIMIR-TOTAL-ANIO
088000                 THRU 642-IMPRIMIR-TOTAL-ANIO-E
088100     END-IF.
088200 640-IMPRIMIR-TENDENCIA-E. EXIT.
088300*
088400* CONTROL BREAK POR ANIO: AL CAMBIAR DE ANIO SE IMPRIME PRIMERO EL
088500* TOTAL DEL ANIO ANTERIOR Y LUEGO EL RENGLON DEL MES ACTUAL.
088600 641-IMPRIMIR-UN-MES SECTION.
088700     IF WKS-SUBIDX-2 > 0 AND AM-YEAR(IDX-AM) NOT = WKS-SUBIDX-2
088800         PERFORM 642-IMPRIMIR-TOTAL-ANIO
088900                 THRU 642-IMPRIMIR-TOTAL-ANIO-E
089000         MOVE ZEROS TO WKS-INTER-MES-NUM
089100         MOVE ZEROS TO WKS-INTER-MES-VAL
089200     END-IF.
089300     MOVE AM-YEAR(IDX-AM) TO WKS-SUBIDX-2.
089400     ADD AM-TRANSACCIONES(IDX-AM) TO WKS-INTER-MES-NUM.
089500     ADD AM-TOTAL-VENTAS(IDX-AM)  TO WKS-INTER-MES-VAL.
089600     MOVE AM-YEAR(IDX-AM)         TO LM-YEAR.
089700     MOVE AM-MONTH-NAME(IDX-AM)   TO LM-MES-NOMBRE.
089800     MOVE AM-TRANSACCIONES(IDX-AM) TO LM-TRANSACCIONES.
089900     MOVE AM-TOTAL-VENTAS(IDX-AM) TO LM-TOTAL-VENTAS.
090000     IF AM-TRANSACCIONES(IDX-AM) > 0
090100         DIVIDE AM-SUMA-PRECIO(IDX-AM) BY AM-TRANSACCIONES(IDX-AM)
090200                GIVING WKS-PROMEDIO ROUNDED
090300     ELSE
090400         MOVE ZEROS TO WKS-PROMEDIO
090500     END-IF.
090600     MOVE WKS-PROMEDIO            TO LM-PRECIO-PROM.
090700     WRITE REG-REPORTE FROM WKS-LIN-MES.
090800 641-IMPRIMIR-UN-MES-E. EXIT.
090900*
091000 642-IMPRIMIR-TOTAL-ANIO SECTION.
091100     MOVE SPACES TO WKS-LINEA-REPORTE.
091200     MOVE "TOTAL ANIO" TO LT-TEXTO(01:10).
091300     MOVE WKS-SUBIDX-2 TO LT-TEXTO(12:04).
091400     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
091500 642-IMPRIMIR-TOTAL-ANIO-E. EXIT.
091600*
091700 650-IMPRIMIR-SEGMENTOS SECTION.
091800     MOVE SPACES TO WKS-LINEA-REPORTE.
091900     MOVE "SECCION 4 - ANALISIS POR SEGMENTO DE CLIENTE" TO LT-TEXTO.
092000     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
092100     MOVE "S" TO WKS-HUBO-CAMBIO.
092200     PERFORM 651-UNA-PASADA-SEGMENTOS
092300             THRU 651-UNA-PASADA-SEGMENTOS-E
092400             UNTIL NOT HUBO-CAMBIO-ORDEN.
092500     PERFORM 652-IMPRIMIR-UN-SEGMENTO
092600             THRU 652-IMPRIMIR-UN-SEGMENTO-E
092700             VARYING IDX-AS FROM 1 BY 1
092800             UNTIL IDX-AS > WKS-NUM-SEGMENTOS.
092900 650-IMPRIMIR-SEGMENTOS-E. EXIT.
093000*
093100 651-UNA-PASADA-SEGMENTOS SECTION.
093200     MOVE "N" TO WKS-HUBO-CAMBIO.
093300     IF WKS-NUM-SEGMENTOS < 2
093400         GO TO 651-UNA-PASADA-SEGMENTOS-E
093500     END-IF.
093600     PERFORM 653-COMPARAR-UN-PAR-SEGMENTOS
093700             THRU 653-COMPARAR-UN-PAR-SEGMENTOS-E
093800             VARYING WKS-SUBIDX-1 FROM 1 BY 1
093900             UNTIL WKS-SUBIDX-1 > WKS-NUM-SEGMENTOS - 1.
094000 651-UNA-PASADA-SEGMENTOS-E. EXIT.
094100*
094200 652-IMPRIMIR-UN-SEGMENTO SECTION.
094300     MOVE AS-SEGMENTO(IDX-AS)        TO LS-SEGMENTO.
094400     MOVE AS-CLIENTES-UNICOS(IDX-AS) TO LS-CLIENTES-UNICOS.
094500     MOVE AS-TRANSACCIONES(IDX-AS)   TO LS-TRANSACCIONES.
094600     MOVE AS-TOTAL-VENTAS(IDX-AS)    TO LS-TOTAL-VENTAS.
094700     IF AS-TRANSACCIONES(IDX-AS) > 0
094800         DIVIDE AS-TOTAL-VENTAS(IDX-AS) BY AS-TRANSACCIONES(IDX-AS)
094900                GIVING WKS-PROMEDIO ROUNDED
095000     ELSE
095100         MOVE ZEROS TO WKS-PROMEDIO
095200     END-IF.
095300     MOVE WKS-PROMEDIO               TO LS-VALOR-PROM.
095400     WRITE REG-REPORTE FROM WKS-LIN-SEG.
095500 652-IMPRIMIR-UN-SEGMENTO-E. EXIT.
095600*
095700 653-COMPARAR-UN-PAR-SEGMENTOS SECTION.
095800     SET IDX-AS TO WKS-SUBIDX-1.
095900     MOVE WKS-SUBIDX-1 TO WKS-SUBIDX-2.
096000     ADD 1 TO WKS-SUBIDX-2.
096100     SET IDX-AS2 TO WKS-SUBIDX-2.
096200     IF AS-TOTAL-VENTAS(IDX-AS) < AS-TOTAL-VENTAS(IDX-AS2)
096300         MOVE AS-ROW(IDX-AS)  TO WKS-INTER-MES
096400         MOVE AS-ROW(IDX-AS2) TO AS-ROW(IDX-AS)
096500         MOVE WKS-INTER-MES   TO AS-ROW(IDX-AS2)
096600         MOVE "S" TO WKS-HUBO-CAMBIO
096700     END-IF.
096800 653-COMPARAR-UN-PAR-SEGMENTOS-E. EXIT.
096900*
097000 660-IMPRIMIR-PRODUCTOS SECTION.
097100     MOVE SPACES TO WKS-LINEA-REPORTE.
097200     MOVE "SECCION 5 - TOP 10 PRODUCTOS POR VENTAS" TO LT-TEXTO.
097300     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
097400     PERFORM 661-IMPRIMIR-UN-PRODUCTO
097500             THRU 661-IMPRIMIR-UN-PRODUCTO-E
097600             VARYING IDX-AR FROM 1 BY 1
097700             UNTIL IDX-AR > WKS-NUM-PRODUCTOS-ACUM.
097800 660-IMPRIMIR-PRODUCTOS-E. EXIT.
097900*
098000 661-IMPRIMIR-UN-PRODUCTO SECTION.
098100     MOVE AR-PRODUCT-ID(IDX-AR)     TO LPR-STOCK-CODE.
098200     MOVE AR-DESCRIPTION(IDX-AR)    TO LPR-DESCRIPCION.
098300     MOVE AR-TRANSACCIONES(IDX-AR)  TO LPR-TRANSACCIONES.
098400     MOVE AR-TOTAL-VENTAS(IDX-AR)   TO LPR-TOTAL-VENTAS.
098500     IF AR-TRANSACCIONES(IDX-AR) > 0
098600         DIVIDE AR-SUMA-PRECIO(IDX-AR) BY AR-TRANSACCIONES(IDX-AR)
098700                GIVING WKS-PROMEDIO ROUNDED
098800     ELSE
098900         MOVE ZEROS TO WKS-PROMEDIO
099000     END-IF.
099100     MOVE WKS-PROMEDIO              TO LPR-PRECIO-PROM.
099200     WRITE REG-REPORTE FROM WKS-LIN-PROD.
099300 661-IMPRIMIR-UN-PRODUCTO-E. EXIT.
099400*
099500* COMPLETITUD SOBRE PROCSTOR COMPLETO; CONSISTENCIA SOBRE TODOS
099600* LOS HECHOS (VALIDOS E INVALIDOS); RECOMENDACIONES AL PIE.
099700 670-IMPRIMIR-CALIDAD SECTION.
099800     MOVE SPACES TO WKS-LINEA-REPORTE.
099900     MOVE "SECCION 6 - REPORTE DE CALIDAD DE DATOS" TO LT-TEXTO.
100000     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
100100     MOVE "FALTA PAIS"                  TO LCA-ETIQUETA.
100200     PERFORM 671-CALCULAR-PCT-PROC THRU 671-CALCULAR-PCT-PROC-E
100300             WITH TEST AFTER.
100400     MOVE WKS-PROC-SIN-PAIS TO WKS-SUBIDX-1.
100500     PERFORM 672-ESCRIBIR-PCT THRU 672-ESCRIBIR-PCT-E.
100600     MOVE "FALTA FECHA"                 TO LCA-ETIQUETA.
100700     MOVE WKS-PROC-SIN-FECHA TO WKS-SUBIDX-1.
100800     PERFORM 672-ESCRIBIR-PCT THRU 672-ESCRIBIR-PCT-E.
100900     MOVE "FALTA CLIENTE"                TO LCA-ETIQUETA.
101000     MOVE WKS-PROC-SIN-CLIENTE TO WKS-SUBIDX-1.
101100     PERFORM 672-ESCRIBIR-PCT THRU 672-ESCRIBIR-PCT-E.
101200     MOVE "FALTA CODIGO DE PRODUCTO"     TO LCA-ETIQUETA.
101300     MOVE WKS-PROC-SIN-PRODUCTO TO WKS-SUBIDX-1.
101400     PERFORM 672-ESCRIBIR-PCT THRU 672-ESCRIBIR-PCT-E.
101500     MOVE "FALTA MONTO TOTAL"            TO LCA-ETIQUETA.
101600     MOVE WKS-PROC-SIN-MONTO TO WKS-SUBIDX-1.
101700     PERFORM 672-ESCRIBIR-PCT THRU 672-ESCRIBIR-PCT-E.
101800     MOVE "MONTOS NEGATIVOS (HECHOS)"    TO LCA-ETIQUETA.
101900     MOVE WKS-FAC-MONTO-NEGATIVO TO WKS-SUBIDX-1.
102000     PERFORM 673-CALCULAR-PCT-FACT THRU 673-CALCULAR-PCT-FACT-E.
102100     PERFORM 672-ESCRIBIR-PCT THRU 672-ESCRIBIR-PCT-E.
102200     MOVE "PRECIOS NEGATIVOS (HECHOS)"   TO LCA-ETIQUETA.
102300     MOVE WKS-FAC-PRECIO-NEGATIVO TO WKS-SUBIDX-1.
102400     PERFORM 673-CALCULAR-PCT-FACT THRU 673-CALCULAR-PCT-FACT-E.
102500     PERFORM 672-ESCRIBIR-PCT THRU 672-ESCRIBIR-PCT-E.
102600     MOVE "CANTIDADES NEGATIVAS (HECHOS)" TO LCA-ETIQUETA.
102700     MOVE WKS-FAC-CANT-NEGATIVA TO WKS-SUBIDX-1.
102800     PERFORM 673-CALCULAR-PCT-FACT THRU 673-CALCULAR-PCT-FACT-E.
102900     PERFORM 672-ESCRIBIR-PCT THRU 672-ESCRIBIR-PCT-E.
103000     PERFORM 674-RECOMENDACIONES THRU 674-RECOMENDACIONES-E.
103100 670-IMPRIMIR-CALIDAD-E. EXIT.
103200*
103300* PORCENTAJE = (CONTADOR EN WKS-SUBIDX-1 / TOTAL PROCSTOR) * 100,
103400* REDONDEADO A 2 DECIMALES; CERO SI EL TOTAL ES CERO.
103500 671-CALCULAR-PCT-PROC SECTION.
103600     IF WKS-PROC-LEIDOS > 0
103700         COMPUTE WKS-PORCENTAJE ROUNDED =
103800                 (WKS-SUBIDX-1 / WKS-PROC-LEIDOS) * 100
103900     ELSE
104000         MOVE ZEROS TO WKS-PORCENTAJE
104100     END-IF.
104200 671-CALCULAR-PCT-PROC-E. EXIT.
104300*
104400 672-ESCRIBIR-PCT SECTION.
104500     IF WKS-PROC-LEIDOS > 0
104600         COMPUTE WKS-PORCENTAJE ROUNDED =
104700                 (WKS-SUBIDX-1 / WKS-PROC-LEIDOS) * 100
104800     END-IF.
104900     MOVE WKS-PORCENTAJE TO LCA-PORCENTAJE.
105000     WRITE REG-REPORTE FROM WKS-LIN-CAL.
105100 672-ESCRIBIR-PCT-E. EXIT.
105200*
105300 673-CALCULAR-PCT-FACT SECTION.
105400     IF WKS-HECHOS-LEIDOS > 0
105500         COMPUTE WKS-PORCENTAJE ROUNDED =
105600                 (WKS-SUBIDX-1 / WKS-HECHOS-LEIDOS) * 100
105700     ELSE
105800         MOVE ZEROS TO WKS-PORCENTAJE
105900     END-IF.
106000     MOVE WKS-PORCENTAJE TO LCA-PORCENTAJE.
106100 673-CALCULAR-PCT-FACT-E. EXIT.
106200*
106300* RECOMENDACIONES: HASTA 3 RENGLONES, SOLO SI EL UMBRAL SE SUPERA
106400 674-RECOMENDACIONES SECTION.
106500     IF WKS-PROC-LEIDOS > 0
106600         COMPUTE WKS-PORCENTAJE ROUNDED =
106700                 (WKS-PROC-SIN-CLIENTE / WKS-PROC-LEIDOS) * 100
106800     ELSE
106900         MOVE ZEROS TO WKS-PORCENTAJE
107000     END-IF.
107100     IF WKS-PORCENTAJE > 5
107200         MOVE SPACES TO WKS-LINEA-REPORTE
107300         MOVE "RECOMENDACION: ALTO PORCENTAJE DE DATOS DE CLIENTE"
107400              TO LT-TEXTO
107500         MOVE "FALTANTES - REVISAR VALIDACION DE LA FUENTE"
107600              TO LT-TEXTO(54:45)
107700         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
107800     END-IF.
107900     IF WKS-FAC-MONTO-NEGATIVO > 0
108000         MOVE SPACES TO WKS-LINEA-REPORTE
108100         MOVE "RECOMENDACION: SE ENCONTRARON MONTOS NEGATIVOS -"
108200              TO LT-TEXTO
108300         MOVE "IMPLEMENTAR REGLAS DE VALIDACION"
108400              TO LT-TEXTO(51:33)
108500         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
108600     END-IF.
108700     IF WKS-FAC-PRECIO-NEGATIVO > 0
108800         MOVE SPACES TO WKS-LINEA-REPORTE
108900         MOVE "RECOMENDACION: SE DETECTARON PRECIOS NEGATIVOS -"
109000              TO LT-TEXTO
109100         MOVE "REVISAR LA LOGICA DE PROCESAMIENTO DE DATOS"
109200              TO LT-TEXTO(52:44)
109300         WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
109400     END-IF.
109500 674-RECOMENDACIONES-E. EXIT.
109600*
109700* ----------------------------------------------------------------
109800* ESTADISTICAS DE LA CORRIDA, IMPRESAS EN LA BITACORA DEL SISTEMA
109900* ----------------------------------------------------------------
110000 800-ESTADISTICAS SECTION.
110100     DISPLAY "VTA1RPT - REPORTE DE ANALITICA Y CALIDAD".
110200     DISPLAY "HECHOS DE VENTA LEIDOS..........: " WKS-HECHOS-LEIDOS.
110300     DISPLAY "HECHOS DE VENTA VALIDOS..........: " WKS-HECHOS-VALIDOS.
110400     DISPLAY "HECHOS DE VENTA INVALIDOS........: "
110500             WKS-HECHOS-INVALIDOS.
110600     DISPLAY "REGISTROS PROCSTOR LEIDOS........: " WKS-PROC-LEIDOS.
110700     DISPLAY "PAISES EN EL REPORTE (TOPE 10)...: "
110800             WKS-NUM-PAISES-ACUM.
110900     DISPLAY "PRODUCTOS EN EL REPORTE (TOPE 10): "
111000             WKS-NUM-PRODUCTOS-ACUM.
111100     DISPLAY "MESES EN LA TENDENCIA.............: " WKS-NUM-MESES.
111200     DISPLAY "SEGMENTOS DE CLIENTE..............: " WKS-NUM-SEGMENTOS.
111300 800-ESTADISTICAS-E. EXIT.
111400*
111500 900-CERRAR-ARCHIVOS SECTION.
111600     CLOSE DIMCUST DIMDATE DIMPROD DIMCTRY FACTSAL PROCSTOR REPRINT.
111700 900-CERRAR-ARCHIVOS-E. EXIT.
111800*
111900* ----------------------------------------------------------------
112000* ABORTO DE EMERGENCIA ANTE ERROR DE ARCHIVO
112100* ----------------------------------------------------------------
112200 950-ABORTAR SECTION.
112300     DISPLAY "*** VTA1RPT ABORTADO ***".
112400     DISPLAY WKS-MENSAJE-ABORTO.
112500     MOVE 91 TO RETURN-CODE.
112600     GOBACK.
112700 950-ABORTAR-E. EXIT.
